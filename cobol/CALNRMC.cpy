000100*****************************************************************
000200* CALNRMC  --  Kalenderereignis, normalisiert + Herleitungsfelder
000300*              (Satzbild fuer FILTERED-OUT, gelesen/geschrieben)
000400*              CALPAR0M und CALMET0M)
000500*****************************************************************
000600*Aenderungen:
000700*A.00.00|1993-02-11| rkr | Neuerstellung
000800*A.00.01|1998-11-30| kl  | Jahr-2000: keine Aenderung an Breiten
000900*A.00.02|2004-06-02| jw  | CAL-WEEKDAY-NAME auf X(09) belassen,
001000*                        | Pruefung gegen lange Wochentagsnamen
001100*****************************************************************
001200 01  CAL-NORM-REC.
001300     05  CAL-NORM-EVENT.
001400         COPY CALEVTC OF "=CALLIB"
001500              REPLACING ==01 CAL-EVENT-REC==
001600                     BY ==10 CAL-NORM-EVENT-DATA==.
001700     05  CAL-DURATION-MINUTES         PIC S9(05).
001800     05  CAL-WEEKDAY-NUM              PIC 9(01).
001900     05  CAL-WEEKDAY-NAME             PIC X(09).
002000     05  FILLER                       PIC X(05).
