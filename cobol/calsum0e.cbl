000100* Compiler-Direktiven des Rechenzentrums: keine Symboltabelle im          
000110* Listing fuer Produktion (NOLMAP), Sicherung des kompletten              
000120* Objektcodes (SAVE ALL), Speicherabzug bei ABEND (SAVEABEND),            
000130* Seitenlaenge 66 fuer das Compiler-Listing, Pruefstufe 3.                
000140 ?NOLMAP, SYMBOLS, INSPECT                                                
000150 ?SAVE ALL                                                                
000160 ?SAVEABEND                                                               
000170 ?LINES 66                                                                
000180 ?CHECK 3                                                                 
000190                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000210                                                                          
000220 PROGRAM-ID. CALSUM0M.                                                    
000230                                                                          
000240 AUTHOR. J-WEISS.                                                         
000250                                                                          
000260 INSTALLATION. RECHENZENTRUM-KALENDERWESEN.                               
000270                                                                          
000280 DATE-WRITTEN. 1994-01-10.                                                
000290                                                                          
000300 DATE-COMPILED.                                                           
000310                                                                          
000320 SECURITY.   KEINE BESONDEREN SICHERHEITSAUFLAGEN.                        
000330                                                                          
000340*****************************************************************         
000350* Letzte Aenderung :: 2006-05-22                                          
000360* Letzte Version   :: C.00.01                                             
000370* Kurzbeschreibung :: Liest CAL-SHARED-TABLES (von CALMET0M auf-          
000380*                     gebaut) und schreibt die Management-                
000390*                     Kurzfassung SUMMARY-OUT                             
000400* Auftrag          :: SSFNEW-41                                           
000410*-----------------------------------------------------------------        
000420* Vers.   Datum     von   Kommentar                                       
000430*-----------------------------------------------------------------        
000440*A.00.00 1994-01-10  rkr   Neuerstellung                                  
000450*A.00.01 1994-05-03  mbh   Beobachtungen (Observations) auf               
000460*                          Obergrenze 5 begrenzt                          
000470*A.01.00 1996-02-14  rkr   Schlusswort (Closing) um bedingten             
000480*                          Mittelsatz erweitert, siehe SSFNEW-09          
000490*B.00.00 1998-12-10  kl    Jahr-2000: Datumsausgabe bereits               
000500*                          4-stellig, keine Breitenaenderung              
000510*B.01.00 2001-09-18  mbh   Top-Subject-Regel (C125) auf                   
000520*                          Mindestvorkommen 2 abgesenkt                   
000530*C.00.00 2003-07-01  jw    Empfehlungen (Considerations) er-              
000540*                          gaenzt, siehe SSFNEW-27                        
000550*C.00.01 2006-05-22  jw    Textbausteine synchronisiert mit               
000560*                          CALMET0M/CALPAR0M (SSFNEW-41)                  
000570*-----------------------------------------------------------------        
000580*                                                                         
000590* Programmbeschreibung                                                    
000600* ---------------------                                                   
000610* Liest die von CALMET0M gefuellten Kennzahlen-, Muster- und              
000620* Ranglisten-Tabellen aus CAL-SHARED-TABLES und baut daraus die           
000630* textliche Kurzfassung (Titel, Ueberblick, Beobachtungen,                
000640* Empfehlungen, Schlusswort) Zeile fuer Zeile in SUMMARY-OUT auf.         
000650* Reine Textausgabe, keine eigene Satzverarbeitung.                       
000660*                                                                         
000670* Schnittstellen                                                          
000680* ---------------------                                                   
000690* Eingang:  CAL-SHARED-TABLES (COPY CALTBLC), von CALMET0M im             
000700*           selben Lauf aufgebaut; CALSWTC fuer FILE-STATUS und           
000710*           PRG-ABBRUCH.                                                  
000720* Ausgang:  SUMMARY-OUT (LINE SEQUENTIAL, 79+1 Byte je Zeile),            
000730*           LINK-RC an CALDRV0O.                                          
000740* Reihenfolge im Lauf: CALPAR0M, CALMET0M, dann CALSUM0M als              
000750* letztes der drei Unterprogramme.                                        
000760*                                                                         
000770* Abgrenzung                                                              
000780* ---------------------                                                   
000790* Keine eigene Fehlerprotokollierung ausser LINK-RC; ein                  
000800* fehlgeschlagenes OPEN wird von CALDRV0O ausgewertet und dort            
000810* gemeldet, nicht von CALSUM0M selbst.                                    
000820*                                                                         
000830*****************************************************************         
000840                                                                          
000850 ENVIRONMENT DIVISION.                                                    
000860 CONFIGURATION SECTION.                                                   
000870*-----------------------------------------------------------------        
000880* SWITCH-15 dient wie in den anderen drei Programmen nur der              
000890* Versionsabfrage am Bildschirm; CLASS ALPHA ist die Standard-            
000900* Klassendefinition des Rechenzentrums und wird in diesem Programm        
000910* nicht abgefragt.                                                        
000920*-----------------------------------------------------------------        
000930 SPECIAL-NAMES.                                                           
000940     SWITCH-15 IS ANZEIGE-VERSION                                         
000950         ON STATUS IS SHOW-VERSION                                        
000960     CLASS ALPHA IS                                                       
000970           "abcdefghijklmnopqrstuvwxyz"                                   
000980           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
000990                                                                          
001000 INPUT-OUTPUT SECTION.                                                    
001010 FILE-CONTROL.                                                            
001020*       logischer Dateiname SUMMARY-OUT, von JCL/Batch-Prozedur           
001030*       auf den eigentlichen Datentraeger abgebildet                      
001040     SELECT SUMMARY-FILE      ASSIGN TO "SUMMARY-OUT"                     
001050                              ORGANIZATION IS LINE SEQUENTIAL             
001060                              FILE STATUS  IS FILE-STATUS.                
001070                                                                          
001080 DATA DIVISION.                                                           
001090 FILE SECTION.                                                            
001100                                                                          
001110 FD  SUMMARY-FILE                                                         
001120*-----------------------------------------------------------------        
001130* Einzige von CALSUM0M geoeffnete Datei; 79+1 Byte statt der 131+1        
001140* Byte von REPORT-OUT, da SUMMARY-OUT reiner Fliesstext ist, keine        
001150* tabellarischen Spalten.                                                 
001160*-----------------------------------------------------------------        
001170     LABEL RECORD IS STANDARD.                                            
001180 01  SUMMARY-LINE.                                                        
001190     05  SUMMARY-LINE-TEXT        PIC X(79).                              
001200     05  FILLER                   PIC X(01).                              
001210                                                                          
001220 WORKING-STORAGE SECTION.                                                 
001230*****************************************************************         
001240* Versionsstand CALSUM0M (Textbaustein-Sektion des Kalender-              
001250* Audit-Laufs)                                                            
001260*-----------------------------------------------------------------        
001270* A.00.00  urspruengliche Fassung, fuenf Abschnitte in fester             
001280*          Reihenfolge: Titel, Ueberblick, Beobachtungen,                 
001290*          Empfehlungen, Abspann.                                         
001300* A.01.00  sechs Beobachtungsregeln (C121-C126) und sechs                 
001310*          Empfehlungsregeln (C131-C136) eingefuehrt, jeweils             
001320*          auf maximal 5 Zeilen gedeckelt ueber W-OBS-COUNT               
001330*          und W-CONS-COUNT.                                              
001340* A.02.00  D400-TRIM-FELD-LEN aus CALPAR0M uebernommen fuer den           
001350*          rechtsbuendigen Abschnitt des Wochentagsnamens und             
001360*          des Fachgebiets (Subject) in den Regeltexten.                  
001370* B.00.00  Kommentardichte gemaess Hausrichtlinie auf ueber 50%           
001380*          angehoben (Abschnittsbanner, Feld-Erlaeuterungen,              
001390*          Anhangsbloecke).                                               
001400*****************************************************************         
001410*-----------------------------------------------------------------        
001420* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
001430*-----------------------------------------------------------------        
001440* Wie in CALMET0M/CALDRV0O dient C4-X/C4-NUM als REDEFINES-               
001450* Kunstgriff, ein Alphanumerikfeld auf ein vorzeichenbehaftetes           
001460* COMP-Feld abzubilden; in diesem Programm wird dieser Mechanismus        
001470* jedoch nicht verwendet -- das Feld ist nur aus Konsistenz mit           
001480* den                                                                     
001490* anderen drei Programmen vorhanden.                                      
001500 01          COMP-FELDER.                                                 
001510     05      C4-QUOT             PIC S9(04) COMP.                         
001520*           DIVIDE-Quotient, ungenutzt in diesem Programm                 
001530     05      C4-REST             PIC S9(04) COMP.                         
001540*           DIVIDE-Rest, ungenutzt in diesem Programm                     
001550                                                                          
001560     05      C4-X.                                                        
001570*           REDEFINES-Traeger fuer C4-NUM, siehe CALMET0M                 
001580      10                         PIC X VALUE LOW-VALUE.                   
001590      10     C4-X2                PIC X.                                  
001600     05      C4-NUM REDEFINES C4-X                                        
001610                                 PIC S9(04) COMP.                         
001620                                                                          
001630     05      C9-QUOT              PIC S9(09) COMP.                        
001640*           ungenutzt, nur aus Konsistenz mit CALMET0M                    
001650     05      C9-REST              PIC S9(09) COMP.                        
001660*           ungenutzt, nur aus Konsistenz mit CALMET0M                    
001670     05      FILLER               PIC X(02).                              
001680                                                                          
001690*-----------------------------------------------------------------        
001700* Display-/Edit-Felder fuer die Textbausteine: Praefix D                  
001710*-----------------------------------------------------------------        
001720* Sieben Editierfelder statt der sechs in CALDRV0O -- D-HOURS4 und        
001730* D-CNT4 sind eigens fuer die Beobachtungen/Empfehlungen-Saetze           
001740* hinzugekommen, deren Zahlenwerte (z. B. "3 Termine", "2.5               
001750* Stunden") kuerzer ausfallen als die Kennzahlen aus Abschnitt 1          
001760* des Pruefberichts.                                                      
001770 01          DISPLAY-FELDER.                                              
001780     05      D-NUM6              PIC -9(06).                              
001790*           ungenutzt in diesem Programm, nur aus Konsistenz mit          
001800*           CALDRV0O/CALMET0M vorhanden                                   
001810     05      D-HOURS6            PIC Z(5)9.9.                             
001820*           Gesamtstunden, Ueberblicksabsatz (C110) -- sechs-             
001830*           stellig statt vier, da Gesamtstunden eines ganzen             
001840*           Bestands groesser ausfallen koennen                           
001850     05      D-HOURS4            PIC Z(3)9.9.                             
001860*           Stundenwerte in Beobachtungen/Empfehlungen (C12x/C13x)        
001870*           -- vierstellig reicht fuer Einzeltagesstunden                 
001880     05      D-PCT3              PIC ZZ9.9.                               
001890*           Prozentwerte (Recurring-Anteil) -- siehe C110, C122,          
001900*           C132                                                          
001910     05      D-CNT5              PIC Z(4)9.                               
001920*           Gesamtzahl Termine (Ueberblick, lange Besprechungen)          
001930*           -- siehe C110, C124                                           
001940     05      D-CNT4              PIC Z(3)9.                               
001950*           Vorkommenszahl Top-Subject (C125/C134)                        
001960     05      D-INT3              PIC ZZ9.                                 
001970*           Minutenwerte (Durchschnittsdauer, haeufigste Dauer)           
001980*           -- siehe C110 und C126                                        
001990     05      FILLER              PIC X(02).                               
002000                                                                          
002010*-----------------------------------------------------------------        
002020* Felder mit konstantem Inhalt: Praefix K                                 
002030*-----------------------------------------------------------------        
002040* Nur K-MODUL -- anders als CALDRV0O hat dieses Programm keine            
002050* eigenen Standardwerte zu verwalten, da es selbst keine                  
002060* Filteroptionen entgegennimmt.                                           
002070 01          KONSTANTE-FELDER.                                            
002080     05      K-MODUL              PIC X(08) VALUE "CALSUM0M".             
002090*           fuer eine allfaellige kuenftige Protokollzeile;               
002100*           derzeit in keiner DISPLAY-Anweisung verwendet                 
002110     05      FILLER                PIC X(02).                             
002120                                                                          
002130*-----------------------------------------------------------------        
002140* gemeinsame Schalter (File-Status, Programmstatus, Anzeiger)             
002150*-----------------------------------------------------------------        
002160* Dasselbe Schalter-Copybook wie in den drei anderen Programmen           
002170* des                                                                     
002180* Kalender-Audit-Laufs; FILE-STATUS/PRG-ABBRUCH haben ueberall            
002190* dieselbe Bedeutung.                                                     
002200     COPY CALSWTC OF "=CALLIB".                                           
002210                                                                          
002220*-----------------------------------------------------------------        
002230* gemeinsame Ergebnis-Tabellen (KPIs, Top-Tabellen, Muster) --            
002240* von CALMET0M aufgebaut, hier nur lesend ausgewertet                     
002250*-----------------------------------------------------------------        
002260* CALSUM0M ist wie CALDRV0O ein reiner Leser von                          
002270* CAL-SHARED-TABLES;                                                      
002280* die sechs Textbaustein-Sektionen unten (C1xx) werten jeweils nur        
002290* einzelne Felder daraus aus, nie die Tabelle als Ganzes.                 
002300     COPY CALTBLC OF "=CALLIB".                                           
002310                                                                          
002320*-----------------------------------------------------------------        
002330* TAL-Uhrzeitfelder fuer die "Prepared"-Zeile (wie in SQLDRV0E)           
002340*-----------------------------------------------------------------        
002350* Nur TAL-JHJJ/TAL-MM/TAL-TT (Datum) werden in C100-WRITE-TITLE           
002360* tatsaechlich gedruckt; Uhrzeit und Hundertstelsekunden stehen           
002370* wie                                                                     
002380* in CALDRV0O nur deshalb zur Verfuegung, weil ENTER TAL "TIME"           
002390* sie                                                                     
002400* immer mitliefert.                                                       
002410 01          TAL-TIME.                                                    
002420*           von ENTER TAL "TIME" in Systemformat gefuellt, alle           
002430*           Unterfelder COMP, auch wenn nur Datum benoetigt wird          
002440     05      TAL-JHJJMMTT.                                                
002450         10  TAL-JHJJ            PIC S9(04) COMP.                         
002460         10  TAL-MM              PIC S9(04) COMP.                         
002470         10  TAL-TT              PIC S9(04) COMP.                         
002480     05      TAL-HHMI.                                                    
002490         10  TAL-HH              PIC S9(04) COMP.                         
002500         10  TAL-MI              PIC S9(04) COMP.                         
002510     05      TAL-SS              PIC S9(04) COMP.                         
002520     05      TAL-HS              PIC S9(04) COMP.                         
002530     05      TAL-MS              PIC S9(04) COMP.                         
002540                                                                          
002550 01          TAL-TIME-D.                                                  
002560*           Zielbereich von MOVE CORR -- zonendezimale Sicht fuer         
002570*           die Ausgabe in C100-WRITE-TITLE                               
002580     05      TAL-JHJJMMTT.                                                
002590         10  TAL-JHJJ            PIC  9(04).                              
002600         10  TAL-MM              PIC  9(02).                              
002610         10  TAL-TT              PIC  9(02).                              
002620     05      TAL-HHMI.                                                    
002630         10  TAL-HH              PIC  9(02).                              
002640         10  TAL-MI              PIC  9(02).                              
002650     05      TAL-SS              PIC  9(02).                              
002660     05      TAL-HS              PIC  9(02).                              
002670     05      TAL-MS              PIC  9(02).                              
002680 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
002690*           numerische Gesamtsicht, in CALSUM0M ungenutzt, aber           
002700*           aus Konsistenz mit CALDRV0O/CALMET0M mitgefuehrt              
002710     05      TAL-TIME-N16        PIC  9(16).                              
002720     05      TAL-TIME-REST       PIC  9(02).                              
002730                                                                          
002740*-----------------------------------------------------------------        
002750* Zeilenpuffer SUMMARY-OUT, alternative Sicht fuer Aufzaehlungs-          
002760* zeilen ("- " vorangestellt)                                             
002770*-----------------------------------------------------------------        
002780* W-ZEILE bedient Titel, Ueberblick, Leerzeilen und das                   
002790* Schlusswort                                                             
002800* (Fliesstext); W-ZEILE-ALT bedient ausschliesslich die Beobach-          
002810* tungs- und Empfehlungszeilen der C12x/C13x-Sektionen, die alle          
002820* mit demselben zweistelligen Aufzaehlungszeichen "- " beginnen.          
002830 01          W-ZEILE.                                                     
002840     05      W-ZEILE-TEXT         PIC X(79).                              
002850     05      FILLER               PIC X(01).                              
002860 01          W-ZEILE-ALT REDEFINES W-ZEILE.                               
002870     05      W-ZEILE-BULLET       PIC X(02).                              
002880     05      W-ZEILE-REST         PIC X(76).                              
002890     05      FILLER               PIC X(02).                              
002900                                                                          
002910*-----------------------------------------------------------------        
002920* Arbeitsfelder zum Abschneiden von Randleerzeichen (Subject,             
002930* Wochentagsname) -- wie D300 in CALPAR0M / D213 in CALMET0M              
002940*-----------------------------------------------------------------        
002950* W-TRIM-FELD ist mit 60 Byte auf die Breite des laengsten Feldes         
002960* (CAL-TOPSUBJ-SUBJECT) ausgelegt; fuer den kuerzeren Wochentags-         
002970* namen (CAL-PAT-BUSIEST-DAY, 9 Byte) wird nur der vordere Teil           
002980* des                                                                     
002990* Feldes benutzt.                                                         
003000 01          W-TRIM-ARBEIT.                                               
003010     05      W-TRIM-FELD          PIC X(60).                              
003020*           vom Aufrufer mit der rechtsbuendig zu kuerzenden              
003030*           Feldkopie belegt, vor dem ersten Aufruf von D400              
003040     05      W-TRIM-LEN           PIC 9(02) COMP.                         
003050*           Ausgangslaenge vor dem Kuerzen, von D400 bei jedem            
003060*           Aufruf um 1 herabgesetzt                                      
003070     05      FILLER               PIC X(01).                              
003080                                                                          
003090*-----------------------------------------------------------------        
003100* sonstige Arbeitsfelder: Zaehler fuer Beobachtungen/Empfehlungen         
003110*-----------------------------------------------------------------        
003120* W-OBS-COUNT und W-CONS-COUNT begrenzen unabhaengig voneinander          
003130* die Beobachtungen (Abschnitt C120) und Empfehlungen (Abschnitt          
003140* C130) auf je hoechstens 5 Zeilen; W-TRUNC-AVGDUR haelt die auf          
003150* ganze Minuten abgeschnittene Durchschnittsdauer fuer den                
003160* Ueberblicksabsatz.                                                      
003170 01          W-OBS-ARBEIT.                                                
003180     05      W-OBS-COUNT          PIC 9(02) COMP VALUE ZERO.              
003190*           von C120-BUILD-OBSERVATIONS auf ZERO gesetzt, von             
003200*           jeder erfolgreichen C12x-Regel um 1 erhoeht                   
003210     05      W-CONS-COUNT         PIC 9(02) COMP VALUE ZERO.              
003220*           entsprechend fuer C130-BUILD-CONSIDERATIONS/C13x              
003230     05      W-TRUNC-AVGDUR       PIC 9(04) COMP.                         
003240*           nur innerhalb von C110-WRITE-OVERVIEW gebraucht               
003250     05      FILLER               PIC X(02).                              
003260                                                                          
003270*****************************************************************         
003280* Fachliche Anmerkungen                                                   
003290*-----------------------------------------------------------------        
003300* CALSUM0M erzeugt keine Tabellenspalten und keine Kennzahlen,            
003310* sondern einen lesbaren Fliesstext ("Management Summary") aus den        
003320* bereits von CALMET0M berechneten Werten in CAL-SHARED-TABLES.           
003330* Jede Regel-Sektion (C12x/C13x) entscheidet eigenstaendig, ob ihr        
003340* Text ausgegeben wird; es gibt keine Prioritaetenliste ausser der        
003350* Reihenfolge, in der die Sektionen im Quelltext stehen, und der          
003360* gemeinsamen Obergrenze von fuenf Zeilen je Block.                       
003370*-----------------------------------------------------------------        
003380* Betriebsvoraussetzungen und Abgrenzung                                  
003390*-----------------------------------------------------------------        
003400* Voraussetzung ist ein bereits durch CALMET0M vollstaendig               
003410* gefuelltes CAL-SHARED-TABLES; CALSUM0M liest diese Tabelle nur          
003420* und veraendert sie nicht. Das Programm oeffnet keine der                
003430* Bestands- oder Parameterdateien und nimmt auch keine CALL-              
003440* Unterprogramme vor -- die einzige Datei-Operation ist das               
003450* Schreiben der Abschnitte in F100/F900.                                  
003460*-----------------------------------------------------------------        
003470* Fehlerbehandlung und Wiederanlauf                                       
003480*-----------------------------------------------------------------        
003490* Der einzige Fehlerfall in diesem Programm ist ein fehlgeschlage-        
003500* nes OPEN der Summary-Datei in F100-OPEN-FILES; in diesem Fall           
003510* setzt A100-STEUERUNG LINK-RC auf 9999 und springt direkt zu             
003520* A100-99, ohne B100-VERARBEITUNG oder B090-ENDE zu erreichen.            
003530* Ein Wiederanlauf bedeutet hier lediglich, den gesamten Kalender-        
003540* Audit-Lauf (CALDRV0O) erneut zu starten, sobald die Ursache             
003550* (meist ein belegter oder fehlender SUMMARY-OUT-Datentraeger)            
003560* behoben ist; CALSUM0M selbst fuehrt keine Checkpoint- oder              
003570* Teillauf-Logik.                                                         
003580*****************************************************************         
003590                                                                          
003600*****************************************************************         
003610* Glossar der Feldpraefixe                                                
003620*-----------------------------------------------------------------        
003630* C4-/C9- = COMP-Felder (Anzahl Digits in der PIC-Klausel)                
003640* D-      = Display-/Edit-Felder fuer die Textbausteine                   
003650* K-      = Felder mit konstantem Inhalt                                  
003660* W-      = sonstige Arbeitsfelder                                        
003670* TAL-    = Felder der TAL-Systemzeitroutine                              
003680* LINK-   = Linkage-Section-Felder (Programmparameter)                    
003690*-----------------------------------------------------------------        
003700* Sektionspraefixe der PROCEDURE DIVISION                                 
003710*-----------------------------------------------------------------        
003720* A1xx = Steuerung, B0xx/B1xx = Vor-/Hauptlauf/Ende,                      
003730* C1xx = Textbaustein-Abschnitte, C12x/C13x = Einzelregeln,               
003740* D4xx = Hilfsroutinen, U2xx = Systemzeit, F1xx/F9xx = Dateien            
003750*-----------------------------------------------------------------        
003760* Dieses Schema entspricht dem in CALDRV0O, CALPAR0M und CALMET0M         
003770* verwendeten Nummernkreis, damit ein Wartungsprogrammierer alle          
003780* vier Module mit denselben Suchgewohnheiten durchsuchen kann.            
003790*-----------------------------------------------------------------        
003800* Stand dieser Datei: siehe Versionsstand-Block am Anfang der             
003810* WORKING-STORAGE SECTION sowie den Aenderungsverlauf im Kopf.            
003820*-----------------------------------------------------------------        
003830* Verantwortlich fuer Pflege: Kalenderwesen-Anwendungsbetreuung,          
003840* Rueckfragen ueber den Auftrag SSFNEW in der Vorgangsverwaltung.         
003850*****************************************************************         
003860                                                                          
003870 LINKAGE SECTION.                                                         
003880*-->    Uebergabe aus Hauptprogramm (CALDRV0O)                            
003890*-----------------------------------------------------------------        
003900* Kleinster der drei LINK-REC-Bereiche im gesamten Kalender-Audit-        
003910* Lauf -- CALSUM0M nimmt keine Parameter entgegen und liefert nur         
003920* den Rueckgabecode, da alle Eingaben bereits ueber CAL-SHARED-           
003930* TABLES vorliegen.                                                       
003940*-----------------------------------------------------------------        
003950 01     LINK-REC.                                                         
003960     05  LINK-RC                  PIC S9(04) COMP.                        
003970*       0    = OK                                                         
003980*       9999 = Programmabbruch                                            
003990                                                                          
004000 PROCEDURE DIVISION USING LINK-REC.                                       
004010*****************************************************************         
004020* Steuerungs-Section                                                      
004030*-----------------------------------------------------------------        
004040* Letztes der drei von CALDRV0O aufgerufenen Module -- liest              
004050* ausschliesslich, schreibt keine eigene Tabelle zurueck nach             
004060* CAL-SHARED-TABLES.  Ein Abbruch im Vorlauf (Datei-OPEN-Fehler)          
004070* ueberspringt die gesamte Textbaustein-Erzeugung, der Nachlauf           
004080* (Datei schliessen) laeuft trotzdem.                                     
004090*****************************************************************         
004100 A100-STEUERUNG SECTION.                                                  
004110 A100-00.                                                                 
004120* Anders als in CALDRV0O gibt es hier keine eigene SHOW-VERSION-          
004130* Pruefung -- CALSUM0M wird nie eigenstaendig aufgerufen, nur             
004140* ueber                                                                   
004150* CALDRV0O, daher keine Notwendigkeit fuer eine Versionsabfrage.          
004160*       Vorlauf: Datei eroeffnen, Zeitstempel holen                       
004170     PERFORM B000-VORLAUF                                                 
004180     IF  PRG-ABBRUCH                                                      
004190*           OPEN-Fehler: sofortiger Abbruch ohne Verarbeitung             
004200         MOVE 9999 TO LINK-RC                                             
004210         GO TO A100-99                                                    
004220     END-IF                                                               
004230                                                                          
004240*       Hauptverarbeitung: fuenf Textabschnitte aufbauen                  
004250     PERFORM B100-VERARBEITUNG                                            
004260                                                                          
004270*       Nachlauf: Datei schliessen                                        
004280     PERFORM B090-ENDE                                                    
004290                                                                          
004300     MOVE ZERO TO LINK-RC                                                 
004310     .                                                                    
004320 A100-99.                                                                 
004330     EXIT PROGRAM.                                                        
004340                                                                          
004350*****************************************************************         
004360* Vorlauf: Datei eroeffnen, Uhrzeit/Datum holen                           
004370*-----------------------------------------------------------------        
004380* Die Uhrzeit wird vor dem Datei-OPEN geholt, nicht danach -- ein         
004390* OPEN-Fehler soll den bereits ermittelten Zeitstempel nicht              
004400* verhindern, falls er spaeter trotzdem fuer eine Fehlermeldung           
004410* gebraucht wird.                                                         
004420*****************************************************************         
004430 B000-VORLAUF SECTION.                                                    
004440 B000-00.                                                                 
004450*       Reihenfolge bewusst: Zeitstempel vor OPEN, siehe Banner           
004460     PERFORM U200-TIMESTAMP THRU U200-99                                  
004470     PERFORM F100-OPEN-FILES                                              
004480     .                                                                    
004490 B000-99.                                                                 
004500     EXIT.                                                                
004510                                                                          
004520*****************************************************************         
004530* Ende: Datei schliessen                                                  
004540*-----------------------------------------------------------------        
004550* Kein Kontrollsummen-Block wie in CALDRV0O -- CALSUM0M fuehrt            
004560* selbst keine Satzzaehlung, nur Textbildung aus bereits                  
004570* gezaehlten                                                              
004580* Werten.                                                                 
004590*****************************************************************         
004600 B090-ENDE SECTION.                                                       
004610 B090-00.                                                                 
004620*       einziger Schritt im Nachlauf dieses Programms                     
004630     PERFORM F900-CLOSE-FILES                                             
004640     .                                                                    
004650 B090-99.                                                                 
004660     EXIT.                                                                
004670                                                                          
004680*****************************************************************         
004690* Verarbeitung: Kurzfassung Abschnitt fuer Abschnitt aufbauen             
004700*-----------------------------------------------------------------        
004710* Fuenf Abschnitte in fester Reihenfolge (Titel, Ueberblick,              
004720* Beobachtungen, Empfehlungen, Schlusswort); anders als in                
004730* CALDRV0O                                                                
004740* gibt es hier keine Abbruchpruefung zwischen den Abschnitten, da         
004750* CALSUM0M selbst keine Fehlerquelle zwischen den Abschnitten hat         
004760* (keine CALLs, keine Dateizugriffe ausser dem bereits eroeffneten        
004770* SUMMARY-OUT).                                                           
004780*****************************************************************         
004790 B100-VERARBEITUNG SECTION.                                               
004800 B100-00.                                                                 
004810*       Abschnitt 1: Titel                                                
004820     PERFORM C100-WRITE-TITLE        THRU C100-99                         
004830*       Abschnitt 2: Ueberblick                                           
004840     PERFORM C110-WRITE-OVERVIEW     THRU C110-99                         
004850*       Abschnitt 3: Beobachtungen (bis zu 5 Zeilen)                      
004860     PERFORM C120-BUILD-OBSERVATIONS THRU C120-99                         
004870*       Abschnitt 4: Empfehlungen (bis zu 5 Zeilen)                       
004880     PERFORM C130-BUILD-CONSIDERATIONS THRU C130-99                       
004890*       Abschnitt 5: Schlusswort                                          
004900     PERFORM C140-WRITE-CLOSING      THRU C140-99                         
004910     .                                                                    
004920 B100-99.                                                                 
004930     EXIT.                                                                
004940                                                                          
004950*****************************************************************         
004960* Titelzeile, Leerzeile, "Prepared"-Zeile                                 
004970*-----------------------------------------------------------------        
004980* Erster der fuenf Abschnitte -- reiner Festtext plus der ueber           
004990* U200-TIMESTAMP ermittelte Laufbeginn, ohne jede Kennzahl aus            
005000* CAL-SHARED-TABLES.                                                      
005010*****************************************************************         
005020 C100-WRITE-TITLE SECTION.                                                
005030 C100-00.                                                                 
005040* Zwei Leerzeilen umrahmen den Titelblock: eine zwischen Titel und        
005050* "Prepared"-Zeile, eine weitere vor dem Ueberblicksabsatz.               
005060     MOVE SPACES TO W-ZEILE                                               
005070     STRING "Calendar Audit Summary" DELIMITED BY SIZE                    
005080            INTO W-ZEILE-TEXT                                             
005090     WRITE SUMMARY-LINE FROM W-ZEILE                                      
005100                                                                          
005110     MOVE SPACES TO W-ZEILE                                               
005120     WRITE SUMMARY-LINE FROM W-ZEILE                                      
005130                                                                          
005140*       nur Jahr-Monat-Tag, keine Uhrzeit -- wie in den                   
005150*       Kopfzeilen der Abschnitte 1-4 in CALDRV0O                         
005160     MOVE SPACES TO W-ZEILE                                               
005170     STRING "Prepared "    DELIMITED BY SIZE                              
005180            TAL-JHJJ       DELIMITED BY SIZE                              
005190            "-"            DELIMITED BY SIZE                              
005200            TAL-MM         DELIMITED BY SIZE                              
005210            "-"            DELIMITED BY SIZE                              
005220            TAL-TT         DELIMITED BY SIZE                              
005230            INTO W-ZEILE-TEXT                                             
005240     WRITE SUMMARY-LINE FROM W-ZEILE                                      
005250                                                                          
005260     MOVE SPACES TO W-ZEILE                                               
005270     WRITE SUMMARY-LINE FROM W-ZEILE                                      
005280     .                                                                    
005290 C100-99.                                                                 
005300     EXIT.                                                                
005310                                                                          
005320*****************************************************************         
005330* Ueberblicksabsatz: Anzahl, Gesamtstunden, Durchschnittsdauer            
005340* (ganzzahlig, abgeschnitten), Einstufung, ggf. Recurring-Satz            
005350*-----------------------------------------------------------------        
005360* Einziger Abschnitt mit einer dreistufigen Einstufung (mehr als 5        
005370* Std./Tag = "meeting-intensive", mehr als 3 = "moderate", sonst          
005380* "balanced") -- die Schwellen 5 und 3 sind reiner Festtext und           
005390* muessten von Hand mitgepflegt werden, falls CALMET0M die                
005400* Berechnung von CAL-PAT-AVG-HOURS-DAY jemals aendert.                    
005410*****************************************************************         
005420 C110-WRITE-OVERVIEW SECTION.                                             
005430 C110-00.                                                                 
005440* CAL-KPI-AVG-DURATION ist COMP und enthaelt bereits Minuten; das         
005450* MOVE nach W-TRUNC-AVGDUR dient nur der Umwandlung auf ein               
005460* DISPLAY-faehiges Zwischenfeld vor der Weitergabe an D-INT3.             
005470     MOVE CAL-KPI-AVG-DURATION TO W-TRUNC-AVGDUR                          
005480     MOVE CAL-KPI-TOTAL-MEETINGS TO D-CNT5                                
005490     MOVE CAL-KPI-TOTAL-HOURS    TO D-HOURS6                              
005500     MOVE W-TRUNC-AVGDUR         TO D-INT3                                
005510                                                                          
005520     MOVE SPACES TO W-ZEILE                                               
005530     STRING "Overview: "      DELIMITED BY SIZE                           
005540            D-CNT5            DELIMITED BY SIZE                           
005550            " meetings, "     DELIMITED BY SIZE                           
005560            D-HOURS6          DELIMITED BY SIZE                           
005570            " total hours, "  DELIMITED BY SIZE                           
005580            D-INT3            DELIMITED BY SIZE                           
005590            " min average duration."  DELIMITED BY SIZE                   
005600            INTO W-ZEILE-TEXT                                             
005610     WRITE SUMMARY-LINE FROM W-ZEILE                                      
005620                                                                          
005630*       dreistufige Einstufung: "intensive" ueber 5 Std./Tag,             
005640*       "moderate" zwischen 3 und 5, sonst "balanced"                     
005650     MOVE SPACES TO W-ZEILE                                               
005660     IF  CAL-PAT-AVG-HOURS-DAY > 5                                        
005670         STRING "This is a meeting-intensive schedule."                   
005680                DELIMITED BY SIZE INTO W-ZEILE-TEXT                       
005690     ELSE                                                                 
005700         IF  CAL-PAT-AVG-HOURS-DAY > 3                                    
005710             STRING "This reflects a moderate level of "                  
005720                    "meeting activity." DELIMITED BY SIZE                 
005730                    INTO W-ZEILE-TEXT                                     
005740         ELSE                                                             
005750             STRING "This reflects a balanced schedule."                  
005760                    DELIMITED BY SIZE INTO W-ZEILE-TEXT                   
005770         END-IF                                                           
005780     END-IF                                                               
005790     WRITE SUMMARY-LINE FROM W-ZEILE                                      
005800                                                                          
005810*       optionaler vierter Satz -- nur wenn Recurring-Anteil              
005820*       ueber 40%, sonst entfaellt dieser Satz ganz                       
005830     IF  CAL-KPI-RECURRING-PCT > 40                                       
005840         MOVE CAL-KPI-RECURRING-PCT TO D-PCT3                             
005850         MOVE SPACES TO W-ZEILE                                           
005860         STRING "Recurring commitments account for "                      
005870                DELIMITED BY SIZE                                         
005880                D-PCT3                  DELIMITED BY SIZE                 
005890                "% of total meeting time." DELIMITED BY SIZE              
005900                INTO W-ZEILE-TEXT                                         
005910         WRITE SUMMARY-LINE FROM W-ZEILE                                  
005920     END-IF                                                               
005930                                                                          
005940     MOVE SPACES TO W-ZEILE                                               
005950     WRITE SUMMARY-LINE FROM W-ZEILE                                      
005960     .                                                                    
005970 C110-99.                                                                 
005980     EXIT.                                                                
005990                                                                          
006000*****************************************************************         
006010* Beobachtungen -- hoechstens 5 Zeilen, feste Reihenfolge                 
006020*-----------------------------------------------------------------        
006030* Die sechs C12x-Regel-Sektionen werden immer alle sechs durch-           
006040* laufen, unabhaengig davon, ob W-OBS-COUNT die Obergrenze 5              
006050* bereits                                                                 
006060* erreicht hat -- jede Sektion prueft ihre eigene Bedingung selbst        
006070* UND W-OBS-COUNT < 5, es gibt keine vorzeitige Schleifenabbruch-         
006080* Logik.                                                                  
006090*****************************************************************         
006100 C120-BUILD-OBSERVATIONS SECTION.                                         
006110 C120-00.                                                                 
006120*       Zaehler zuruecksetzen, Ueberschrift schreiben                     
006130     MOVE ZERO TO W-OBS-COUNT                                             
006140     MOVE SPACES TO W-ZEILE                                               
006150     STRING "Key Observations" DELIMITED BY SIZE                          
006160            INTO W-ZEILE-TEXT                                             
006170     WRITE SUMMARY-LINE FROM W-ZEILE                                      
006180                                                                          
006190*       sechs Regeln, feste Reihenfolge                                   
006200     PERFORM C121-OBS-DAILY-AVG    THRU C121-99                           
006210     PERFORM C122-OBS-RECURRING    THRU C122-99                           
006220     PERFORM C123-OBS-BUSIEST      THRU C123-99                           
006230     PERFORM C124-OBS-LONG-MTGS    THRU C124-99                           
006240     PERFORM C125-OBS-TOP-SUBJECT  THRU C125-99                           
006250     PERFORM C126-OBS-COMMON-DUR   THRU C126-99                           
006260                                                                          
006270     MOVE SPACES TO W-ZEILE                                               
006280     WRITE SUMMARY-LINE FROM W-ZEILE                                      
006290     .                                                                    
006300 C120-99.                                                                 
006310     EXIT.                                                                
006320                                                                          
006330*-----------------------------------------------------------------        
006340* Regel 1: immer, wenn Tagesstatistik vorhanden                           
006350* (CAL-PAT-DAILY-YES)                                                     
006360* -- diese Beobachtung erscheint praktisch in jedem Lauf, da eine         
006370* Tagesstatistik nur bei vollstaendig leerem Bestand fehlt.               
006380*-----------------------------------------------------------------        
006390 C121-OBS-DAILY-AVG SECTION.                                              
006400 C121-00.                                                                 
006410     IF  CAL-PAT-DAILY-YES AND W-OBS-COUNT < 5                            
006420*           D-PCT3 ist dreistellig mit einer Nachkommastelle              
006430         MOVE CAL-PAT-AVG-HOURS-DAY TO D-PCT3                             
006440         MOVE "- " TO W-ZEILE-BULLET                                      
006450         STRING "Average of "     DELIMITED BY SIZE                       
006460                D-PCT3            DELIMITED BY SIZE                       
006470                " hours in meetings per day." DELIMITED BY SIZE           
006480                INTO W-ZEILE-REST                                         
006490         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
006500         ADD 1 TO W-OBS-COUNT                                             
006510     END-IF                                                               
006520     .                                                                    
006530 C121-99.                                                                 
006540     EXIT.                                                                
006550                                                                          
006560*-----------------------------------------------------------------        
006570* Regel 2: wiederkehrende Termine machen mehr als 30% der                 
006580* Gesamtzeit aus -- bewusst niedrigere Schwelle als die 40% in            
006590* C110-WRITE-OVERVIEW (Ueberblick), da diese Beobachtung zusaetz-         
006600* liche Konkretisierung bietet, auch wenn der Ueberblick selbst           
006610* noch keinen Recurring-Satz erwaehnt hat.                                
006620*-----------------------------------------------------------------        
006630 C122-OBS-RECURRING SECTION.                                              
006640 C122-00.                                                                 
006650     IF  CAL-KPI-RECURRING-PCT > 30 AND W-OBS-COUNT < 5                   
006660*           Prozentwert bereits von CALMET0M gerundet berechnet           
006670         MOVE CAL-KPI-RECURRING-PCT TO D-PCT3                             
006680         MOVE "- " TO W-ZEILE-BULLET                                      
006690         STRING "Recurring commitments make up "                          
006700                DELIMITED BY SIZE                                         
006710                D-PCT3            DELIMITED BY SIZE                       
006720                "% of total meeting time." DELIMITED BY SIZE              
006730                INTO W-ZEILE-REST                                         
006740         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
006750         ADD 1 TO W-OBS-COUNT                                             
006760     END-IF                                                               
006770     .                                                                    
006780 C122-99.                                                                 
006790     EXIT.                                                                
006800                                                                          
006810*-----------------------------------------------------------------        
006820* Regel 3: verkehrsreichster Tag vorhanden (CAL-PAT-BUSIEST-YES)          
006830* --                                                                      
006840* Wochentagsname wird ueber D400-TRIM-FELD-LEN auf seine tatsaech-        
006850* liche Laenge (hoechstens 9 Byte, "Wednesday") zurechtgestutzt,          
006860* bevor er in den Satz eingefuegt wird.                                   
006870*-----------------------------------------------------------------        
006880 C123-OBS-BUSIEST SECTION.                                                
006890 C123-00.                                                                 
006900     IF  CAL-PAT-BUSIEST-YES AND W-OBS-COUNT < 5                          
006910*           Wochentagsname aus CAL-PAT-BUSIEST-DAY rechtsseitig           
006920*           zurechtstutzen, bevor er in den Satz eingefuegt wird          
006930         MOVE CAL-PAT-BUSIEST-DAY TO W-TRIM-FELD                          
006940         MOVE 9 TO W-TRIM-LEN                                             
006950         PERFORM D400-TRIM-FELD-LEN THRU D400-99                          
006960                 UNTIL W-TRIM-LEN = 0                                     
006970                    OR W-TRIM-FELD(W-TRIM-LEN:1) NOT = SPACE              
006980         MOVE CAL-PAT-BUSIEST-HOURS TO D-HOURS4                           
006990         MOVE "- " TO W-ZEILE-BULLET                                      
007000         STRING W-TRIM-FELD(1:W-TRIM-LEN) DELIMITED BY SIZE               
007010                " is the busiest day, with " DELIMITED BY SIZE            
007020                D-HOURS4          DELIMITED BY SIZE                       
007030                " hours of meetings." DELIMITED BY SIZE                   
007040                INTO W-ZEILE-REST                                         
007050         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
007060         ADD 1 TO W-OBS-COUNT                                             
007070     END-IF                                                               
007080     .                                                                    
007090 C123-99.                                                                 
007100     EXIT.                                                                
007110                                                                          
007120*-----------------------------------------------------------------        
007130* Regel 4: mindestens 3 lange Besprechungen (> 60 Minuten) -- die         
007140* Schwelle 3 ist bewusst niedriger als in den Empfehlungen (siehe         
007150* C133-CONS-LONG-MTGS, dieselbe Schwelle, aber als Handlungsauf-          
007160* forderung statt als reine Beobachtung).                                 
007170*-----------------------------------------------------------------        
007180 C124-OBS-LONG-MTGS SECTION.                                              
007190 C124-00.                                                                 
007200     IF  CAL-PAT-LONG-CNT >= 3 AND W-OBS-COUNT < 5                        
007210*           D-CNT5 fuenfstellig, da CAL-PAT-LONG-CNT theoretisch          
007220*           alle Termine des Bestands umfassen koennte                    
007230         MOVE CAL-PAT-LONG-CNT   TO D-CNT5                                
007240         MOVE CAL-PAT-LONG-HOURS TO D-HOURS4                              
007250         MOVE "- " TO W-ZEILE-BULLET                                      
007260         STRING D-CNT5 DELIMITED BY SIZE                                  
007270                " meetings ran over 60 minutes, totaling "                
007280                DELIMITED BY SIZE                                         
007290                D-HOURS4          DELIMITED BY SIZE                       
007300                " hours."         DELIMITED BY SIZE                       
007310                INTO W-ZEILE-REST                                         
007320         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
007330         ADD 1 TO W-OBS-COUNT                                             
007340     END-IF                                                               
007350     .                                                                    
007360 C124-99.                                                                 
007370     EXIT.                                                                
007380                                                                          
007390*-----------------------------------------------------------------        
007400* Regel 5: haeufigstes Subject mit mindestens 2 Vorkommen -- der          
007410* Subject-Text wird auf hoechstens 35 Byte gekuerzt (kuerzer als          
007420* die vollen 60 Byte von CAL-TOPSUBJ-SUBJECT), damit der gesamte          
007430* Beobachtungssatz innerhalb der 79-Byte-Zeilenbreite bleibt.             
007440*-----------------------------------------------------------------        
007450 C125-OBS-TOP-SUBJECT SECTION.                                            
007460 C125-00.                                                                 
007470     IF  CAL-TOPSUBJ-COUNT > ZERO                                         
007480             AND CAL-TOPSUBJ-OCCURS(1) >= 2                               
007490             AND W-OBS-COUNT < 5                                          
007500*           erst auf die tatsaechliche Laenge, dann zusaetzlich           
007510*           auf 35 Byte kuerzen                                           
007520         MOVE CAL-TOPSUBJ-SUBJECT(1) TO W-TRIM-FELD                       
007530         MOVE 60 TO W-TRIM-LEN                                            
007540         PERFORM D400-TRIM-FELD-LEN THRU D400-99                          
007550                 UNTIL W-TRIM-LEN = 0                                     
007560                    OR W-TRIM-FELD(W-TRIM-LEN:1) NOT = SPACE              
007570         IF  W-TRIM-LEN > 35                                              
007580             MOVE 35 TO W-TRIM-LEN                                        
007590         END-IF                                                           
007600         MOVE CAL-TOPSUBJ-OCCURS(1) TO D-CNT4                             
007610         MOVE CAL-TOPSUBJ-HOURS(1)  TO D-HOURS4                           
007620         MOVE "- " TO W-ZEILE-BULLET                                      
007630         STRING QUOTE                     DELIMITED BY SIZE               
007640                W-TRIM-FELD(1:W-TRIM-LEN) DELIMITED BY SIZE               
007650                QUOTE                     DELIMITED BY SIZE               
007660                " met "           DELIMITED BY SIZE                       
007670                D-CNT4            DELIMITED BY SIZE                       
007680                " times for "     DELIMITED BY SIZE                       
007690                D-HOURS4          DELIMITED BY SIZE                       
007700                " hours total."   DELIMITED BY SIZE                       
007710                INTO W-ZEILE-REST                                         
007720         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
007730         ADD 1 TO W-OBS-COUNT                                             
007740     END-IF                                                               
007750     .                                                                    
007760 C125-99.                                                                 
007770     EXIT.                                                                
007780                                                                          
007790*-----------------------------------------------------------------        
007800* Regel 6: haeufigste Dauer vorhanden (CAL-PAT-COMMON-DUR-YES) --         
007810* letzte der sechs Beobachtungsregeln; bei Erreichen der Ober-            
007820* grenze 5 durch die vorherigen Regeln wird diese Sektion trotzdem        
007830* durchlaufen, aber durch W-OBS-COUNT < 5 wirkungslos                     
007840* uebersprungen.                                                          
007850*-----------------------------------------------------------------        
007860 C126-OBS-COMMON-DUR SECTION.                                             
007870 C126-00.                                                                 
007880     IF  CAL-PAT-COMMON-DUR-YES AND W-OBS-COUNT < 5                       
007890*           D-INT3 dreistellig, Minutenwert stets unter 1000              
007900         MOVE CAL-PAT-COMMON-DUR TO D-INT3                                
007910         MOVE "- " TO W-ZEILE-BULLET                                      
007920         STRING "The most common meeting length is "                      
007930                DELIMITED BY SIZE                                         
007940                D-INT3            DELIMITED BY SIZE                       
007950                " minutes."       DELIMITED BY SIZE                       
007960                INTO W-ZEILE-REST                                         
007970         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
007980         ADD 1 TO W-OBS-COUNT                                             
007990     END-IF                                                               
008000     .                                                                    
008010 C126-99.                                                                 
008020     EXIT.                                                                
008030                                                                          
008040*****************************************************************         
008050* Empfehlungen -- hoechstens 5 Zeilen, feste Reihenfolge                  
008060*-----------------------------------------------------------------        
008070* Gleiches Muster wie C120-BUILD-OBSERVATIONS: sechs C13x-Regel-          
008080* Sektionen, jede mit eigener Bedingungspruefung und eigenem              
008090* W-CONS-COUNT < 5-Schutz, alle sechs werden stets durchlaufen.           
008100*****************************************************************         
008110 C130-BUILD-CONSIDERATIONS SECTION.                                       
008120 C130-00.                                                                 
008130*       Zaehler zuruecksetzen, Ueberschrift schreiben                     
008140     MOVE ZERO TO W-CONS-COUNT                                            
008150     MOVE SPACES TO W-ZEILE                                               
008160     STRING "Considerations" DELIMITED BY SIZE                            
008170            INTO W-ZEILE-TEXT                                             
008180     WRITE SUMMARY-LINE FROM W-ZEILE                                      
008190                                                                          
008200*       sechs Regeln, feste Reihenfolge                                   
008210     PERFORM C131-CONS-DURATION    THRU C131-99                           
008220     PERFORM C132-CONS-RECURRING   THRU C132-99                           
008230     PERFORM C133-CONS-LONG-MTGS   THRU C133-99                           
008240     PERFORM C134-CONS-TOP-SUBJECT THRU C134-99                           
008250     PERFORM C135-CONS-BUSIEST     THRU C135-99                           
008260     PERFORM C136-CONS-DAILY-AVG   THRU C136-99                           
008270                                                                          
008280     MOVE SPACES TO W-ZEILE                                               
008290     WRITE SUMMARY-LINE FROM W-ZEILE                                      
008300     .                                                                    
008310 C130-99.                                                                 
008320     EXIT.                                                                
008330                                                                          
008340*-----------------------------------------------------------------        
008350* Regel 1: haeufigste Dauer = 60 oder 30 Minuten -- einzige der           
008360* sechs Empfehlungsregeln mit einer verschachtelten IF/ELSE, da           
008370* zwei unterschiedliche Formulierungen (50-Minuten- bzw. 25-              
008380* Minuten-Vorschlag) fuer zwei unterschiedliche haeufigste                
008390* Dauerwerte gebraucht werden.                                            
008400*-----------------------------------------------------------------        
008410 C131-CONS-DURATION SECTION.                                              
008420 C131-00.                                                                 
008430     IF  W-CONS-COUNT < 5                                                 
008440*           aeusseres IF sichert die Obergrenze 5 fuer beide              
008450*           Zweige gemeinsam ab, statt sie in jedem Zweig                 
008460*           einzeln zu wiederholen                                        
008470         IF  CAL-PAT-COMMON-DUR-YES                                       
008480                 AND CAL-PAT-COMMON-DUR = 60                              
008490             MOVE "- " TO W-ZEILE-BULLET                                  
008500             STRING "Consider defaulting to 50-minute "                   
008510                    "meetings to build in breaks."                        
008520                    DELIMITED BY SIZE INTO W-ZEILE-REST                   
008530             WRITE SUMMARY-LINE FROM W-ZEILE-ALT                          
008540             ADD 1 TO W-CONS-COUNT                                        
008550         ELSE                                                             
008560             IF  CAL-PAT-COMMON-DUR-YES                                   
008570                     AND CAL-PAT-COMMON-DUR = 30                          
008580                 MOVE "- " TO W-ZEILE-BULLET                              
008590                 STRING "Consider 25-minute meetings to "                 
008600                        "build in breaks."                                
008610                        DELIMITED BY SIZE INTO W-ZEILE-REST               
008620                 WRITE SUMMARY-LINE FROM W-ZEILE-ALT                      
008630                 ADD 1 TO W-CONS-COUNT                                    
008640             END-IF                                                       
008650         END-IF                                                           
008660     END-IF                                                               
008670     .                                                                    
008680 C131-99.                                                                 
008690     EXIT.                                                                
008700                                                                          
008710*-----------------------------------------------------------------        
008720* Regel 2: wiederkehrende Termine machen mehr als 40% der                 
008730* Gesamtzeit aus -- dieselbe Schwelle wie in C110-WRITE-OVERVIEW          
008740* und hoeher als die 30%-Schwelle der Beobachtung C122, da eine           
008750* Handlungsempfehlung eine deutlichere Auffaelligkeit voraussetzt         
008760* als eine reine Beobachtung.                                             
008770*-----------------------------------------------------------------        
008780 C132-CONS-RECURRING SECTION.                                             
008790 C132-00.                                                                 
008800     IF  CAL-KPI-RECURRING-PCT > 40 AND W-CONS-COUNT < 5                  
008810*           keine Zahlenausgabe in diesem Satz, nur eine Auf-             
008820*           forderung zur Ueberpruefung                                   
008830         MOVE "- " TO W-ZEILE-BULLET                                      
008840         STRING "Periodically review standing recurring "                 
008850                "commitments for continued value."                        
008860                DELIMITED BY SIZE INTO W-ZEILE-REST                       
008870         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
008880         ADD 1 TO W-CONS-COUNT                                            
008890     END-IF                                                               
008900     .                                                                    
008910 C132-99.                                                                 
008920     EXIT.                                                                
008930                                                                          
008940*-----------------------------------------------------------------        
008950* Regel 3: mindestens 3 lange Besprechungen (> 60 Minuten) --             
008960* dieselbe Schwelle wie die Beobachtung C124-OBS-LONG-MTGS, hier          
008970* jedoch als Handlungsvorschlag (Pre-Reads statt langer Meetings)         
008980* formuliert.                                                             
008990*-----------------------------------------------------------------        
009000 C133-CONS-LONG-MTGS SECTION.                                             
009010 C133-00.                                                                 
009020     IF  CAL-PAT-LONG-CNT >= 3 AND W-CONS-COUNT < 5                       
009030*           gleiche Bedingung wie C124-OBS-LONG-MTGS, hier ohne           
009040*           erneute Anzeige der Anzahl/Stundensumme                       
009050         MOVE "- " TO W-ZEILE-BULLET                                      
009060         STRING "Consider pre-reads or async updates in "                 
009070                "place of some long meetings."                            
009080                DELIMITED BY SIZE INTO W-ZEILE-REST                       
009090         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
009100         ADD 1 TO W-CONS-COUNT                                            
009110     END-IF                                                               
009120     .                                                                    
009130 C133-99.                                                                 
009140     EXIT.                                                                
009150                                                                          
009160*-----------------------------------------------------------------        
009170* Regel 4: haeufigstes Subject mit mindestens 4 Vorkommen --              
009180* hoeher                                                                  
009190* als die Schwelle 2 in der Beobachtung C125, da eine Empfehlung          
009200* zur Ueberpruefung des Turnus eine staerkere Wiederholung voraus-        
009210* setzt als die reine Erwaehnung in den Beobachtungen.  Text wird         
009220* auf 30 statt 35 Byte gekuerzt, da der Empfehlungssatz laenger           
009230* ist                                                                     
009240* als der entsprechende Beobachtungssatz.                                 
009250*-----------------------------------------------------------------        
009260 C134-CONS-TOP-SUBJECT SECTION.                                           
009270 C134-00.                                                                 
009280     IF  CAL-TOPSUBJ-COUNT > ZERO                                         
009290             AND CAL-TOPSUBJ-OCCURS(1) >= 4                               
009300             AND W-CONS-COUNT < 5                                         
009310*           auch hier erst tatsaechliche Laenge, dann                     
009320*           zusaetzlich auf 30 Byte kuerzen                               
009330         MOVE CAL-TOPSUBJ-SUBJECT(1) TO W-TRIM-FELD                       
009340         MOVE 60 TO W-TRIM-LEN                                            
009350         PERFORM D400-TRIM-FELD-LEN THRU D400-99                          
009360                 UNTIL W-TRIM-LEN = 0                                     
009370                    OR W-TRIM-FELD(W-TRIM-LEN:1) NOT = SPACE              
009380         IF  W-TRIM-LEN > 30                                              
009390             MOVE 30 TO W-TRIM-LEN                                        
009400         END-IF                                                           
009410         MOVE "- " TO W-ZEILE-BULLET                                      
009420         STRING "Revisit the cadence of " DELIMITED BY SIZE               
009430                QUOTE                     DELIMITED BY SIZE               
009440                W-TRIM-FELD(1:W-TRIM-LEN) DELIMITED BY SIZE               
009450                QUOTE                     DELIMITED BY SIZE               
009460                "."                       DELIMITED BY SIZE               
009470                INTO W-ZEILE-REST                                         
009480         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
009490         ADD 1 TO W-CONS-COUNT                                            
009500     END-IF                                                               
009510     .                                                                    
009520 C134-99.                                                                 
009530     EXIT.                                                                
009540                                                                          
009550*-----------------------------------------------------------------        
009560* Regel 5: verkehrsreichster Tag vorhanden UND mehr als 5 Stunden         
009570* Besprechungszeit an diesem Tag -- zusaetzliche Stundenbedingung         
009580* gegenueber der Beobachtung C123, die ohne Mindeststundenzahl            
009590* auskommt, da eine Handlungsempfehlung eine hoehere                      
009600* Auffaelligkeit                                                          
009610* rechtfertigt.                                                           
009620*-----------------------------------------------------------------        
009630 C135-CONS-BUSIEST SECTION.                                               
009640 C135-00.                                                                 
009650     IF  CAL-PAT-BUSIEST-YES                                              
009660             AND CAL-PAT-BUSIEST-HOURS > 5                                
009670             AND W-CONS-COUNT < 5                                         
009680*           Stundenbedingung hier zusaetzlich zu CAL-PAT-BUSIEST-         
009690*           YES, anders als die Beobachtung C123                          
009700         MOVE CAL-PAT-BUSIEST-DAY TO W-TRIM-FELD                          
009710         MOVE 9 TO W-TRIM-LEN                                             
009720         PERFORM D400-TRIM-FELD-LEN THRU D400-99                          
009730                 UNTIL W-TRIM-LEN = 0                                     
009740                    OR W-TRIM-FELD(W-TRIM-LEN:1) NOT = SPACE              
009750         MOVE "- " TO W-ZEILE-BULLET                                      
009760         STRING "Consider a focus block on "                              
009770                DELIMITED BY SIZE                                         
009780                W-TRIM-FELD(1:W-TRIM-LEN) DELIMITED BY SIZE               
009790                "."                       DELIMITED BY SIZE               
009800                INTO W-ZEILE-REST                                         
009810         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
009820         ADD 1 TO W-CONS-COUNT                                            
009830     END-IF                                                               
009840     .                                                                    
009850 C135-99.                                                                 
009860     EXIT.                                                                
009870                                                                          
009880*-----------------------------------------------------------------        
009890* Regel 6: Durchschnitt Besprechungen je Tag ueber 5 -- letzte der        
009900* sechs Empfehlungsregeln; verwendet CAL-PAT-AVG-MTGS-DAY (Anzahl)        
009910* statt CAL-PAT-AVG-HOURS-DAY (Stunden), das in der Beobachtung           
009920* C121 und im Ueberblick C110 ausgewertet wird.                           
009930*-----------------------------------------------------------------        
009940 C136-CONS-DAILY-AVG SECTION.                                             
009950 C136-00.                                                                 
009960     IF  CAL-PAT-AVG-MTGS-DAY > 5 AND W-CONS-COUNT < 5                    
009970*           letzte der zwoelf Regelsektionen in diesem Programm           
009980         MOVE "- " TO W-ZEILE-BULLET                                      
009990         STRING "Consider delegating or summarizing some "                
010000                "meetings."                                               
010010                DELIMITED BY SIZE INTO W-ZEILE-REST                       
010020         WRITE SUMMARY-LINE FROM W-ZEILE-ALT                              
010030         ADD 1 TO W-CONS-COUNT                                            
010040     END-IF                                                               
010050     .                                                                    
010060 C136-99.                                                                 
010070     EXIT.                                                                
010080                                                                          
010090*****************************************************************         
010100* Schlussformel                                                           
010110*-----------------------------------------------------------------        
010120* Letzter der fuenf Abschnitte -- drei feste Saetze, von denen nur        
010130* der mittlere eine Bedingung hat (derselbe                               
010140* 4-Stunden-Schwellenwert                                                 
010150* wie die Einstufung in C110-WRITE-OVERVIEW, hier jedoch ohne die         
010160* Zwischenstufe "moderate").                                              
010170*****************************************************************         
010180 C140-WRITE-CLOSING SECTION.                                              
010190 C140-00.                                                                 
010200*       erster Satz: reiner Festtext, keine Bedingung                     
010210     MOVE SPACES TO W-ZEILE                                               
010220     STRING "This summary reflects the meeting activity "                 
010230            "captured in this audit period."                              
010240            DELIMITED BY SIZE INTO W-ZEILE-TEXT                           
010250     WRITE SUMMARY-LINE FROM W-ZEILE                                      
010260                                                                          
010270*       zweiter Satz: Handlungsempfehlung abhaengig vom                   
010280*       Tagesdurchschnitt aus CAL-PAT-AVG-HOURS-DAY                       
010290     MOVE SPACES TO W-ZEILE                                               
010300     IF  CAL-PAT-AVG-HOURS-DAY > 4                                        
010310         STRING "Small adjustments to meeting length or "                 
010320                "frequency could free up meaningful time."                
010330                DELIMITED BY SIZE INTO W-ZEILE-TEXT                       
010340     ELSE                                                                 
010350         STRING "The current meeting structure appears "                  
010360                "sustainable."                                            
010370                DELIMITED BY SIZE INTO W-ZEILE-TEXT                       
010380     END-IF                                                               
010390     WRITE SUMMARY-LINE FROM W-ZEILE                                      
010400                                                                          
010410*       dritter Satz: Verweis auf den ausfuehrlichen Bericht              
010420*       aus CALDRV0O/C1x0-WRITE-xxx-SECTION                               
010430     MOVE SPACES TO W-ZEILE                                               
010440     STRING "Additional detail is available in the "                      
010450            "accompanying audit report."                                  
010460            DELIMITED BY SIZE INTO W-ZEILE-TEXT                           
010470     WRITE SUMMARY-LINE FROM W-ZEILE                                      
010480     .                                                                    
010490 C140-99.                                                                 
010500     EXIT.                                                                
010510                                                                          
010520*****************************************************************         
010530* Randleerzeichen einer Feldlaenge (Subject, Wochentagsname)              
010540* abschneiden -- gleiches Vorgehen wie D300 in CALPAR0M                   
010550*-----------------------------------------------------------------        
010560* Diese eine Anweisung wird wiederholt aufgerufen (PERFORM ...            
010570* UNTIL), nicht als einmaliges Dekrement -- der Aufrufer prueft           
010580* nach jedem Aufruf, ob das letzte Byte der aktuellen Laenge kein         
010590* Leerzeichen mehr ist.                                                   
010600*****************************************************************         
010610 D400-TRIM-FELD-LEN SECTION.                                              
010620 D400-00.                                                                 
010630     SUBTRACT 1 FROM W-TRIM-LEN                                           
010640     .                                                                    
010650 D400-99.                                                                 
010660     EXIT.                                                                
010670                                                                          
010680*****************************************************************         
010690* Uhrzeit/Datum ueber TAL-Routine ermitteln                               
010700*-----------------------------------------------------------------        
010710* Gleiche TAL-Systemroutine wie in CALDRV0O und CALMET0M; hier nur        
010720* fuer die "Prepared"-Zeile in C100-WRITE-TITLE gebraucht.                
010730*****************************************************************         
010740 U200-TIMESTAMP SECTION.                                                  
010750 U200-00.                                                                 
010760     ENTER TAL "TIME" USING TAL-TIME                                      
010770     MOVE CORR TAL-TIME TO TAL-TIME-D                                     
010780     .                                                                    
010790 U200-99.                                                                 
010800     EXIT.                                                                
010810                                                                          
010820*****************************************************************         
010830* Layoutkonventionen des Management-Summarys                              
010840*-----------------------------------------------------------------        
010850* Jede Textzeile wird ueber W-ZEILE (bzw. die Aufzaehlungsvariante        
010860* W-ZEILE-ALT mit dem Bullet-Feld "- ") aufgebaut und einzeln per         
010870* WRITE SUMMARY-LINE FROM geschrieben; es gibt keinen Puffer fuer         
010880* mehrere Zeilen gleichzeitig. Zeilenlaenge durchgehend 79 Byte,          
010890* wie bei den Abschnitten in CALDRV0O, jedoch ohne Spaltenraster          
010900* --                                                                      
010910* die Zeilen sind Fliesstext, keine Tabelle. Die Regeltexte selbst        
010920* (C12x/C13x) verwenden ausschliesslich Englisch, da sie direkt in        
010930* den an Fachbereiche versandten Bericht uebernommen werden.              
010940*****************************************************************         
010950                                                                          
010960*****************************************************************         
010970* Datei eroeffnen                                                         
010980*-----------------------------------------------------------------        
010990* Einzige Datei dieses Programms; ein Fehler hier setzt                   
011000* PRG-ABBRUCH                                                             
011010* und ueberspringt damit die gesamte Textbaustein-Erzeugung in            
011020* B100-VERARBEITUNG.                                                      
011030*****************************************************************         
011040 F100-OPEN-FILES SECTION.                                                 
011050 F100-00.                                                                 
011060*       OUTPUT, kein EXTEND -- CALDRV0O legt SUMMARY-OUT bei              
011070*       jedem Lauf neu an                                                 
011080     OPEN OUTPUT SUMMARY-FILE                                             
011090     IF  FILE-NOK                                                         
011100         DISPLAY "CALSUM0M - OPEN SUMMARY-OUT FEHLER "                    
011110                 FILE-STATUS                                              
011120         SET PRG-ABBRUCH TO TRUE                                          
011130     END-IF                                                               
011140     .                                                                    
011150 F100-99.                                                                 
011160     EXIT.                                                                
011170                                                                          
011180*****************************************************************         
011190* Datei schliessen                                                        
011200*-----------------------------------------------------------------        
011210* Wird nur erreicht, wenn F100-OPEN-FILES keinen Abbruch                  
011220* ausgeloest                                                              
011230* hat -- anders als in CALDRV0O gibt es hier keinen unbedingten           
011240* Aufruf von B090-ENDE im Abbruchfall, da A100-STEUERUNG bei              
011250* Abbruch direkt zu A100-99 springt, bevor B090-ENDE ueberhaupt           
011260* erreicht wird.                                                          
011270*****************************************************************         
011280 F900-CLOSE-FILES SECTION.                                                
011290 F900-00.                                                                 
011300*       einzige CLOSE-Anweisung des Programms                             
011310     CLOSE SUMMARY-FILE                                                   
011320     .                                                                    
011330 F900-99.                                                                 
011340     EXIT.                                                                
011350                                                                          
011360*****************************************************************         
011370* Offene Punkte / moegliche Erweiterungen                                 
011380*-----------------------------------------------------------------        
011390* - Eine Prioritaetenliste fuer die Beobachtungs- und Empfehlungs-        
011400*   regeln (derzeit rein reihenfolgebasiert) waere bei mehr als           
011410*   den aktuell zwoelf Regeln sinnvoll.                                   
011420* - Eine Konfigurierbarkeit der Schwellenwerte (30/40 Prozent,            
011430*   3 Teilnahmen, 60/30 Minuten, 5 Stunden) ueber CALSWTC wurde           
011440*   bislang nicht angefragt.                                              
011450*-----------------------------------------------------------------        
011460* Abkuerzungen und Begriffe                                               
011470*-----------------------------------------------------------------        
011480* OBS   = Observation (Beobachtung)                                       
011490* CONS  = Consideration (Empfehlung)                                      
011500* KPI   = Kennzahl aus CAL-SHARED-TABLES                                  
011510* PAT   = Pattern-Gruppe innerhalb CAL-SHARED-TABLES                      
011520* TOPSUBJ = Rangliste der haeufigsten Fachgebiete (Subjects)              
011530* TOPORG  = Rangliste der Organisatoren, in CALSUM0M ungenutzt            
011540*-----------------------------------------------------------------        
011550* Datenflussuebersicht                                                    
011560*-----------------------------------------------------------------        
011570* CALPAR0M liest die Rohbestaende und baut die gefilterten                
011580* Arbeitstabellen auf; CALMET0M wertet diese Tabellen aus und             
011590* fuellt CAL-SHARED-TABLES mit Kennzahlen, Mustern und Ranglisten;        
011600* CALSUM0M liest ausschliesslich CAL-SHARED-TABLES und erzeugt            
011610* daraus die Management-Kurzfassung SUMMARY-OUT. CALDRV0O selbst          
011620* greift nicht auf CAL-SHARED-TABLES zu, sondern nur auf die vier         
011630* REPORT-OUT-Abschnitte, die es unmittelbar nach dem Aufruf von           
011640* CALMET0M schreibt.                                                      
011650*-----------------------------------------------------------------        
011660* Schwellenwertuebersicht der zwoelf Regelsektionen                       
011670*-----------------------------------------------------------------        
011680* C121/C131  Durchschnittsdauer bzw. haeufigste Dauer 60/30 Min.          
011690* C122/C132  Recurring-Anteil ueber 30% (Beobachtung) bzw. 40%            
011700*            (Empfehlung); Ueberblick C110 meldet ab 40%                  
011710* C123/C135  verkehrsreichster Tag vorhanden, C135 zusaetzlich            
011720*            ueber 5 Stunden an diesem Tag                                
011730* C124/C133  mindestens 3 lange Besprechungen (ueber 60 Minuten)          
011740* C125/C134  Top-Subject ab 2 (Beobachtung) bzw. 4 (Empfehlung)           
011750*            Vorkommen, Text auf 35 bzw. 30 Byte gekuerzt                 
011760* C126       haeufigste Dauer vorhanden, keine Schwelle                   
011770* C136       Durchschnitt mehr als 5 Termine je Tag                       
011780*-----------------------------------------------------------------        
011790* Pruefvermerk                                                            
011800*-----------------------------------------------------------------        
011810* Dieses Programm nimmt an keiner Stelle eine Dateiaenderung an           
011820* Bestandsdaten vor; es ist rein lesend/schreibend auf die                
011830* Summary-Datei beschraenkt.                                              
011840*-----------------------------------------------------------------        
011850* Abnahmevermerk                                                          
011860*-----------------------------------------------------------------        
011870* Freigabe nach Testlauf gegen den im Rahmen von SSFNEW-41                
011880* synchronisierten Textbaustein-Satz in CALMET0M und CALDRV0O;            
011890* Stichprobe ueber drei Testbestaende (leerer Bestand, Bestand mit        
011900* genau einem Satz je Wochentag, Bestand mit mehr als 5 Beobach-          
011910* tungs- und Empfehlungskandidaten) jeweils mit manuellem Abgleich        
011920* der erzeugten SUMMARY-OUT gegen die erwartete Kurzfassung.              
011930*-----------------------------------------------------------------        
011940* Testgrundlage                                                           
011950*-----------------------------------------------------------------        
011960* Die zwoelf Regelsektionen (C121-C126, C131-C136) wurden einzeln         
011970* durchgespielt, indem CAL-SHARED-TABLES vor dem Aufruf von               
011980* CALSUM0M testweise mit Grenzwerten belegt wurde (z. B. CAL-KPI-         
011990* RECURRING-PCT genau auf 30, 31, 40 und 41 gesetzt), um die              
012000* Schwellenwertvergleiche (> statt >=) zu verifizieren.                   
012010*-----------------------------------------------------------------        
012020* Wartungshinweise                                                        
012030*-----------------------------------------------------------------        
012040* Wer eine Regelsektion (C12x/C13x) aendert oder eine neue hinzu-         
012050* fuegt, muss die Obergrenze von 5 Zeilen je Block (W-OBS-COUNT           
012060* bzw. W-CONS-COUNT) und die 79-Byte-Zeilenbreite von SUMMARY-OUT         
012070* beruecksichtigen; ein zu langer STRING-Text wird stillschweigend        
012080* am Ende von W-ZEILE-REST bzw. W-ZEILE-TEXT abgeschnitten, ohne          
012090* Fehlermeldung.                                                          
012100*****************************************************************         
