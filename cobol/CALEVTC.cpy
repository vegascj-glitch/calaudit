000100*****************************************************************
000200* CALEVTC  --  Kalenderereignis, Rohsatz (Quelle: Extrakt EVENTS)
000300*****************************************************************
000400*Aenderungen:
000500*A.00.00|1993-02-08| rkr | Neuerstellung
000600*A.00.01|1993-09-14| mbh | Feld CAL-LOCATION ergaenzt
000700*A.00.02|1998-11-30| kl  | Jahr-2000: Datumsfelder bereits 4-stel.
000800*                        | Breite bestaetigt, keine Aenderung
000850*A.00.03|2006-06-19| jw  | CAL-SUBJECT/-ORGANIZER/-ATTENDEES/
000860*                        | -LOCATION auf volle Feldbreite
000870*                        | gebracht, letztes Byte lief bisher
000880*                        | ins FILLER (SSFNEW-52)
000900*****************************************************************
001000 01  CAL-EVENT-REC.
001100     05  CAL-SUBJECT-TEXT            PIC X(60).
001400     05  CAL-START-DATE              PIC 9(08).
001500     05  CAL-START-TIME              PIC 9(04).
001600     05  CAL-END-DATE                PIC 9(08).
001700     05  CAL-END-TIME                PIC 9(04).
001800     05  CAL-ALL-DAY-FLAG            PIC X(01).
001900         88  CAL-ALL-DAY-YES             VALUE "Y".
002000         88  CAL-ALL-DAY-NO              VALUE "N".
002100     05  CAL-ORGANIZER-TEXT          PIC X(40).
002400     05  CAL-ATTENDEES-TEXT          PIC X(120).
002700     05  CAL-LOCATION-TEXT           PIC X(40).
