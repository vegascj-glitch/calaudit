000100*****************************************************************
000200* CALSWTC  --  gemeinsame Schalter fuer den Kalender-Audit-Lauf
000300*              (File-Status, Programmstatus, fachliche Anzeiger)
000400*****************************************************************
000500*Aenderungen:
000600*A.00.00|1993-02-08| rkr | Neuerstellung
000700*A.00.01|1996-07-19| mbh | FILE-TIME-OUT entfernt (hier nicht ge-
000800*                        | braucht), CAL-SW-Anzeiger ergaenzt
000900*A.00.02|2001-03-05| kl  | CAL-SW-KEYWORD-HIT ergaenzt
001000*****************************************************************
001100 01  SCHALTER.
001200     05  FILE-STATUS              PIC X(02).
001300         88  FILE-OK                   VALUE "00".
001400         88  FILE-NOK                  VALUE "01" THRU "99".
001500     05  REC-STAT REDEFINES  FILE-STATUS.
001600         10  FILE-STATUS1          PIC X.
001700             88  FILE-EOF                  VALUE "1".
001800             88  FILE-INVALID              VALUE "2".
001900             88  FILE-PERMERR              VALUE "3".
002000             88  FILE-LOGICERR             VALUE "4".
002100         10                        PIC X.
002200     05  PRG-STATUS                PIC 9        VALUE ZERO.
002300         88  PRG-OK                     VALUE ZERO.
002400         88  PRG-NOK                    VALUE 1 THRU 9.
002500         88  PRG-ABBRUCH                VALUE 2.
002600     05  CAL-SW-ALLDAY              PIC X(01)    VALUE "N".
002700         88  CAL-SW-ALLDAY-ON           VALUE "Y".
002800     05  CAL-SW-KEYWORD-HIT         PIC X(01)    VALUE "N".
002900         88  CAL-SW-KEYWORD-HIT-YES     VALUE "Y".
003000     05  CAL-SW-ANNO-FOUND          PIC X(01)    VALUE "N".
003100         88  CAL-SW-SUBJ-FOUND          VALUE "Y".
003200         88  CAL-SW-SUBJ-NOTFOUND       VALUE "N".
003300     05  CAL-SW-ORG-FOUND           PIC X(01)    VALUE "N".
003400         88  CAL-SW-ORG-IS-FOUND        VALUE "Y".
003500         88  CAL-SW-ORG-NOTFOUND        VALUE "N".
