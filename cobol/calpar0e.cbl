000100?NOLMAP, SYMBOLS, INSPECT                                                 
000110?SAVE ALL                                                                 
000120?SAVEABEND                                                                
000130?LINES 66                                                                 
000140?CHECK 3                                                                  
000150                                                                          
000160 IDENTIFICATION DIVISION.                                                 
000170                                                                          
000180 PROGRAM-ID. CALPAR0M.                                                    
000190                                                                          
000200 AUTHOR. R-KREMER.                                                        
000210                                                                          
000220 INSTALLATION. RECHENZENTRUM-KALENDERWESEN.                               
000230                                                                          
000240 DATE-WRITTEN. 1993-02-08.                                                
000250                                                                          
000260 DATE-COMPILED.                                                           
000270                                                                          
000280 SECURITY.   KEINE BESONDEREN SICHERHEITSAUFLAGEN.                        
000290                                                                          
000300*****************************************************************         
000310* Letzte Aenderung :: 2006-05-22                                          
000320* Letzte Version   :: C.00.02                                             
000330* Kurzbeschreibung :: Einlesen, Normalisieren und Filtern der             
000340*                     Kalenderereignisse (Rohsatz -> FILTERED-OUT)        
000350* Auftrag          :: SSFNEW-41                                           
000360*-----------------------------------------------------------------        
000370* Vers.   Datum     von   Kommentar                                       
000380*-----------------------------------------------------------------        
000390*A.00.00 1993-02-08  rkr   Neuerstellung                                  
000400*A.00.01 1993-09-14  mbh   Feld CAL-LOCATION mit uebernommen              
000410*B.00.00 1998-11-30  kl    Jahr-2000: Jahr jetzt 4-stellig im             
000420*                          Rohsatz, Pruefung Jahr < 1000 ergaenzt         
000430*C.00.00 2001-03-05  kl    Stichwort-Ausschluss ergaenzt (CAL-77)         
000440*C.00.01 2004-06-02  jw    Mindestdauer-Filter ergaenzt (CAL-103)         
000450*C.00.02 2006-05-22  jw    Mindestdauer jetzt "kleiner als" statt         
000460*                          "kleiner gleich" (SSFNEW-41)                   
000470*-----------------------------------------------------------------        
000480*                                                                         
000490* Programmbeschreibung                                                    
000500* ---------------------                                                   
000510* Liest EVENTS-IN (ein Satz je Kalenderereignis), setzt Default           
000520* fuer leeres Subject, wertet den Ganztags-Anzeiger aus, leitet           
000530* Dauer und Wochentag her und verwirft Saetze mit nicht auswert-          
000540* barem Datum oder negativer Dauer.  Die verbleibenden Saetze             
000550* durchlaufen in fester Reihenfolge drei Filter (Ganztags-Termine,        
000560* Mindestdauer, Stichwort-Ausschluss).  Ueberlebende Saetze werden        
000570* normalisiert auf FILTERED-OUT geschrieben.  Die Laufzaehler             
000580* liegen in CAL-SHARED-TABLES (Copybook CALTBLC) und werden von           
000590* CALDRV0O am Laufende gedruckt.                                          
000600*                                                                         
000610*****************************************************************         
000620                                                                          
000630 ENVIRONMENT DIVISION.                                                    
000640 CONFIGURATION SECTION.                                                   
000650 SPECIAL-NAMES.                                                           
000660     SWITCH-15 IS ANZEIGE-VERSION                                         
000670         ON STATUS IS SHOW-VERSION                                        
000680     CLASS ALPHA IS                                                       
000690           "abcdefghijklmnopqrstuvwxyz"                                   
000700           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
000710                                                                          
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740     SELECT EVENT-FILE       ASSIGN TO "EVENTS-IN"                        
000750                              ORGANIZATION IS LINE SEQUENTIAL             
000760                              FILE STATUS  IS FILE-STATUS.                
000770                                                                          
000780     SELECT FILTERED-FILE    ASSIGN TO "FILTERED-OUT"                     
000790                              ORGANIZATION IS LINE SEQUENTIAL             
000800                              FILE STATUS  IS FILE-STATUS.                
000810                                                                          
000820 DATA DIVISION.                                                           
000830 FILE SECTION.                                                            
000840                                                                          
000850 FD  EVENT-FILE                                                           
000860     LABEL RECORD IS STANDARD.                                            
000870     COPY CALEVTC OF "=CALLIB".                                           
000880                                                                          
000890 FD  FILTERED-FILE                                                        
000900     LABEL RECORD IS STANDARD.                                            
000910     COPY CALNRMC OF "=CALLIB".                                           
000920                                                                          
000930 WORKING-STORAGE SECTION.                                                 
000940*-----------------------------------------------------------------        
000950* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
000960*-----------------------------------------------------------------        
000970 01          COMP-FELDER.                                                 
000980     05      C4-QUOT             PIC S9(04) COMP.                         
000990     05      C4-REST             PIC S9(04) COMP.                         
001000                                                                          
001010     05      C4-X.                                                        
001020      10                         PIC X VALUE LOW-VALUE.                   
001030      10     C4-X2                PIC X.                                  
001040     05      C4-NUM REDEFINES C4-X                                        
001050                                 PIC S9(04) COMP.                         
001060                                                                          
001070     05      C9-QUOT              PIC S9(09) COMP.                        
001080     05      C9-REST              PIC S9(09) COMP.                        
001090                                                                          
001100*-----------------------------------------------------------------        
001110* Display-Felder: Praefix D                                               
001120*-----------------------------------------------------------------        
001130 01          DISPLAY-FELDER.                                              
001140     05      D-NUM6              PIC -9(06).                              
001150                                                                          
001160*-----------------------------------------------------------------        
001170* Felder mit konstantem Inhalt: Praefix K                                 
001180*-----------------------------------------------------------------        
001190 01          KONSTANTE-FELDER.                                            
001200     05      K-MODUL              PIC X(08) VALUE "CALPAR0M".             
001210     05      K-NO-SUBJECT         PIC X(13) VALUE                         
001220                                  "(No Subject)".                         
001230                                                                          
001240*-----------------------------------------------------------------        
001250* gemeinsame Schalter (File-Status, Programmstatus, Anzeiger)             
001260*-----------------------------------------------------------------        
001270     COPY CALSWTC OF "=CALLIB".                                           
001280                                                                          
001290*-----------------------------------------------------------------        
001300* lokaler Satz-Filter-Schalter (je Eingabesatz neu gesetzt)               
001310*-----------------------------------------------------------------        
001320 01          SATZ-SCHALTER.                                               
001330     05      W-REC-STATUS         PIC X(01) VALUE "Y".                    
001340         88  W-REC-KEEP                VALUE "Y".                         
001350         88  W-REC-REJECT              VALUE "N".                         
001360     05      W-DATE-STATUS        PIC X(01) VALUE "Y".                    
001370         88  W-DATE-IS-OK              VALUE "Y".                         
001380                                                                          
001390*-----------------------------------------------------------------        
001400* Wochentagsnamen, per REDEFINES aus Literal-Tabelle geladen              
001410*-----------------------------------------------------------------        
001420 01          WOCHENTAG-DATEN.                                             
001430     05      FILLER               PIC X(09) VALUE "Monday".               
001440     05      FILLER               PIC X(09) VALUE "Tuesday".              
001450     05      FILLER               PIC X(09) VALUE "Wednesday".            
001460     05      FILLER               PIC X(09) VALUE "Thursday".             
001470     05      FILLER               PIC X(09) VALUE "Friday".               
001480     05      FILLER               PIC X(09) VALUE "Saturday".             
001490     05      FILLER               PIC X(09) VALUE "Sunday".               
001500 01          WOCHENTAG-TABELLE REDEFINES WOCHENTAG-DATEN.                 
001510     05      CAL-WD-NAME-ENTRY    PIC X(09) OCCURS 7 TIMES.               
001520                                                                          
001530*-----------------------------------------------------------------        
001540* Monatslaengen, per REDEFINES aus Literal-Tabelle geladen                
001550*-----------------------------------------------------------------        
001560 01          MONATSLAENGEN-DATEN.                                         
001570     05      FILLER               PIC 9(02) VALUE 31.                     
001580     05      FILLER               PIC 9(02) VALUE 28.                     
001590     05      FILLER               PIC 9(02) VALUE 31.                     
001600     05      FILLER               PIC 9(02) VALUE 30.                     
001610     05      FILLER               PIC 9(02) VALUE 31.                     
001620     05      FILLER               PIC 9(02) VALUE 30.                     
001630     05      FILLER               PIC 9(02) VALUE 31.                     
001640     05      FILLER               PIC 9(02) VALUE 31.                     
001650     05      FILLER               PIC 9(02) VALUE 30.                     
001660     05      FILLER               PIC 9(02) VALUE 31.                     
001670     05      FILLER               PIC 9(02) VALUE 30.                     
001680     05      FILLER               PIC 9(02) VALUE 31.                     
001690 01          MONATSLAENGEN-TBL REDEFINES MONATSLAENGEN-DATEN.             
001700     05      CAL-MD-ENTRY         PIC 9(02) OCCURS 12 TIMES.              
001710                                                                          
001720*-----------------------------------------------------------------        
001730* Arbeitsfelder Datumspruefung, Dauer- und Wochentagsberechnung           
001740*-----------------------------------------------------------------        
001750 01          ARBEITSFELDER.                                               
001760     05      W-YYYY               PIC 9(04) COMP.                         
001770     05      W-MM                 PIC 9(02) COMP.                         
001780     05      W-DD                 PIC 9(02) COMP.                         
001790     05      W-MAX-DAY            PIC 9(02) COMP.                         
001800     05      W-LEAP-FLAG          PIC X(01) VALUE "N".                    
001810         88  W-LEAP-YEAR               VALUE "Y".                         
001820     05      W-JDN-START          PIC S9(09) COMP.                        
001830     05      W-JDN-END            PIC S9(09) COMP.                        
001840     05      W-JDN-WORK           PIC S9(09) COMP.                        
001850     05      W-MINS-START         PIC S9(09) COMP.                        
001860     05      W-MINS-END           PIC S9(09) COMP.                        
001870     05      W-FVF-A              PIC S9(09) COMP.                        
001880     05      W-FVF-B              PIC S9(09) COMP.                        
001890     05      W-FVF-M              PIC S9(09) COMP.                        
001900     05      W-FVF-Y              PIC S9(09) COMP.                        
001910     05      W-ZEL-M              PIC S9(04) COMP.                        
001920     05      W-ZEL-Y              PIC S9(04) COMP.                        
001930     05      W-ZEL-K              PIC S9(04) COMP.                        
001940     05      W-ZEL-K4             PIC S9(04) COMP.                        
001950     05      W-ZEL-J              PIC S9(04) COMP.                        
001960     05      W-ZEL-J4             PIC S9(04) COMP.                        
001970     05      W-ZEL-TERM1          PIC S9(04) COMP.                        
001980     05      W-ZEL-H              PIC S9(04) COMP.                        
001990     05      W-SUBJECT-UP         PIC X(59).                              
002000     05      W-KEYWORD-UP         PIC X(30).                              
002010     05      W-KEYWORD-IX         PIC S9(04) COMP.                        
002020     05      W-KEYWORD-LEN        PIC S9(04) COMP.                        
002030     05      W-MATCH-POS          PIC S9(04) COMP.                        
002040                                                                          
002050*****************************************************************         
002060* Arbeitsfelder -- Herkunft und Verwendung je Gruppe                      
002070*-----------------------------------------------------------------        
002080* W-YYYY/W-MM/W-DD halten je nach Aufrufkontext entweder das              
002090* Start-                                                                  
002100* oder das Enddatum, niemals beide gleichzeitig -- sie werden vor         
002110* jeder Verwendung frisch aus CAL-EVENT-REC neu belegt (C120,             
002120* C200,                                                                   
002130* D200, C210 setzen sie jeweils selbst neu).  Ein Mischzustand aus        
002140* Start- und Enddatumsanteilen kann dadurch nicht entstehen.              
002150*                                                                         
002160* W-MAX-DAY und W-LEAP-FLAG gehoeren zusammen: W-LEAP-FLAG wird           
002170* von                                                                     
002180* D100-SET-LEAP-FLAG gesetzt und nur fuer den Monat Februar in            
002190* C120-VALIDATE-DATETIME abgefragt, um W-MAX-DAY von 28 auf 29 zu         
002200* korrigieren.  Fuer alle anderen Monate liefert CAL-MD-ENTRY             
002210* bereits                                                                 
002220* die endgueltige Monatslaenge.                                           
002230*                                                                         
002240* W-JDN-START/W-JDN-END/W-JDN-WORK bilden zusammen die Julianische        
002250* Tagesnummer-Arithmetik: W-JDN-WORK ist das Rueckgabefeld von            
002260* D200-CALC-JULIAN-DAY, W-JDN-START/-END sind die beiden Kopien,          
002270* aus                                                                     
002280* denen C200-DERIVE-DURATION die Differenz in Tagen bildet.               
002290*                                                                         
002300* W-MINS-START/W-MINS-END wandeln CAL-START-TIME/CAL-END-TIME             
002310* (beide                                                                  
002320* im Format HHMM als vierstellige Zahl) in Minuten seit                   
002330* Mitternacht                                                             
002340* um -- die DIVIDE-BY-100-Technik trennt dabei Stunden- und               
002350* Minuten-                                                                
002360* anteil in einem Schritt (Quotient = Stunden, Rest = Minuten).           
002370*                                                                         
002380* W-FVF-A/W-FVF-B/W-FVF-M/W-FVF-Y sind reine Hilfsfelder der              
002390* Fliegel/                                                                
002400* Van-Flandern-Formel in D200-CALC-JULIAN-DAY und haben ausserhalb        
002410* dieser Sektion keine Bedeutung; W-ZEL-* sind die entsprechenden         
002420* Hilfsfelder der Zeller-Formel in C210-DERIVE-WEEKDAY.  Beide            
002430* Formel-                                                                 
002440* familien verwenden eigene Hilfsfelder, um Verwechslungen bei            
002450* kuenftigen Aenderungen an nur einer der beiden Berechnungen             
002460* auszuschliessen.                                                        
002470*                                                                         
002480* W-SUBJECT-UP und W-KEYWORD-UP sind die Grossschreibungs-Arbeits-        
002490* kopien fuer den Stichwort-Filter (C320/C321) -- W-SUBJECT-UP            
002500* wird                                                                    
002510* zusaetzlich in C110-PARSE-ALLDAY als reines                             
002520* Einzeichen-Arbeitsfeld                                                  
002530* fuer den Ganztags-Anzeiger zweckentfremdet, da zum Zeitpunkt von        
002540* C110 der Stichwort-Filter noch nicht gelaufen ist und das Feld          
002550* somit frei ist.                                                         
002560*****************************************************************         
002570                                                                          
002580*****************************************************************         
002590* Betriebsvoraussetzungen und Abgrenzung                                  
002600*-----------------------------------------------------------------        
002610* CALPAR0M erwartet, dass EVENTS-IN bereits im Satzbild                   
002620* CAL-EVENT-REC                                                           
002630* (Copybook CALEVTC) vorliegt -- die Aufbereitung aus dem                 
002640* urspruenglichen                                                         
002650* Kalenderextrakt (Export aus dem vorgelagerten System) ist nicht         
002660* Teil                                                                    
002670* dieses Laufs und liegt ausserhalb der hier beschriebenen                
002680* Verarbeitung.                                                           
002690*                                                                         
002700* Das Programm liest EVENTS-IN genau einmal sequentiell von vorne         
002710* bis                                                                     
002720* hinten; es gibt keinen Neustartpunkt und keine Checkpoint-Logik         
002730* --                                                                      
002740* bei einem Abbruch mitten im Lauf muss der gesamte Schritt               
002750* wiederholt                                                              
002760* werden, nachdem FILTERED-OUT geloescht oder ueberschrieben              
002770* wurde.                                                                  
002780*                                                                         
002790* Die drei Filteroptionen (Ganztags-Ausschluss, Mindestdauer,             
002800* Stichwort-                                                              
002810* liste) werden von CALDRV0O als LINK-REC uebergeben und hier nur         
002820* gelesen, nie veraendert -- CALPAR0M selbst besitzt keine eigene         
002830* Parameter-Eingabe und keine Moeglichkeit, die Optionen laufzeit-        
002840* abhaengig zu variieren.                                                 
002850*                                                                         
002860* CALPAR0M schreibt keine eigene Fehlerdatei; nicht auswertbare           
002870* Saetze                                                                  
002880* werden ausschliesslich gezaehlt (CAL-CT-BAD-DATE,                       
002890* CAL-CT-BAD-DURATION)                                                    
002900* und mit der DISPLAY-Ausgabe in B090-ENDE sichtbar gemacht.  Eine        
002910* satzgenaue Fehlerprotokollierung ist fuer diesen Lauf nicht             
002920* vorgesehen.                                                             
002930*                                                                         
002940* Die Reihenfolge Parser -> Metrik-Engine -> Zusammenfassung ->           
002950* Report                                                                  
002960* ist fest und wird ausschliesslich von CALDRV0O gesteuert;               
002970* CALPAR0M                                                                
002980* kennt seine Nachfolger nicht und hat keine Kenntnis vom weiteren        
002990* Programmablauf.                                                         
003000*****************************************************************         
003010                                                                          
003020 LINKAGE SECTION.                                                         
003030*-->    Uebergabe aus Hauptprogramm (CALDRV0O)                            
003040 01     LINK-REC.                                                         
003050     05  LINK-OPT-EXCLUDE-ALLDAY  PIC X(01).                              
003060         88  LINK-EXCLUDE-ALLDAY-ON  VALUE "Y".                           
003070     05  LINK-OPT-MIN-DURATION    PIC 9(04).                              
003080     05  LINK-OPT-KEYWORD-CNT     PIC 9(02).                              
003090     05  LINK-OPT-KEYWORD-TBL OCCURS 10 TIMES.                            
003100         10  LINK-OPT-KEYWORD     PIC X(30).                              
003110     05  LINK-RC                  PIC S9(04) COMP.                        
003120*       0    = OK                                                         
003130*       9999 = Programmabbruch                                            
003140                                                                          
003150*****************************************************************         
003160* Fachliche Anmerkungen zu CALPAR0M (Stand: SSFNEW-58)                    
003170*-----------------------------------------------------------------        
003180* Dieser Block sammelt Detailpunkte, die im Lauf der Jahre aus            
003190* Rueck-                                                                  
003200* fragen der Fachseite entstanden sind und die sich nicht sauber          
003210* an                                                                      
003220* einer einzelnen Sektion festmachen lassen.  Er ersetzt keine der        
003230* Sektionsbanner oben, sondern ergaenzt sie um den                        
003240* Gesamtzusammenhang.                                                     
003250*                                                                         
003260* 1. Reihenfolge der Pruefungen je Satz.  Ein Rohsatz durchlaeuft         
003270* in                                                                      
003280*    B120-VERARB-SATZ immer erst die Feld-Vorverarbeitung                 
003290*    (Default-                                                            
003300*    Subject, Ganztags-Anzeiger), dann die Datumspruefung, dann --        
003310*    nur                                                                  
003320*    bei gueltigem Datum -- Dauer- und Wochentagsherleitung, und          
003330*    erst                                                                 
003340*    danach die drei Filter.  Ein Satz mit ungueltigem Datum wird         
003350*    also                                                                 
003360*    nie gefiltert, sondern ausschliesslich als CAL-CT-BAD-DATE           
003370*    gezaehlt.                                                            
003380*                                                                         
003390* 2. Start- und Enddatum werden seit SSFNEW-58 nach identischer           
003400* Logik                                                                   
003410*    geprueft (Jahr, Monat, Tag inklusive Monatslaenge und                
003420*    Schaltjahr).                                                         
003430*    Vorher genuegte beim Enddatum eine grobe Tagesobergrenze von         
003440*    31,                                                                  
003450*    wodurch ein Wert wie der 30. Februar unbemerkt als gueltiges         
003460*    Enddatum durchging.  Ein logisch falsches Enddatum (vor dem          
003470*    Startdatum liegend) wird nicht hier, sondern erst ueber die          
003480*    negative Dauer in C200-DERIVE-DURATION erkannt und dort              
003490*    verworfen.                                                           
003500*                                                                         
003510* 3. Das Subject wird nie dauerhaft leer geschrieben.  Ein Rohsatz        
003520* ohne                                                                    
003530*    Betreff erhaelt in C100-DEFAULT-SUBJECT den Platzhalter K-NO-        
003540*    SUBJECT, bevor er in irgendeine weitere Pruefung oder                
003550*    Herleitung                                                           
003560*    eingeht -- damit sehen alle nachgelagerten Programme                 
003570*    (CALMET0M,                                                           
003580*    CALSUM0M) nie ein leeres Subject-Feld.                               
003590*                                                                         
003600* 4. Der Ganztags-Anzeiger im Rohsatz ist freier Text, kein               
003610* einzelnes                                                               
003620*    Flag-Zeichen.  Nur 't', 'y', '1' und 'o' (nach                       
003630*    Kleinschreibung)                                                     
003640*    werden als 'ganztaegig ja' gewertet; jeder andere Wert, auch         
003650*    ein                                                                  
003660*    leeres Feld, wird als 'ganztaegig nein' normalisiert.  Es            
003670*    gibt                                                                 
003680*    keinen dritten, unbestimmten Zustand in CAL-NORM-REC.                
003690*                                                                         
003700* 5. Die drei Filter (Ganztags-Ausschluss, Mindestdauer,                  
003710* Stichwort)                                                              
003720*    wirken nur additiv -- ein Satz, der einmal als                       
003730*    auszuschliessen                                                      
003740*    markiert ist (W-REC-REJECT), wird von keinem weiteren Filter         
003750*    wieder aufgenommen.  Die Reihenfolge der drei PERFORM-Aufrufe        
003760*    in                                                                   
003770*    C320-APPLY-KEYWORD-FILTER ist historisch gewachsen und hat           
003780*    auf                                                                  
003790*    das Endergebnis keinen Einfluss, nur auf die Zahl der                
003800*    unnoetig                                                             
003810*    ausgefuehrten Vergleiche bei bereits verworfenen Saetzen.            
003820*                                                                         
003830* 6. Der Stichwort-Treffer (CAL-SW-KEYWORD-HIT-YES) wird gesetzt,         
003840* auch                                                                    
003850*    wenn der Satz aus einem anderen Grund (Ganztags- oder                
003860*    Mindest-                                                             
003870*    dauer-Filter) ohnehin schon verworfen gewesen waere --               
003880*    CALMET0M                                                             
003890*    wertet diesen Schalter unabhaengig fuer die Mustererkennung          
003900*    aus.                                                                 
003910*                                                                         
003920* 7. Alle COMP-Felder in diesem Programm (C4-/C9-Praefix) dienen          
003930*    ausschliesslich der ganzzahligen DIVIDE-Arithmetik der               
003940*    Datums-                                                              
003950*    und Wochentagsberechnung; keines davon wird auf dem Satz             
003960*    gespeichert oder nach aussen gegeben.                                
003970*****************************************************************         
003980                                                                          
003990 PROCEDURE DIVISION USING LINK-REC.                                       
004000*****************************************************************         
004010* Steuerungs-Section                                                      
004020*-----------------------------------------------------------------        
004030* Ruft in fester Reihenfolge Vorlauf, Verarbeitung und Ende auf.          
004040* Ein Programmabbruch im Vorlauf (Datei laesst sich nicht oeffnen)        
004050* fuehrt sofort zu LINK-RC 9999 zurueck an CALDRV0O, ohne dass ein        
004060* einziger Satz gelesen wird -- die Verarbeitung selbst kennt             
004070* keinen                                                                  
004080* eigenen Abbruchpfad mehr, seit die Dateipruefung vollstaendig in        
004090* B000-VORLAUF/F100-OPEN-FILES verlagert wurde.                           
004100*****************************************************************         
004110 A100-STEUERUNG SECTION.                                                  
004120 A100-00.                                                                 
004130     PERFORM B000-VORLAUF                                                 
004140     IF  PRG-ABBRUCH                                                      
004150         MOVE 9999 TO LINK-RC                                             
004160         GO TO A100-99                                                    
004170     END-IF                                                               
004180                                                                          
004190     PERFORM B100-VERARBEITUNG                                            
004200                                                                          
004210     PERFORM B090-ENDE                                                    
004220                                                                          
004230     MOVE ZERO TO LINK-RC                                                 
004240     .                                                                    
004250 A100-99.                                                                 
004260     EXIT PROGRAM.                                                        
004270                                                                          
004280*****************************************************************         
004290* Vorlauf: Dateien oeffnen                                                
004300*-----------------------------------------------------------------        
004310* Oeffnet EVENTS-IN (Eingabe, vom Extrakt-Lauf bereitgestellt) und        
004320* FILTERED-OUT (Ausgabe, wird von CALMET0M im naechsten Schritt           
004330* wieder eingelesen).  Schlaegt das Oeffnen einer der beiden              
004340* Dateien                                                                 
004350* fehl, wird PRG-ABBRUCH gesetzt und die Verarbeitung gar nicht           
004360* erst                                                                    
004370* begonnen -- siehe F100-OPEN-FILES fuer die Einzelpruefung je            
004380* Datei.                                                                  
004390*****************************************************************         
004400 B000-VORLAUF SECTION.                                                    
004410 B000-00.                                                                 
004420     PERFORM F100-OPEN-FILES                                              
004430     .                                                                    
004440 B000-99.                                                                 
004450     EXIT.                                                                
004460                                                                          
004470*****************************************************************         
004480* Ende: Dateien schliessen, Ausnahmemeldungen ausgeben                    
004490*-----------------------------------------------------------------        
004500* Die beiden Zaehler CAL-CT-BAD-DATE und CAL-CT-BAD-DURATION              
004510* werden                                                                  
004520* hier nur noch angezeigt, nicht mehr neu ermittelt -- die eigent-        
004530* liche Zaehlung geschieht laufend in B120-VERARB-SATZ, sobald ein        
004540* Satz wegen nicht auswertbarem Datum bzw. negativer Dauer                
004550* verworfen                                                               
004560* wird.  Beide Zaehler liegen in CAL-SHARED-TABLES (Copybook              
004570* CALTBLC) und werden am Programmende auch von CALDRV0O fuer die          
004580* Kontrollsummen-Sektion des Audit-Reports gelesen.                       
004590*****************************************************************         
004600 B090-ENDE SECTION.                                                       
004610 B090-00.                                                                 
004620     PERFORM F900-CLOSE-FILES                                             
004630                                                                          
004640* Nur anzeigen, wenn tatsaechlich etwas verworfen wurde -- bei            
004650* einem sauberen Lauf ohne fehlerhafte Datumsfelder bleibt diese          
004660* Zeile ganz aus, statt eine Nullmeldung zu drucken.                      
004670     IF  CAL-CT-BAD-DATE  > ZERO                                          
004680         MOVE CAL-CT-BAD-DATE TO D-NUM6                                   
004690         DISPLAY "CALPAR0M - nicht auswertbares Datum: " D-NUM6           
004700     END-IF                                                               
004710                                                                          
004720* Analog fuer die wegen negativer Dauer verworfenen Saetze --             
004730* diese Gruppe ist von CAL-CT-BAD-DATE getrennt gezaehlt, da die          
004740* Ursache (gueltiges, aber widerspruechliches Datum/Zeit-Paar)            
004750* eine andere ist.                                                        
004760     IF  CAL-CT-BAD-DURATION > ZERO                                       
004770         MOVE CAL-CT-BAD-DURATION TO D-NUM6                               
004780         DISPLAY "CALPAR0M - negative Dauer verworfen : " D-NUM6          
004790     END-IF                                                               
004800     .                                                                    
004810 B090-99.                                                                 
004820     EXIT.                                                                
004830                                                                          
004840*****************************************************************         
004850* Verarbeitung: Satz fuer Satz einlesen, normalisieren, filtern           
004860*-----------------------------------------------------------------        
004870* Klassische Lese-vor-Verarbeitungs-Schleife (Read-ahead): der            
004880* erste                                                                   
004890* Satz wird schon in B100-00 gelesen, damit FILE-EOF beim Eintritt        
004900* in                                                                      
004910* die PERFORM...UNTIL-Schleife bereits korrekt steht, falls               
004920* EVENTS-IN                                                               
004930* leer ist.  Jeder weitere Satz wird am Ende von B120-VERARB-SATZ         
004940* nachgelesen (kein zweites READ hier in B100).                           
004950*****************************************************************         
004960 B100-VERARBEITUNG SECTION.                                               
004970 B100-00.                                                                 
004980     PERFORM B110-LESE-SATZ THRU B110-99                                  
004990     PERFORM B120-VERARB-SATZ THRU B120-99                                
005000             UNTIL FILE-EOF                                               
005010     .                                                                    
005020 B100-99.                                                                 
005030     EXIT.                                                                
005040                                                                          
005050*****************************************************************         
005060* Naechsten Rohsatz lesen                                                 
005070*-----------------------------------------------------------------        
005080* Liest einen CAL-EVENT-REC aus EVENTS-IN.  Am Dateiende wird             
005090* FILE-EOF gesetzt (Copybook CALSWTC), was die Schleife in                
005100* B100-VERARBEITUNG beendet.  Diese Sektion wird doppelt                  
005110* angesprungen:                                                           
005120* einmal als Vorablesen in B100-00, einmal am Ende jedes Satzes in        
005130* B120-VERARB-SATZ -- deshalb als eigene Sektion mit THRU-Grenze          
005140* statt                                                                   
005150* als Inline-Code in B120.                                                
005160*****************************************************************         
005170 B110-LESE-SATZ SECTION.                                                  
005180 B110-00.                                                                 
005190     READ EVENT-FILE AT END SET FILE-EOF TO TRUE END-READ                 
005200     .                                                                    
005210 B110-99.                                                                 
005220     EXIT.                                                                
005230                                                                          
005240*****************************************************************         
005250* Einen Rohsatz normalisieren und filtern                                 
005260*-----------------------------------------------------------------        
005270* Kernstueck des Parsers.  Ablauf je Satz, in dieser Reihenfolge:         
005280*   1. Zaehler CAL-CT-READ hochzaehlen, Schalter auf Startwert            
005290*   setzen                                                                
005300*   2. CAL-NORM-REC mit Leerzeichen vorbelegen, Rohfelder                 
005310*   uebernehmen                                                           
005320*   3. Default-Subject, Ganztags-Anzeiger und Datumspruefung              
005330*   4. nur bei gueltigem Datum: Dauer und Wochentag herleiten             
005340*   5. bei negativer Dauer verwerfen, sonst die drei Filter               
005350*   anwenden                                                              
005360*   6. ueberlebende Saetze nach FILTERED-OUT schreiben                    
005370* Ein Satz mit nicht auswertbarem Datum erreicht die Filter gar           
005380* nicht erst -- er zaehlt nur gegen CAL-CT-BAD-DATE und wird nie          
005390* geschrieben, unabhaengig vom Zustand der Filter-Optionen.               
005400*****************************************************************         
005410 B120-VERARB-SATZ SECTION.                                                
005420 B120-00.                                                                 
005430* Zaehler zuerst, damit auch ein spaeter verworfener Satz in              
005440* CAL-CT-READ mitzaehlt -- die Kontrollsummen im Audit-Report             
005450* muessen auf CAL-CT-READ = Summe aller Teilzaehler aufgehen.             
005460     ADD 1 TO CAL-CT-READ                                                 
005470     SET W-REC-KEEP  TO TRUE                                              
005480     SET W-DATE-IS-OK TO TRUE                                             
005490                                                                          
005500* CAL-NORM-REC wird zuerst komplett geloescht, damit das FILLER-          
005510* Feld und alle noch nicht belegten Felder definiert leer sind,           
005520* bevor der Rohsatz in CAL-NORM-EVENT uebernommen wird.                   
005530     MOVE SPACES       TO CAL-NORM-REC                                    
005540     MOVE CAL-EVENT-REC TO CAL-NORM-EVENT                                 
005550                                                                          
005560     PERFORM C100-DEFAULT-SUBJECT                                         
005570     PERFORM C110-PARSE-ALLDAY                                            
005580     PERFORM C120-VALIDATE-DATETIME                                       
005590                                                                          
005600* Dauer und Wochentag werden nur fuer Saetze mit auswertbarem             
005610* Datum ueberhaupt berechnet -- fuer alle anderen waere das               
005620* Ergebnis ohnehin bedeutungslos.                                         
005630     IF  W-DATE-IS-OK                                                     
005640         PERFORM C200-DERIVE-DURATION                                     
005650         PERFORM C210-DERIVE-WEEKDAY                                      
005660                                                                          
005670* Eine negative Dauer entsteht, wenn Enddatum/-zeit vor Start-            
005680* datum/-zeit liegt -- ein solcher Satz ist fachlich fehlerhaft           
005690* und wird, wie ein nicht auswertbares Datum, komplett verworfen.         
005700         IF  CAL-DURATION-MINUTES OF CAL-NORM-REC < ZERO                  
005710             ADD 1 TO CAL-CT-BAD-DURATION                                 
005720         ELSE                                                             
005730* Alle drei Filter laufen immer, auch wenn ein frueherer Filter           
005740* den Satz schon verworfen hat -- die Filter selbst pruefen               
005750* W-REC-KEEP nur dort, wo es guenstig ist (siehe C310/C320).              
005760             PERFORM C300-APPLY-EXCLUDE-ALLDAY                            
005770             PERFORM C310-APPLY-MIN-DURATION                              
005780             PERFORM C320-APPLY-KEYWORD-FILTER                            
005790                                                                          
005800* Nur ein Satz, der alle drei Filter unbeschadet durchlaeuft,             
005810* wird tatsaechlich nach FILTERED-OUT geschrieben und zaehlt als          
005820* CAL-CT-ANALYZED; jeder andere zaehlt nur als CAL-CT-FILTERED.           
005830             IF  W-REC-KEEP                                               
005840                 WRITE CAL-NORM-REC                                       
005850                 ADD 1 TO CAL-CT-ANALYZED                                 
005860             ELSE                                                         
005870                 ADD 1 TO CAL-CT-FILTERED                                 
005880             END-IF                                                       
005890         END-IF                                                           
005900     ELSE                                                                 
005910         ADD 1 TO CAL-CT-BAD-DATE                                         
005920     END-IF                                                               
005930                                                                          
005940     PERFORM B110-LESE-SATZ THRU B110-99                                  
005950     .                                                                    
005960 B120-99.                                                                 
005970     EXIT.                                                                
005980                                                                          
005990*****************************************************************         
006000* Default fuer leeres Subject                                             
006010*-----------------------------------------------------------------        
006020* Ein Kalenderereignis ganz ohne Betreff ist im Extrakt nicht             
006030* selten                                                                  
006040* (z.B. aus Gruppenterminen uebernommen, die ohne Titel angelegt          
006050* wurden).  Damit die spaetere Auswertung (Top-10-Termine,                
006060* Stichwort-                                                              
006070* Filter, Zusammenfassung) keinen Leerstring verarbeiten muss,            
006080* wird                                                                    
006090* hier einheitlich der Platzhalter K-NO-SUBJECT eingesetzt, bevor         
006100* der                                                                     
006110* Satz in die weitere Verarbeitung geht.                                  
006120*****************************************************************         
006130 C100-DEFAULT-SUBJECT SECTION.                                            
006140 C100-00.                                                                 
006150* Ein Subject aus reinen Leerzeichen zaehlt wie ein ganz leeres           
006160* Feld -- der Platzhalter wird direkt in CAL-NORM-REC geschrieben,        
006170* der Rohsatz selbst bleibt unveraendert.                                 
006180     IF  CAL-SUBJECT-TEXT OF CAL-EVENT-REC = SPACES                       
006190         MOVE K-NO-SUBJECT TO CAL-SUBJECT-TEXT OF CAL-NORM-REC            
006200     END-IF                                                               
006210     .                                                                    
006220 C100-99.                                                                 
006230     EXIT.                                                                
006240                                                                          
006250*****************************************************************         
006260* Ganztags-Anzeiger auswerten: true/yes/1/on (ohne Gross-/Klein-          
006270* schreibung zu beachten) werden "Y", alles andere "N"                    
006280*-----------------------------------------------------------------        
006290* Der Rohwert kommt aus dem Kalenderextrakt als freier Text an            
006300* (die                                                                    
006310* Quellsysteme liefern je nach Version "true", "TRUE", "yes", "1"         
006320* oder "on") -- hier wird nur das erste Zeichen ausgewertet, da           
006330* alle                                                                    
006340* zulaessigen Schreibweisen sich darin schon eindeutig                    
006350* unterscheiden                                                           
006360* ("t", "y", "1", "o" vs. allem anderen).  Die Umschaltung auf            
006370* Kleinbuchstaben erfolgt ueber INSPECT CONVERTING, nicht ueber           
006380* eine                                                                    
006390* intrinsische Funktion.                                                  
006400*****************************************************************         
006410 C110-PARSE-ALLDAY SECTION.                                               
006420 C110-00.                                                                 
006430* W-SUBJECT-UP dient hier nur als Einzeichen-Arbeitsfeld (siehe           
006440* Anmerkung oben) -- der eigentliche Stichwort-Filter laeuft erst         
006450* spaeter und belegt das Feld dann neu.                                   
006460     MOVE SPACES TO W-SUBJECT-UP                                          
006470     MOVE CAL-ALL-DAY-FLAG OF CAL-EVENT-REC TO W-SUBJECT-UP(1:1)          
006480     INSPECT W-SUBJECT-UP(1:1)                                            
006490             CONVERTING "TRUEYESNOF1ON"                                   
006500                     TO "trueyesnof1on"                                   
006510                                                                          
006520* Nur das erste (bereits kleingeschriebene) Zeichen entscheidet;          
006530* alle vier zulaessigen Schreibweisen sind daran schon eindeutig          
006540* zu erkennen.                                                            
006550     EVALUATE W-SUBJECT-UP(1:1)                                           
006560        WHEN "t"                                                          
006570        WHEN "y"                                                          
006580        WHEN "1"                                                          
006590        WHEN "o"                                                          
006600           SET CAL-ALL-DAY-YES OF CAL-NORM-REC TO TRUE                    
006610        WHEN OTHER                                                        
006620           SET CAL-ALL-DAY-NO OF CAL-NORM-REC TO TRUE                     
006630     END-EVALUATE                                                         
006640     .                                                                    
006650 C110-99.                                                                 
006660     EXIT.                                                                
006670                                                                          
006680*****************************************************************         
006690* Start- und Enddatum pruefen (Monat, Tag, Schaltjahr)                    
006700*-----------------------------------------------------------------        
006710* Ein Datum gilt als nicht auswertbar, wenn das Jahr kleiner 1000,        
006720* der Monat ausserhalb 1-12 liegt, oder der Tag ausserhalb des            
006730* gueltigen Bereichs fuer diesen Monat (inklusive Schaltjahrregel         
006740* fuer Februar) liegt.  Start- und Enddatum werden unabhaengig            
006750* voneinander, aber nach identischer Logik geprueft -- ein Satz           
006760* wird bereits verworfen, wenn nur eines der beiden Datumsfelder          
006770* nicht auswertbar ist.  Ist das Startdatum schon ungueltig, wird         
006780* per GO TO C120-99 sofort ausgestiegen, ohne das Enddatum noch zu        
006790* pruefen (spart unnoetige Arbeit, aendert das Ergebnis nicht).           
006800*****************************************************************         
006810 C120-VALIDATE-DATETIME SECTION.                                          
006820 C120-00.                                                                 
006830     MOVE CAL-START-DATE OF CAL-EVENT-REC(1:4) TO W-YYYY                  
006840     MOVE CAL-START-DATE OF CAL-EVENT-REC(5:2) TO W-MM                    
006850     MOVE CAL-START-DATE OF CAL-EVENT-REC(7:2) TO W-DD                    
006860                                                                          
006870     IF  W-YYYY < 1000  OR  W-MM < 1  OR  W-MM > 12                       
006880         SET W-DATE-IS-OK TO FALSE                                        
006890         GO TO C120-99                                                    
006900     END-IF                                                               
006910                                                                          
006920     PERFORM D100-SET-LEAP-FLAG                                           
006930     MOVE CAL-MD-ENTRY(W-MM) TO W-MAX-DAY                                 
006940     IF  W-MM = 2  AND  W-LEAP-YEAR                                       
006950         MOVE 29 TO W-MAX-DAY                                             
006960     END-IF                                                               
006970     IF  W-DD < 1  OR  W-DD > W-MAX-DAY                                   
006980         SET W-DATE-IS-OK TO FALSE                                        
006990         GO TO C120-99                                                    
007000     END-IF                                                               
007010                                                                          
007020     MOVE CAL-END-DATE OF CAL-EVENT-REC(1:4) TO W-YYYY                    
007030     MOVE CAL-END-DATE OF CAL-EVENT-REC(5:2) TO W-MM                      
007040     MOVE CAL-END-DATE OF CAL-EVENT-REC(7:2) TO W-DD                      
007050                                                                          
007060* Enddatum erhaelt seit SSFNEW-58 dieselbe Monatslaengen- und             
007070* Schaltjahrpruefung wie das Startdatum (vgl. oben) -- vorher kam         
007080* hier nur eine grobe Tagesobergrenze von 31 zum Einsatz, wodurch         
007090* kalendarisch unmoegliche Werte wie der 30. Februar oder der             
007100* 31. April unbemerkt durchrutschten und als gueltiges Enddatum           
007110* in FILTERED-OUT geschrieben wurden.                                     
007120     IF  W-YYYY < 1000  OR  W-MM < 1  OR  W-MM > 12                       
007130         SET W-DATE-IS-OK TO FALSE                                        
007140         GO TO C120-99                                                    
007150     END-IF                                                               
007160                                                                          
007170     PERFORM D100-SET-LEAP-FLAG                                           
007180     MOVE CAL-MD-ENTRY(W-MM) TO W-MAX-DAY                                 
007190     IF  W-MM = 2  AND  W-LEAP-YEAR                                       
007200         MOVE 29 TO W-MAX-DAY                                             
007210     END-IF                                                               
007220     IF  W-DD < 1  OR  W-DD > W-MAX-DAY                                   
007230         SET W-DATE-IS-OK TO FALSE                                        
007240     END-IF                                                               
007250     .                                                                    
007260 C120-99.                                                                 
007270     EXIT.                                                                
007280                                                                          
007290*****************************************************************         
007300* Schaltjahr feststellen (durch 4 teilbar, durch 100 nicht, es            
007310* sei denn durch 400 teilbar) -- W-YYYY muss vorher belegt sein           
007320*-----------------------------------------------------------------        
007330* Gregorianische Schaltjahrregel, klassisch in drei Stufen                
007340* geprueft:                                                               
007350* erst durch 4 teilbar (sonst kein Schaltjahr), dann durch 100            
007360* nicht                                                                   
007370* teilbar (sonst doch kein Schaltjahr, ausser Stufe 3 greift),            
007380* dann                                                                    
007390* durch 400 teilbar (dann doch wieder Schaltjahr).  Diese Sektion         
007400* wird von C120-VALIDATE-DATETIME fuer Start- und Enddatum je             
007410* einmal                                                                  
007420* angesprungen und von C200-DERIVE-DURATION nicht direkt                  
007430* benoetigt,                                                              
007440* da die Julianische Tagesnummer die Schaltjahrregel bereits in           
007450* sich                                                                    
007460* traegt (vgl. D200-CALC-JULIAN-DAY).                                     
007470*****************************************************************         
007480 D100-SET-LEAP-FLAG SECTION.                                              
007490 D100-00.                                                                 
007500* Default: kein Schaltjahr, bis eine der drei Stufen das Gegenteil        
007510* belegt.                                                                 
007520     SET W-LEAP-YEAR TO FALSE                                             
007530                                                                          
007540* Stufe 1: durch 4 teilbar?                                               
007550     DIVIDE W-YYYY BY 4   GIVING C4-NUM REMAINDER C4-REST                 
007560     IF  C4-REST = ZERO                                                   
007570         SET W-LEAP-YEAR TO TRUE                                          
007580* Stufe 2: durch 100 teilbar? (widerruft Stufe 1)                         
007590         DIVIDE W-YYYY BY 100 GIVING C4-NUM REMAINDER C4-REST             
007600         IF  C4-REST = ZERO                                               
007610             SET W-LEAP-YEAR TO FALSE                                     
007620* Stufe 3: durch 400 teilbar? (widerruft Stufe 2)                         
007630             DIVIDE W-YYYY BY 400 GIVING C4-NUM                           
007640                                  REMAINDER C4-REST                       
007650             IF  C4-REST = ZERO                                           
007660                 SET W-LEAP-YEAR TO TRUE                                  
007670             END-IF                                                       
007680         END-IF                                                           
007690     END-IF                                                               
007700     .                                                                    
007710 D100-99.                                                                 
007720     EXIT.                                                                
007730                                                                          
007740*****************************************************************         
007750* Dauer in ganzen Minuten = (Julianisches Enddatum minus Julian-          
007760* isches Startdatum) * 1440 + Endzeit minus Startzeit, jeweils            
007770* in Minuten seit Mitternacht                                             
007780*-----------------------------------------------------------------        
007790* Die Dauer wird ausschliesslich ueber die Differenz der                  
007800* Julianischen                                                            
007810* Tagesnummern berechnet, nicht ueber eine Kalenderarithmetik auf         
007820* CAL-START-DATE/CAL-END-DATE direkt -- damit sind Monatswechsel,         
007830* Jahreswechsel und Schaltjahre automatisch korrekt erfasst, ohne         
007840* dass hier eine eigene Fallunterscheidung noetig waere.  Ein             
007850* negatives Ergebnis (Enddatum/-zeit liegt vor Startdatum/-zeit)          
007860* wird                                                                    
007870* nicht hier, sondern erst vom Aufrufer in B120-VERARB-SATZ               
007880* erkannt                                                                 
007890* und fuehrt dort zum Verwerfen des Satzes (CAL-CT-BAD-DURATION).         
007900*****************************************************************         
007910 C200-DERIVE-DURATION SECTION.                                            
007920 C200-00.                                                                 
007930* Julianische Tagesnummer fuer Start- und Enddatum getrennt               
007940* ermitteln -- D200-CALC-JULIAN-DAY liest jeweils W-YYYY/W-MM/W-DD        
007950* und liefert in W-JDN-WORK zurueck, darum die beiden Kopien              
007960* W-JDN-START/W-JDN-END direkt im Anschluss an jeden Aufruf.              
007970     MOVE CAL-START-DATE OF CAL-EVENT-REC(1:4) TO W-YYYY                  
007980     MOVE CAL-START-DATE OF CAL-EVENT-REC(5:2) TO W-MM                    
007990     MOVE CAL-START-DATE OF CAL-EVENT-REC(7:2) TO W-DD                    
008000     PERFORM D200-CALC-JULIAN-DAY                                         
008010     MOVE W-JDN-WORK TO W-JDN-START                                       
008020                                                                          
008030     MOVE CAL-END-DATE OF CAL-EVENT-REC(1:4) TO W-YYYY                    
008040     MOVE CAL-END-DATE OF CAL-EVENT-REC(5:2) TO W-MM                      
008050     MOVE CAL-END-DATE OF CAL-EVENT-REC(7:2) TO W-DD                      
008060     PERFORM D200-CALC-JULIAN-DAY                                         
008070     MOVE W-JDN-WORK TO W-JDN-END                                         
008080                                                                          
008090* Uhrzeit HHMM in Minuten seit Mitternacht: Quotient aus DIVIDE           
008100* BY 100 liefert die Stunden, der Rest die Minuten, in einem              
008110* Schritt.                                                                
008120     DIVIDE CAL-START-TIME OF CAL-EVENT-REC BY 100                        
008130            GIVING C4-NUM REMAINDER C4-REST                               
008140     COMPUTE W-MINS-START = (C4-NUM * 60) + C4-REST                       
008150                                                                          
008160     DIVIDE CAL-END-TIME OF CAL-EVENT-REC BY 100                          
008170            GIVING C4-NUM REMAINDER C4-REST                               
008180     COMPUTE W-MINS-END = (C4-NUM * 60) + C4-REST                         
008190                                                                          
008200* Gesamtdauer in Minuten = Tagesdifferenz * 1440 plus Uhrzeit-            
008210* differenz -- kann negativ werden, wenn das Enddatum/-zeit vor           
008220* dem Startdatum/-zeit liegt (siehe Pruefung im Aufrufer).                
008230     COMPUTE CAL-DURATION-MINUTES OF CAL-NORM-REC =                       
008240             ((W-JDN-END - W-JDN-START) * 1440)                           
008250           + W-MINS-END - W-MINS-START                                    
008260     .                                                                    
008270 C200-99.                                                                 
008280     EXIT.                                                                
008290                                                                          
008300*****************************************************************         
008310* Julianische Tagesnummer nach Fliegel/Van Flandern, nur ganz-            
008320* zahlige Division -- Eingabe W-YYYY/W-MM/W-DD, Ausgabe W-JDN-WORK        
008330*-----------------------------------------------------------------        
008340* Standardformel aus der Astronomie/Kalenderrechnung, hier bewusst        
008350* nur mit COMP-Ganzzahlarithmetik umgesetzt (DIVIDE ... GIVING ...        
008360* REMAINDER), ohne Gleitkomma und ohne intrinsische FUNCTION --           
008370* die                                                                     
008380* Formel selbst verlangt fuer Januar/Februar eine Verschiebung auf        
008390* Monat 13/14 des Vorjahres (W-FVF-M/W-FVF-Y), damit die Jahres-          
008400* grenze nicht mitten in der Schaltjahrpruefung der Formel liegt.         
008410* Das Ergebnis ist eine fortlaufende Tagesnummer, die fuer zwei           
008420* beliebige Kalenderdaten direkt subtrahiert werden kann.                 
008430*****************************************************************         
008440 D200-CALC-JULIAN-DAY SECTION.                                            
008450 D200-00.                                                                 
008460* Januar/Februar werden als Monat 13/14 des Vorjahres behandelt,          
008470* damit die Formel die Jahresgrenze nicht mitten in der Schalt-           
008480* jahrpruefung beruecksichtigen muss.                                     
008490     IF  W-MM > 2                                                         
008500         MOVE W-MM   TO W-FVF-M                                           
008510         MOVE W-YYYY TO W-FVF-Y                                           
008520     ELSE                                                                 
008530         COMPUTE W-FVF-M = W-MM + 12                                      
008540         COMPUTE W-FVF-Y = W-YYYY - 1                                     
008550     END-IF                                                               
008560                                                                          
008570* Die eigentliche Fliegel/Van-Flandern-Summe, in vier                     
008580* Teilschritten                                                           
008590* aufgebaut, damit jede DIVIDE-Operation nur eine ganzzahlige             
008600* Korrektur beitraegt (Monatsanteil, Schaltjahranteil durch 4,            
008610* Jahrhundertkorrektur durch 100, 400er-Korrektur).                       
008620     DIVIDE (153 * W-FVF-M) - 457 BY 5                                    
008630            GIVING W-FVF-A REMAINDER C9-REST                              
008640     DIVIDE W-FVF-Y BY 4   GIVING W-FVF-B REMAINDER C9-REST               
008650     COMPUTE W-JDN-WORK = W-DD + W-FVF-A                                  
008660           + (365 * W-FVF-Y) + W-FVF-B                                    
008670     DIVIDE W-FVF-Y BY 100 GIVING C9-QUOT REMAINDER C9-REST               
008680     COMPUTE W-JDN-WORK = W-JDN-WORK - C9-QUOT                            
008690     DIVIDE W-FVF-Y BY 400 GIVING C9-QUOT REMAINDER C9-REST               
008700     COMPUTE W-JDN-WORK = W-JDN-WORK + C9-QUOT + 1721119                  
008710     .                                                                    
008720 D200-99.                                                                 
008730     EXIT.                                                                
008740                                                                          
008750*****************************************************************         
008760* Wochentag nach Zeller -- h=0 Samstag ... h=6 Freitag, umgesetzt         
008770* auf CAL-WEEKDAY-NUM 1=Montag ... 7=Sonntag                              
008780*-----------------------------------------------------------------        
008790* Zellers Kongruenz arbeitet mit dem Startdatum, nicht mit dem            
008800* Enddatum -- ein Ganztags- oder Mehrtagestermin zaehlt also fuer         
008810* die Wochentagsverteilung an dem Tag, an dem er beginnt.  Das            
008820* Ergebnis h aus der Formel folgt der historischen Zaehlung               
008830* (0=Samstag), die hier auf die hausuebliche Zaehlung 1=Montag bis        
008840* 7=Sonntag umgerechnet wird (+5, MOD 7, +1), bevor ueber                 
008850* CAL-WD-NAME-ENTRY der ausgeschriebene Name nachgeschlagen wird.         
008860*****************************************************************         
008870 C210-DERIVE-WEEKDAY SECTION.                                             
008880 C210-00.                                                                 
008890     MOVE CAL-START-DATE OF CAL-EVENT-REC(1:4) TO W-YYYY                  
008900     MOVE CAL-START-DATE OF CAL-EVENT-REC(5:2) TO W-MM                    
008910     MOVE CAL-START-DATE OF CAL-EVENT-REC(7:2) TO W-DD                    
008920                                                                          
008930     IF  W-MM > 2                                                         
008940         MOVE W-MM   TO W-ZEL-M                                           
008950         MOVE W-YYYY TO W-ZEL-Y                                           
008960     ELSE                                                                 
008970         COMPUTE W-ZEL-M = W-MM + 12                                      
008980         COMPUTE W-ZEL-Y = W-YYYY - 1                                     
008990     END-IF                                                               
009000                                                                          
009010* W-ZEL-J ist das Jahrhundert, W-ZEL-K das Jahr innerhalb des             
009020* Jahrhunderts -- beide Anteile gehen getrennt in die Formel ein.         
009030     DIVIDE W-ZEL-Y BY 100 GIVING W-ZEL-J REMAINDER W-ZEL-K               
009040     DIVIDE (13 * (W-ZEL-M + 1)) BY 5                                     
009050            GIVING W-ZEL-TERM1 REMAINDER C4-REST                          
009060     DIVIDE W-ZEL-K BY 4 GIVING W-ZEL-K4 REMAINDER C4-REST                
009070     DIVIDE W-ZEL-J BY 4 GIVING W-ZEL-J4 REMAINDER C4-REST                
009080                                                                          
009090* W-ZEL-H ist Zellers h; (h+5) MOD 7 + 1 rechnet die historische          
009100* Zaehlung (0=Samstag) auf die hausuebliche Zaehlung 1=Montag bis         
009110* 7=Sonntag um.                                                           
009120     COMPUTE W-ZEL-H =                                                    
009130             W-DD + W-ZEL-TERM1 + W-ZEL-K + W-ZEL-K4                      
009140           + W-ZEL-J4 + (5 * W-ZEL-J)                                     
009150     DIVIDE (W-ZEL-H + 5) BY 7 GIVING C4-NUM REMAINDER C4-REST            
009160     COMPUTE CAL-WEEKDAY-NUM OF CAL-NORM-REC = C4-REST + 1                
009170                                                                          
009180* Ausgeschriebener Name kommt aus der per REDEFINES geladenen             
009190* Literaltabelle WOCHENTAG-TABELLE, indiziert ueber                       
009200* CAL-WEEKDAY-NUM.                                                        
009210     MOVE CAL-WD-NAME-ENTRY(CAL-WEEKDAY-NUM OF CAL-NORM-REC)              
009220          TO CAL-WEEKDAY-NAME OF CAL-NORM-REC                             
009230     .                                                                    
009240 C210-99.                                                                 
009250     EXIT.                                                                
009260                                                                          
009270*****************************************************************         
009280* Filter 1: Ganztags-Termine ausschliessen, wenn eingeschaltet            
009290*-----------------------------------------------------------------        
009300* Erster der drei Filter, immer in dieser Reihenfolge angewendet          
009310* (Ganztags-Ausschluss, dann Mindestdauer, dann                           
009320* Stichwort-Ausschluss)                                                   
009330* -- die Reihenfolge selbst hat keinen Einfluss auf das Ergebnis,         
009340* da                                                                      
009350* jeder Filter nur W-REC-REJECT setzen kann und keiner ihn wieder         
009360* zuruecknimmt, wurde aber so von CALDRV0O her dokumentiert und           
009370* beibehalten.  Die Option LINK-OPT-EXCLUDE-ALLDAY kommt aus dem          
009380* Aufrufer, nicht aus dem Satz selbst.                                    
009390*****************************************************************         
009400 C300-APPLY-EXCLUDE-ALLDAY SECTION.                                       
009410 C300-00.                                                                 
009420* Nur wirksam, wenn der Aufrufer den Schalter eingeschaltet hat           
009430* UND der Satz tatsaechlich ganztaegig ist -- beides muss                 
009440* zutreffen.                                                              
009450     IF  LINK-EXCLUDE-ALLDAY-ON                                           
009460     AND CAL-ALL-DAY-YES OF CAL-NORM-REC                                  
009470         SET W-REC-REJECT TO TRUE                                         
009480     END-IF                                                               
009490     .                                                                    
009500 C300-99.                                                                 
009510     EXIT.                                                                
009520                                                                          
009530*****************************************************************         
009540* Filter 2: Mindestdauer -- Saetze kuerzer als der Schwellwert            
009550* werden ausgeschlossen (kleiner als, nicht kleiner-gleich)               
009560*-----------------------------------------------------------------        
009570* Seit Version C.00.02 gilt ausdruecklich "kleiner als" und nicht         
009580* mehr "kleiner gleich" (SSFNEW-41) -- ein Termin, dessen Dauer           
009590* genau                                                                   
009600* dem Schwellwert LINK-OPT-MIN-DURATION entspricht, bleibt also           
009610* erhalten.  W-REC-KEEP wird vorab geprueft, damit ein von Filter         
009620* 1                                                                       
009630* bereits verworfener Satz hier nicht noch einmal unnoetig                
009640* durchgerechnet wird (kosmetisch, aendert am Ergebnis nichts).           
009650* Ein                                                                     
009660* Schwellwert von Null schaltet diesen Filter vollstaendig ab.            
009670*****************************************************************         
009680 C310-APPLY-MIN-DURATION SECTION.                                         
009690 C310-00.                                                                 
009700* W-REC-KEEP wird hier nochmals geprueft, nicht aus fachlicher            
009710* Notwendigkeit, sondern um bei bereits verworfenen Saetzen den           
009720* Dauervergleich gar nicht erst auszufuehren.                             
009730     IF  W-REC-KEEP                                                       
009740     AND LINK-OPT-MIN-DURATION > ZERO                                     
009750     AND CAL-DURATION-MINUTES OF CAL-NORM-REC                             
009760                              < LINK-OPT-MIN-DURATION                     
009770         SET W-REC-REJECT TO TRUE                                         
009780     END-IF                                                               
009790     .                                                                    
009800 C310-99.                                                                 
009810     EXIT.                                                                
009820                                                                          
009830*****************************************************************         
009840* Filter 3: Stichwort-Ausschluss im Subject, ohne Beachtung von           
009850* Gross-/Kleinschreibung, Teilstring-Vergleich                            
009860*-----------------------------------------------------------------        
009870* Seit SSFNEW-77 kann der Aufrufer bis zu 10 Stichwoerter in              
009880* LINK-OPT-KEYWORD-TBL uebergeben; findet sich eines davon als            
009890* Teilstring irgendwo im (bereits grossgeschriebenen) Subject,            
009900* wird                                                                    
009910* der Satz verworfen und CAL-SW-KEYWORD-HIT-YES gesetzt, damit            
009920* CALMET0M diesen Treffer spaeter fuer die Mustererkennung                
009930* auswerten                                                               
009940* kann.  Ist LINK-OPT-KEYWORD-CNT gleich Null, ist dieser Filter          
009950* ausgeschaltet und die Schleife wird gar nicht erst betreten.            
009960*****************************************************************         
009970 C320-APPLY-KEYWORD-FILTER SECTION.                                       
009980 C320-00.                                                                 
009990* Bereits verworfene Saetze oder eine leere Stichwortliste                
010000* brauchen                                                                
010010* keinen Teilstring-Vergleich -- sofortiger Ausstieg.                     
010020     IF  NOT W-REC-KEEP  OR  LINK-OPT-KEYWORD-CNT = ZERO                  
010030         GO TO C320-99                                                    
010040     END-IF                                                               
010050                                                                          
010060* Subject einmalig grossschreiben, nicht je Stichwort neu --              
010070* C321-PRUEFE-STICHWORT vergleicht gegen dieses eine Feld.                
010080     MOVE CAL-SUBJECT-TEXT OF CAL-NORM-REC TO W-SUBJECT-UP                
010090     INSPECT W-SUBJECT-UP                                                 
010100             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
010110                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
010120                                                                          
010130     MOVE 1 TO W-KEYWORD-IX                                               
010140     PERFORM C321-PRUEFE-STICHWORT THRU C321-99                           
010150             UNTIL W-KEYWORD-IX > LINK-OPT-KEYWORD-CNT                    
010160                OR W-REC-REJECT                                           
010170     .                                                                    
010180 C320-99.                                                                 
010190     EXIT.                                                                
010200                                                                          
010210*****************************************************************         
010220* Ein Stichwort aus LINK-OPT-KEYWORD-TBL gegen das Subject pruefen        
010230*-----------------------------------------------------------------        
010240* Jedes Stichwort ist rechts mit Leerzeichen auf PIC X(30)                
010250* aufgefuellt                                                             
010260* angeliefert -- vor dem Teilstring-Vergleich wird die                    
010270* tatsaechliche                                                           
010280* Laenge ueber D300-TRIM-KEYWORD-LEN ermittelt, da INSPECT                
010290* TALLYING                                                                
010300* FOR ALL sonst auch die angehaengten Leerzeichen als Teil des            
010310* Suchmusters behandeln und so selbst bei einem eindeutigen               
010320* Treffer                                                                 
010330* im Subject keinen Fund melden wuerde.  Ein leeres Stichwort             
010340* (nach                                                                   
010350* dem Kuerzen Laenge Null) wird stillschweigend uebersprungen.            
010360*****************************************************************         
010370 C321-PRUEFE-STICHWORT SECTION.                                           
010380 C321-00.                                                                 
010390* Stichwort grossschreiben, dann die angehaengten Leerzeichen             
010400* wegkuerzen (sonst waere das Suchmuster selbst immer 30 Zeichen          
010410* lang und koennte im Subject praktisch nie passen).                      
010420     MOVE LINK-OPT-KEYWORD(W-KEYWORD-IX) TO W-KEYWORD-UP                  
010430     INSPECT W-KEYWORD-UP                                                 
010440             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
010450                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
010460     MOVE 30 TO W-KEYWORD-LEN                                             
010470     PERFORM D300-TRIM-KEYWORD-LEN THRU D300-99                           
010480             UNTIL W-KEYWORD-LEN = 0                                      
010490                OR W-KEYWORD-UP(W-KEYWORD-LEN:1) NOT = SPACE              
010500                                                                          
010510* Ein nach dem Kuerzen leeres Stichwort wird stillschweigend              
010520* uebersprungen; W-MATCH-POS wird nach jeder Pruefung wieder auf          
010530* Null gesetzt, da INSPECT TALLYING den Zaehlerstand sonst weiter         
010540* hochzaehlen wuerde statt ihn neu zu beginnen.                           
010550     IF  W-KEYWORD-LEN > ZERO                                             
010560         INSPECT W-SUBJECT-UP TALLYING W-MATCH-POS                        
010570                 FOR ALL W-KEYWORD-UP(1:W-KEYWORD-LEN)                    
010580         IF  W-MATCH-POS > ZERO                                           
010590             SET W-REC-REJECT TO TRUE                                     
010600             SET CAL-SW-KEYWORD-HIT-YES TO TRUE                           
010610         END-IF                                                           
010620         MOVE ZERO TO W-MATCH-POS                                         
010630     END-IF                                                               
010640                                                                          
010650     ADD 1 TO W-KEYWORD-IX                                                
010660     .                                                                    
010670 C321-99.                                                                 
010680     EXIT.                                                                
010690                                                                          
010700*****************************************************************         
010710* Stichwortlaenge um Randleerzeichen verkuerzen                           
010720*-----------------------------------------------------------------        
010730* Wird wiederholt von C321-PRUEFE-STICHWORT aufgerufen, bis               
010740* entweder                                                                
010750* die Laenge Null erreicht ist (das Stichwort bestand nur aus             
010760* Leerzeichen) oder das Zeichen an der aktuellen Position kein            
010770* Leerzeichen mehr ist.  Bewusst als eigene kleine Sektion                
010780* gehalten,                                                               
010790* nicht als Inline-Schleife, damit die PERFORM...THRU-Konvention          
010800* durchgehend eingehalten bleibt.                                         
010810*****************************************************************         
010820 D300-TRIM-KEYWORD-LEN SECTION.                                           
010830 D300-00.                                                                 
010840     SUBTRACT 1 FROM W-KEYWORD-LEN                                        
010850     .                                                                    
010860 D300-99.                                                                 
010870     EXIT.                                                                
010880                                                                          
010890*****************************************************************         
010900* Dateien eroeffnen                                                       
010910*-----------------------------------------------------------------        
010920* EVENTS-IN wird INPUT, FILTERED-OUT wird OUTPUT eroeffnet.               
010930* Schlaegt                                                                
010940* eines der beiden OPEN fehl, wird PRG-ABBRUCH gesetzt, der               
010950* Aufrufer                                                                
010960* (B000-VORLAUF/A100-STEUERUNG) bricht dann den ganzen Lauf mit           
010970* LINK-RC 9999 ab, ohne dass ein Satz verarbeitet wurde.                  
010980* FILE-STATUS                                                             
010990* wird bei jedem OPEN/READ neu belegt (siehe CALSWTC), daher die          
011000* DISPLAY-Zeile mit dem jeweils aktuellen Statuscode.                     
011010*****************************************************************         
011020 F100-OPEN-FILES SECTION.                                                 
011030 F100-00.                                                                 
011040* EVENTS-IN zuerst -- ohne Eingabedatei hat das Oeffnen der               
011050* Ausgabedatei ohnehin keinen Sinn, daher der sofortige Ausstieg.         
011060     OPEN INPUT  EVENT-FILE                                               
011070     IF  FILE-NOK                                                         
011080         DISPLAY "CALPAR0M - OPEN EVENT-FILE FEHLER " FILE-STATUS         
011090         SET PRG-ABBRUCH TO TRUE                                          
011100         GO TO F100-99                                                    
011110     END-IF                                                               
011120                                                                          
011130* FILTERED-OUT wird komplett neu geschrieben (OUTPUT, nicht               
011140* EXTEND) -- ein vorheriger Laufstand dieser Datei wird also bei          
011150* jedem Programmstart verworfen.                                          
011160     OPEN OUTPUT FILTERED-FILE                                            
011170     IF  FILE-NOK                                                         
011180         DISPLAY "CALPAR0M - OPEN FILTERED-FILE FEHLER "                  
011190                 FILE-STATUS                                              
011200         SET PRG-ABBRUCH TO TRUE                                          
011210     END-IF                                                               
011220     .                                                                    
011230 F100-99.                                                                 
011240     EXIT.                                                                
011250                                                                          
011260*****************************************************************         
011270* Dateien schliessen                                                      
011280*-----------------------------------------------------------------        
011290* Wird unabhaengig vom Ausgang der Verarbeitung von B090-ENDE             
011300* aufgerufen -- auch wenn zwischendurch Saetze verworfen wurden,          
011310* sollen EVENTS-IN und FILTERED-OUT stets sauber geschlossen              
011320* werden,                                                                 
011330* damit FILTERED-OUT fuer den naechsten Programmschritt (CALMET0M)        
011340* vollstaendig und lesbar vorliegt.                                       
011350*****************************************************************         
011360 F900-CLOSE-FILES SECTION.                                                
011370 F900-00.                                                                 
011380* Beide Dateien werden geschlossen, unabhaengig davon, wie viele          
011390* Saetze unterwegs verworfen wurden.                                      
011400     CLOSE EVENT-FILE                                                     
011410     CLOSE FILTERED-FILE                                                  
011420     .                                                                    
011430 F900-99.                                                                 
011440     EXIT.                                                                
