000100* Compiler-Direktiven des Rechenzentrums: keine Symboltabelle im          
000110* Listing fuer Produktion (NOLMAP), Sicherung des kompletten              
000120* Objektcodes (SAVE ALL), Speicherabzug bei ABEND (SAVEABEND),            
000130* Seitenlaenge 66 fuer das Compiler-Listing, Pruefstufe 3.                
000140 ?NOLMAP, SYMBOLS, INSPECT                                                
000150 ?SAVE ALL                                                                
000160 ?SAVEABEND                                                               
000170 ?LINES 66                                                                
000180 ?CHECK 3                                                                 
000190                                                                          
000200 IDENTIFICATION DIVISION.                                                 
000210                                                                          
000220 PROGRAM-ID. CALDRV0O.                                                    
000230                                                                          
000240 AUTHOR. R-KREMER.                                                        
000250                                                                          
000260 INSTALLATION. RECHENZENTRUM-KALENDERWESEN.                               
000270                                                                          
000280 DATE-WRITTEN. 1993-01-20.                                                
000290                                                                          
000300 DATE-COMPILED.                                                           
000310                                                                          
000320 SECURITY.   KEINE BESONDEREN SICHERHEITSAUFLAGEN.                        
000330                                                                          
000340*****************************************************************         
000350* Letzte Aenderung :: 2006-05-22                                          
000360* Letzte Version   :: C.00.01                                             
000370* Kurzbeschreibung :: Treiber Kalender-Audit-Lauf: ruft CALPAR0M,         
000380*                     CALMET0M, CALSUM0M auf und druckt den               
000390*                     Pruefbericht REPORT-OUT                             
000400* Auftrag          :: SSFNEW-41                                           
000410*-----------------------------------------------------------------        
000420* Vers.   Datum     von   Kommentar                                       
000430*-----------------------------------------------------------------        
000440*A.00.00 1993-01-20  rkr   Neuerstellung                                  
000450*A.00.01 1993-11-08  mbh   Abschnitt Long-Meetings in den Bericht         
000460*                          aufgenommen                                    
000470*B.00.00 1998-12-08  kl    Jahr-2000: Datumsausgabe Abschnitt 5           
000480*                          bereits 4-stellig, keine Aenderung             
000490*C.00.00 2004-06-10  jw    Aufruf CALSUM0M ergaenzt (Kurzfassung          
000500*                          SUMMARY-OUT), CAL-103                          
000510*C.00.01 2006-05-22  jw    Standardwerte Parser-Optionen synchro-         
000520*                          nisiert mit CALPAR0M (SSFNEW-41)               
000530*-----------------------------------------------------------------        
000540*                                                                         
000550* Programmbeschreibung                                                    
000560* ---------------------                                                   
000570* Steuert den kompletten Kalender-Audit-Lauf: ruft nacheinander           
000580* CALPAR0M (Einlesen/Normalisieren/Filtern), CALMET0M (Kennzahlen         
000590* und Muster) und CALSUM0M (Kurzfassung) auf.  Nach erfolgreichem         
000600* Lauf druckt dieses Programm den sechsteiligen Pruefbericht              
000610* REPORT-OUT aus CAL-SHARED-TABLES und zeigt die Satzzaehler              
000620* (Kontrollsummen) am Bildschirm an.                                      
000630*                                                                         
000640*****************************************************************         
000650                                                                          
000660 ENVIRONMENT DIVISION.                                                    
000670 CONFIGURATION SECTION.                                                   
000680*-----------------------------------------------------------------        
000690* SWITCH-15 (UPSI-Schalter 15) dient als reine Bildschirmabfrage:         
000700* ist er beim Start gesetzt, zeigt A100-STEUERUNG nur die                 
000710* Versionsnummer an und beendet den Lauf, ohne eine einzige Zeile         
000720* in REPORT-OUT zu schreiben.  CLASS ALPHA wird in diesem Programm        
000730* derzeit nicht abgefragt, steht aber seit Neuerstellung als              
000740* Standard-Klassendefinition des Rechenzentrums in jedem Treiber-         
000750* programm dieser Art.                                                    
000760*-----------------------------------------------------------------        
000770 SPECIAL-NAMES.                                                           
000780     SWITCH-15 IS ANZEIGE-VERSION                                         
000790         ON STATUS IS SHOW-VERSION                                        
000800     CLASS ALPHA IS                                                       
000810           "abcdefghijklmnopqrstuvwxyz"                                   
000820           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
000830                                                                          
000840 INPUT-OUTPUT SECTION.                                                    
000850 FILE-CONTROL.                                                            
000860* REPORT-OUT ist als logischer Name auf Betriebssystemebene               
000870* hinterlegt, nicht als fester Pfad -- welche physische Datei oder        
000880* welcher Drucker dahinter steht, entscheidet die JCL bzw. das            
000890* Lauf-Steuerkommando, nicht dieses Programm.                             
000900     SELECT REPORT-FILE       ASSIGN TO "REPORT-OUT"                      
000910                              ORGANIZATION IS LINE SEQUENTIAL             
000920                              FILE STATUS  IS FILE-STATUS.                
000930                                                                          
000940 DATA DIVISION.                                                           
000950 FILE SECTION.                                                            
000960                                                                          
000970 FD  REPORT-FILE                                                          
000980*-----------------------------------------------------------------        
000990* Einzige von CALDRV0O selbst geoeffnete Datei -- die drei                
001000* gerufenen Module lesen bzw. schreiben ausschliesslich ueber             
001010* CAL-SHARED-TABLES (COPY CALTBLC) und eigene Dateien, auf die            
001020* dieses Programm keinen Zugriff hat.                                     
001030*-----------------------------------------------------------------        
001040     LABEL RECORD IS STANDARD.                                            
001050 01  REPORT-LINE.                                                         
001060* 131 Byte plus ein Fuellbyte -- siehe Layoutkonventionen-Block           
001070* vor                                                                     
001080* U200-TIMESTAMP fuer die Herkunft dieser Breite.                         
001090     05  REPORT-LINE-TEXT          PIC X(131).                            
001100     05  FILLER                    PIC X(01).                             
001110                                                                          
001120 WORKING-STORAGE SECTION.                                                 
001130*****************************************************************         
001140* Historie der Berichtsabschnitte in CALDRV0O                             
001150*-----------------------------------------------------------------        
001160* A.00.00 (1993): Bericht mit den urspruenglichen vier Abschnitten        
001170* (KPI, Wochentag, Top-Subjects, Kontrollsummen) -- Organisatoren         
001180* und lange Besprechungen gab es in dieser Fassung noch nicht, da         
001190* CAL-NORM-REC selbst noch keinen Organisator-Wert fuehrte.               
001200*                                                                         
001210* A.00.01 (1993): Abschnitt 5 (lange Besprechungen, W-LM-HEADING/         
001220* W-LM-DETAIL) aufgenommen, nachdem CALMET0M um die Long-Meetings-        
001230* Tabelle erweitert wurde; seitdem sechs statt vier Abschnitte.           
001240*                                                                         
001250* B.00.00 (1998): Jahr-2000-Pruefung -- die Datumsausgabe in              
001260* Abschnitt 5 (LM-DATE-OUT, PIC 9(08)) war bereits durchgaengig           
001270* 4-stellig, keine Breitenaenderung noetig.                               
001280*                                                                         
001290* C.00.00 (2004): Aufruf von CALSUM0M (B130-CALL-SUMMARY)                 
001300* ergaenzt,                                                               
001310* nachdem die Kurzfassung SUMMARY-OUT als eigenstaendige Ausgabe          
001320* eingefuehrt wurde; CALDRV0O druckt SUMMARY-OUT selbst nicht,            
001330* ruft                                                                    
001340* das Modul aber als Teil des Gesamtlaufs auf.                            
001350*                                                                         
001360* C.00.01 (2006): Standardwerte der Filteroptionen (K-DEFAULT-*)          
001370* mit den in CALPAR0M hinterlegten Vorgaben synchronisiert, damit         
001380* ein Lauf ohne explizite Parametrisierung in beiden Programmen           
001390* dieselben Annahmen trifft.                                              
001400*****************************************************************         
001410                                                                          
001420*-----------------------------------------------------------------        
001430* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
001440*-----------------------------------------------------------------        
001450* C4-X/C4-NUM ist der einzige Fall in diesem Programm, in dem ein         
001460* COMP-Feld ueber REDEFINES aus einem Alphanumerik-Feld gebildet          
001470* wird -- dieser Kunstgriff erlaubt, ein einzelnes Byte (C4-X2)           
001480* auf                                                                     
001490* ein vorzeichenbehaftetes COMP-Feld mit definiertem oberen Byte          
001500* (LOW-VALUE) abzubilden, z. B. um einen kleinen numerischen Wert         
001510* aus einem Alphanumerikfeld zu gewinnen, ohne eine eigene                
001520* COMPUTE-Anweisung.                                                      
001530 01          COMP-FELDER.                                                 
001540     05      C4-QUOT             PIC S9(04) COMP.                         
001550     05      C4-REST             PIC S9(04) COMP.                         
001560                                                                          
001570     05      C4-X.                                                        
001580      10                         PIC X VALUE LOW-VALUE.                   
001590      10     C4-X2                PIC X.                                  
001600     05      C4-NUM REDEFINES C4-X                                        
001610                                 PIC S9(04) COMP.                         
001620                                                                          
001630     05      C9-QUOT              PIC S9(09) COMP.                        
001640     05      C9-REST              PIC S9(09) COMP.                        
001650     05      FILLER               PIC X(02).                              
001660                                                                          
001670*-----------------------------------------------------------------        
001680* Display-/Edit-Felder fuer den Pruefbericht: Praefix D                   
001690*-----------------------------------------------------------------        
001700* D-NUM6 dient als generisches Anzeigefeld fuer Rueckgabecodes            
001710* (B110/B120/B130); D-HOURS6/D-DUR3/D-PCT3/D-CNT5/D-CNT7 sind             
001720* jeweils auf genau eine Kennzahl aus CAL-SHARED-TABLES                   
001730* zugeschnitten und nicht untereinander austauschbar, da ihre             
001740* Kommastellen und Breiten von Feld zu Feld verschieden sind.             
001750 01          DISPLAY-FELDER.                                              
001760     05      D-NUM6              PIC -9(06).                              
001770     05      D-HOURS6            PIC Z(5)9.9.                             
001780     05      D-DUR3               PIC ZZ9.                                
001790     05      D-PCT3               PIC ZZ9.9.                              
001800     05      D-CNT5               PIC Z(4)9.                              
001810     05      D-CNT7               PIC Z(6)9.                              
001820     05      FILLER               PIC X(02).                              
001830                                                                          
001840*-----------------------------------------------------------------        
001850* Felder mit konstantem Inhalt: Praefix K                                 
001860*-----------------------------------------------------------------        
001870* K-MODUL traegt den Programmnamen fuer alle DISPLAY-Meldungen;           
001880* K-DEFAULT-* sind die seit C.00.01 mit CALPAR0M synchronisierten         
001890* Standardwerte der Filteroptionen (siehe B110-CALL-PARSER).              
001900 01          KONSTANTE-FELDER.                                            
001910* K-MODUL wird in jeder DISPLAY-Meldung dieses Programms als              
001920* Praefix verwendet, damit Operator-Logmeldungen verschiedener            
001930* Programme im selben Lauf eindeutig zuzuordnen sind.                     
001940     05      K-MODUL              PIC X(08) VALUE "CALDRV0O".             
001950     05      K-DEFAULT-EXCLUDE-ALLDAY PIC X(01) VALUE "Y".                
001960     05      K-DEFAULT-MIN-DURATION   PIC 9(04) VALUE ZERO.               
001970     05      K-DEFAULT-KEYWORD-CNT    PIC 9(02) VALUE ZERO.               
001980     05      FILLER                PIC X(02).                             
001990                                                                          
002000*-----------------------------------------------------------------        
002010* gemeinsame Schalter (File-Status, Programmstatus, Anzeiger)             
002020*-----------------------------------------------------------------        
002030* CALSWTC ist dasselbe Schalter-Copybook, das auch CALPAR0M,              
002040* CALMET0M und CALSUM0M einbinden -- FILE-STATUS und PRG-ABBRUCH          
002050* haben in allen vier Programmen dieselbe Bedeutung und denselben         
002060* Speicherplatz innerhalb der gemeinsamen Laufumgebung.                   
002070     COPY CALSWTC OF "=CALLIB".                                           
002080                                                                          
002090*-----------------------------------------------------------------        
002100* gemeinsame Ergebnis-Tabellen (KPIs, Top-Tabellen, Muster) --            
002110* von CALMET0M aufgebaut, hier nur lesend fuer den Bericht                
002120*-----------------------------------------------------------------        
002130* CALDRV0O ist der einzige der vier Programme, der CAL-SHARED-            
002140* TABLES ausschliesslich liest und nie selbst beschreibt --               
002150* CALPAR0M und CALMET0M schreiben, CALSUM0M und CALDRV0O lesen            
002160* nur.                                                                    
002170     COPY CALTBLC OF "=CALLIB".                                           
002180                                                                          
002190*-----------------------------------------------------------------        
002200* TAL-Uhrzeitfelder fuer Lauf-Anfang/-Ende (wie in ANODRV0O)              
002210*-----------------------------------------------------------------        
002220 01          TAL-TIME.                                                    
002230     05      TAL-JHJJMMTT.                                                
002240         10  TAL-JHJJ            PIC S9(04) COMP.                         
002250         10  TAL-MM              PIC S9(04) COMP.                         
002260         10  TAL-TT              PIC S9(04) COMP.                         
002270     05      TAL-HHMI.                                                    
002280         10  TAL-HH              PIC S9(04) COMP.                         
002290         10  TAL-MI              PIC S9(04) COMP.                         
002300     05      TAL-SS              PIC S9(04) COMP.                         
002310     05      TAL-HS              PIC S9(04) COMP.                         
002320     05      TAL-MS              PIC S9(04) COMP.                         
002330                                                                          
002340 01          TAL-TIME-D.                                                  
002350     05      TAL-JHJJMMTT.                                                
002360         10  TAL-JHJJ            PIC  9(04).                              
002370         10  TAL-MM              PIC  9(02).                              
002380         10  TAL-TT              PIC  9(02).                              
002390     05      TAL-HHMI.                                                    
002400         10  TAL-HH              PIC  9(02).                              
002410         10  TAL-MI              PIC  9(02).                              
002420     05      TAL-SS              PIC  9(02).                              
002430     05      TAL-HS              PIC  9(02).                              
002440     05      TAL-MS              PIC  9(02).                              
002450* TAL-TIME-N ist eine rein technische REDEFINES-Sicht auf                 
002460* TAL-TIME-D als zusammenhaengende 16+2-stellige Ziffernfolge;            
002470* dieses Programm liest TAL-TIME-N derzeit nicht, die Sicht steht         
002480* nur aus Konsistenz mit ANODRV0O zur Verfuegung, wo eine                 
002490* vergleichbare Gesamtzahl gelegentlich fuer Sortierzwecke                
002500* gebraucht wird.                                                         
002510 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
002520     05      TAL-TIME-N16        PIC  9(16).                              
002530     05      TAL-TIME-REST       PIC  9(02).                              
002540                                                                          
002550*-----------------------------------------------------------------        
002560* Uebergabebereiche fuer die CALL-Aufrufe (je Modul ein eigenes           
002570* LINK-REC, passend zu dessen LINKAGE SECTION)                            
002580*-----------------------------------------------------------------        
002590* LINK-PAR-REC ist mit Abstand der groesste der drei Uebergabe-           
002600* bereiche, da CALPAR0M als einziges der drei Module Parameter            
002610* entgegennimmt (Ausschlussoptionen, Mindestdauer, Schluesselwort-        
002620* tabelle); LINK-MET-REC und LINK-SUM-REC enthalten jeweils nur           
002630* den                                                                     
002640* Rueckgabecode, da CALMET0M und CALSUM0M ihre Eingaben bereits           
002650* vollstaendig aus CAL-SHARED-TABLES beziehen.                            
002660*-----------------------------------------------------------------        
002670 01          LINK-PAR-REC.                                                
002680* Spiegelt Feld fuer Feld die LINKAGE SECTION von CALPAR0M; eine          
002690* Aenderung dort erfordert immer eine entsprechende Aenderung             
002700* hier.                                                                   
002710     05      LINK-PAR-EXCLUDE-ALLDAY PIC X(01).                           
002720         88  LINK-PAR-EXCLUDE-ALLDAY-ON VALUE "Y".                        
002730     05      LINK-PAR-MIN-DURATION   PIC 9(04).                           
002740     05      LINK-PAR-KEYWORD-CNT    PIC 9(02).                           
002750     05      LINK-PAR-KEYWORD-TBL OCCURS 10 TIMES.                        
002760         10  LINK-PAR-KEYWORD        PIC X(30).                           
002770     05      LINK-PAR-RC              PIC S9(04) COMP.                    
002780                                                                          
002790 01          LINK-MET-REC.                                                
002800* Nur der Rueckgabecode -- CALMET0M holt seine Eingaben selbst aus        
002810* CAL-SHARED-TABLES, siehe B120-CALL-METRICS.                             
002820     05      LINK-MET-RC              PIC S9(04) COMP.                    
002830                                                                          
002840 01          LINK-SUM-REC.                                                
002850* Ebenso nur der Rueckgabecode, analog zu LINK-MET-REC.  CALSUM0M         
002860* liefert wie CALMET0M keinen eigenen Ergebniswert ueber LINKAGE          
002870* zurueck -- beide legen ihr Ergebnis in CAL-SHARED-TABLES bzw.           
002880* direkt in SUMMARY-OUT ab.                                               
002890     05      LINK-SUM-RC              PIC S9(04) COMP.                    
002900                                                                          
002910*-----------------------------------------------------------------        
002920* generischer Zeilenpuffer fuer REPORT-OUT, alternative Sicht             
002930* fuer Kennzahl-Zeilen der Form "Bezeichnung: Wert"                       
002940*-----------------------------------------------------------------        
002950* Wird in jeder der sechs C1xx-Sektionen fuer Ueberschriften und          
002960* Leerzeilen verwendet; W-LINE-ALT kommt ausschliesslich in               
002970* C100-WRITE-KPI-SECTION und C150-WRITE-CONTROL-TOTALS zum                
002980* Einsatz, den beiden einzigen Abschnitten ohne Tabellenschleife.         
002990 01          W-LINE-GENERIC.                                              
003000     05      W-LINE-TEXT          PIC X(131).                             
003010     05      FILLER               PIC X(01).                              
003020 01          W-LINE-ALT REDEFINES W-LINE-GENERIC.                         
003030* W-LINE-LABEL ist bewusst kurz (20 Byte) gehalten -- die vier            
003040* KPI-                                                                    
003050* Bezeichnungen und die fuenf Kontrollsummen-Bezeichnungen passen         
003060* alle ohne Abschneiden hinein; W-LINE-VALUE nimmt den Rest der           
003070* Zeile fuer den bereits editierten Zahlenwert auf.                       
003080     05      W-LINE-LABEL         PIC X(20).                              
003090     05      W-LINE-VALUE         PIC X(111).                             
003100     05      FILLER               PIC X(01).                              
003110                                                                          
003120*-----------------------------------------------------------------        
003130* Detailzeilen der tabellarischen Abschnitte 2-5                          
003140*-----------------------------------------------------------------        
003150*-----------------------------------------------------------------        
003160* W-WD-HEADING/W-WD-DETAIL: Abschnitt 2 (Wochentagsverteilung).           
003170* Spaltenbreiten sind Festtext (FILLER) -- eine Aenderung der             
003180* Spaltenreihenfolge erfordert Anpassung von Ueberschrift UND             
003190* Detailzeile gemeinsam, da beide unabhaengig voneinander als             
003200* FILLER aufgebaut sind.                                                  
003210*-----------------------------------------------------------------        
003220 01          W-WD-HEADING.                                                
003230     05      FILLER               PIC X(05) VALUE SPACES.                 
003240     05      FILLER               PIC X(09) VALUE "WEEKDAY".              
003250     05      FILLER               PIC X(05) VALUE SPACES.                 
003260     05      FILLER               PIC X(06) VALUE "HOURS".                
003270     05      FILLER               PIC X(05) VALUE SPACES.                 
003280     05      FILLER               PIC X(04) VALUE "CNT".                  
003290     05      FILLER               PIC X(98) VALUE SPACES.                 
003300 01          W-WD-DETAIL.                                                 
003310     05      FILLER               PIC X(05) VALUE SPACES.                 
003320     05      WD-NAME-OUT          PIC X(09).                              
003330     05      FILLER               PIC X(05) VALUE SPACES.                 
003340     05      WD-HOURS-OUT         PIC Z(3)9.9.                            
003350     05      FILLER               PIC X(05) VALUE SPACES.                 
003360     05      WD-COUNT-OUT         PIC Z(3)9.                              
003370     05      FILLER               PIC X(98) VALUE SPACES.                 
003380                                                                          
003390*-----------------------------------------------------------------        
003400* W-TS-HEADING/W-TS-DETAIL: Abschnitt 3 (Top-Besprechungen nach           
003410* Subject).  SUBJECT-Feld ist mit 60 Byte das breiteste Textfeld          
003420* im gesamten Bericht, passend zu CAL-TOPSUBJ-SUBJECT aus CALTBLC.        
003430*-----------------------------------------------------------------        
003440 01          W-TS-HEADING.                                                
003450     05      FILLER               PIC X(02) VALUE SPACES.                 
003460     05      FILLER               PIC X(60) VALUE "SUBJECT".              
003470     05      FILLER               PIC X(02) VALUE SPACES.                 
003480     05      FILLER               PIC X(04) VALUE "OCCR".                 
003490     05      FILLER               PIC X(03) VALUE SPACES.                 
003500     05      FILLER               PIC X(06) VALUE "HOURS".                
003510     05      FILLER               PIC X(03) VALUE SPACES.                 
003520     05      FILLER               PIC X(04) VALUE "AVG".                  
003530     05      FILLER               PIC X(48) VALUE SPACES.                 
003540 01          W-TS-DETAIL.                                                 
003550     05      FILLER               PIC X(02) VALUE SPACES.                 
003560     05      TS-SUBJECT-OUT       PIC X(60).                              
003570     05      FILLER               PIC X(02) VALUE SPACES.                 
003580     05      TS-OCCURS-OUT        PIC Z(3)9.                              
003590     05      FILLER               PIC X(03) VALUE SPACES.                 
003600     05      TS-HOURS-OUT         PIC Z(3)9.9.                            
003610     05      FILLER               PIC X(03) VALUE SPACES.                 
003620     05      TS-AVGDUR-OUT        PIC Z(3)9.                              
003630     05      FILLER               PIC X(48) VALUE SPACES.                 
003640                                                                          
003650*-----------------------------------------------------------------        
003660* W-TO-HEADING/W-TO-DETAIL: Abschnitt 4 (Top-Organisatoren).              
003670* ORGANIZER-Feld ist 40 Byte breit, gegenueber den 60 Byte des            
003680* Subject-Felds, da Organisator-Namen in der Praxis kuerzer               
003690* ausfallen als Terminbetreffe.                                           
003700*-----------------------------------------------------------------        
003710 01          W-TO-HEADING.                                                
003720     05      FILLER               PIC X(02) VALUE SPACES.                 
003730     05      FILLER               PIC X(40) VALUE "ORGANIZER".            
003740     05      FILLER               PIC X(02) VALUE SPACES.                 
003750     05      FILLER               PIC X(04) VALUE "MTGS".                 
003760     05      FILLER               PIC X(03) VALUE SPACES.                 
003770     05      FILLER               PIC X(06) VALUE "HOURS".                
003780     05      FILLER               PIC X(75) VALUE SPACES.                 
003790 01          W-TO-DETAIL.                                                 
003800     05      FILLER               PIC X(02) VALUE SPACES.                 
003810     05      TO-ORGANIZER-OUT     PIC X(40).                              
003820     05      FILLER               PIC X(02) VALUE SPACES.                 
003830     05      TO-MEETINGS-OUT      PIC Z(3)9.                              
003840     05      FILLER               PIC X(03) VALUE SPACES.                 
003850     05      TO-HOURS-OUT         PIC Z(3)9.9.                            
003860     05      FILLER               PIC X(75) VALUE SPACES.                 
003870                                                                          
003880*-----------------------------------------------------------------        
003890* W-LM-HEADING/W-LM-DETAIL: Abschnitt 5 (lange Besprechungen).            
003900* Einzige Detailzeile mit vier Nutzfeldern (Subject, Dauer, Datum,        
003910* Organisator) statt drei -- entsprechend am weitesten rechts             
003920* reichende Spalte vor dem Fuell-FILLER.                                  
003930*-----------------------------------------------------------------        
003940 01          W-LM-HEADING.                                                
003950     05      FILLER               PIC X(02) VALUE SPACES.                 
003960     05      FILLER               PIC X(60) VALUE "SUBJECT".              
003970     05      FILLER               PIC X(02) VALUE SPACES.                 
003980     05      FILLER               PIC X(04) VALUE "DUR".                  
003990     05      FILLER               PIC X(03) VALUE SPACES.                 
004000     05      FILLER               PIC X(08) VALUE "DATE".                 
004010     05      FILLER               PIC X(03) VALUE SPACES.                 
004020     05      FILLER               PIC X(40) VALUE "ORGANIZER".            
004030     05      FILLER               PIC X(10) VALUE SPACES.                 
004040 01          W-LM-DETAIL.                                                 
004050     05      FILLER               PIC X(02) VALUE SPACES.                 
004060     05      LM-SUBJECT-OUT       PIC X(60).                              
004070     05      FILLER               PIC X(02) VALUE SPACES.                 
004080     05      LM-DURATION-OUT      PIC Z(3)9.                              
004090     05      FILLER               PIC X(03) VALUE SPACES.                 
004100     05      LM-DATE-OUT          PIC 9(08).                              
004110     05      FILLER               PIC X(03) VALUE SPACES.                 
004120     05      LM-ORGANIZER-OUT     PIC X(40).                              
004130     05      FILLER               PIC X(10) VALUE SPACES.                 
004140                                                                          
004150*-----------------------------------------------------------------        
004160* Schleifenzaehler fuer die Detailzeilen der Abschnitte 2-5               
004170*-----------------------------------------------------------------        
004180* Vier getrennte COMP-Zaehler statt eines gemeinsamen, da die vier        
004190* Tabellen (Wochentag, Top-Subjects, Top-Organizer, Long-Meetings)        
004200* unterschiedliche Obergrenzen haben (7 fest, bzw. bis zu                 
004210* CAL-TOPSUBJ-COUNT/CAL-TOPORG-COUNT/CAL-LONGMTG-COUNT) und in            
004220* vier                                                                    
004230* voneinander unabhaengigen C1xx-Sektionen durchlaufen werden.            
004240 01          W-RPT-ARBEIT.                                                
004250     05      W-WD-IX              PIC 9(02) COMP.                         
004260     05      W-TS-IX              PIC 9(02) COMP.                         
004270     05      W-TO-IX              PIC 9(02) COMP.                         
004280     05      W-LM-IX              PIC 9(02) COMP.                         
004290     05      FILLER               PIC X(02).                              
004300                                                                          
004310*****************************************************************         
004320* Fachliche Anmerkungen zu CALDRV0O (Stand: SSFNEW-41)                    
004330*-----------------------------------------------------------------        
004340* 1. CALDRV0O ist der einzige Treiber des Kalender-Audit-Laufs und        
004350*    der einzige der vier Programme, der eine                             
004360*    Benutzerschnittstelle                                                
004370*    (Bildschirmmeldungen) und eine Ausgabedatei (REPORT-OUT)             
004380*    besitzt; CALPAR0M, CALMET0M und CALSUM0M laufen ohne jede            
004390*    eigene Bildschirm- oder Dateiausgabe.                                
004400* 2. Die Reihenfolge der sechs Berichtsabschnitte (KPI, Wochentag,        
004410*    Top-Subjects, Top-Organizer, Long-Meetings, Kontrollsummen)          
004420*    ist durch B100-VERARBEITUNG fest vorgegeben und entspricht der       
004430*    im Pflichtenheft zu SSFNEW-41 festgelegten Abfolge; eine             
004440*    Umstellung wuerde sowohl B100 als auch die sechs C1xx-Sektionen      
004450*    betreffen.                                                           
004460* 3. Ein CALL-Fehler in irgendeinem der drei aufgerufenen Module          
004470*    (LINK-xxx-RC NOT = ZERO) bricht den gesamten Bericht ab -- es        
004480*    gibt keinen Teilbericht aus nur einem Teil der sechs                 
004490*    Abschnitte.                                                          
004500* 4. Die Standardwerte der Filteroptionen (K-DEFAULT-*) sind in           
004510*    diesem Programm festverdrahtet; eine Steuerkarte oder ein            
004520*    ACCEPT zur Parametrisierung des Laufs gibt es nicht.                 
004530* 5. W-LINE-GENERIC/W-LINE-ALT sind zwei REDEFINES-Sichten auf            
004540*    dieselbe 131-Byte-Druckzeile -- die generische Sicht fuer            
004550*    Ueberschriften und Leerzeilen, die alternative Sicht fuer            
004560*    Kennzahl-Zeilen der Form "Bezeichnung: Wert".                        
004570*****************************************************************         
004580                                                                          
004590*****************************************************************         
004600* Betriebsvoraussetzungen und Abgrenzung                                  
004610*-----------------------------------------------------------------        
004620* 1. CALDRV0O setzt voraus, dass CALPAR0M, CALMET0M und CALSUM0M          
004630* im                                                                      
004640*    selben Programmverzeichnis (=CALLIB) verfuegbar sind; es gibt        
004650*    keine Pruefung, ob die CALL-Ziele tatsaechlich vorhanden             
004660*    sind,                                                                
004670*    ausser ueber den von der Laufzeitumgebung gelieferten                
004680*    Rueckgabecode.                                                       
004690* 2. Es gibt keine Restart-/Checkpoint-Logik -- ein abgebrochener         
004700*    Lauf muss komplett neu gestartet werden, REPORT-OUT wird             
004710*    dabei                                                                
004720*    vollstaendig neu geschrieben (kein Append).                          
004730* 3. Die Bildschirmmeldungen in B000-VORLAUF und B090-ENDE dienen         
004740*    ausschliesslich der Betriebsdokumentation und werden von             
004750*    keinem anderen Programm ausgewertet.                                 
004760* 4. CALDRV0O selbst fuehrt keine fachliche Pruefung der                  
004770* Ergebnisse                                                              
004780*    durch -- das Programm druckt, was CALMET0M und CALSUM0M              
004790*    geliefert haben, ohne eigene Plausibilitaetspruefung.                
004800*****************************************************************         
004810                                                                          
004820*****************************************************************         
004830* Fehlerbehandlung und Wiederanlauf                                       
004840*-----------------------------------------------------------------        
004850* CALDRV0O kennt genau einen Fehlerpfad: einen von PRG-ABBRUCH            
004860* signalisierten Abbruch eines der drei gerufenen Module.  Es gibt        
004870* keine Unterscheidung zwischen den Abbruchursachen (schlechte            
004880* Eingabedatei, Tabellenueberlauf, Parserfehler) auf Ebene von            
004890* CALDRV0O selbst -- die Ursache steht, falls vorhanden, in den           
004900* von                                                                     
004910* CALPAR0M gesetzten Kontrollsummen (CAL-CT-BAD-DATE und                  
004920* CAL-CT-BAD-DURATION), die B090-ENDE in jedem Fall anzeigt, auch         
004930* im Abbruchfall.  Ein Operator, der einen Abbruch untersuchen            
004940* will, prueft zuerst diese beiden Zaehler, bevor er den Lauf mit         
004950* ggf. korrigierter Eingabedatei wiederholt.  Es existiert keine          
004960* automatische Fehlerkorrektur und kein Retry innerhalb des Laufs         
004970* selbst.                                                                 
004980*****************************************************************         
004990                                                                          
005000 PROCEDURE DIVISION.                                                      
005010*****************************************************************         
005020* Steuerungs-Section                                                      
005030*-----------------------------------------------------------------        
005040* Oberste Kontroll-Sektion von CALDRV0O.  Bei gesetztem UPSI-15           
005050* (ANZEIGE-VERSION) wird nur die Versionsnummer angezeigt und             
005060* sofort beendet -- diese Betriebsart dient ausschliesslich der           
005070* Produktionsunterstuetzung (Rueckfrage "welche Version laeuft auf        
005080* diesem System"), nicht dem eigentlichen Audit-Lauf.  Sonst folgt        
005090* die uebliche Dreiteilung Vorlauf/Verarbeitung/Nachlauf; ein im          
005100* Vorlauf gesetztes PRG-ABBRUCH ueberspringt die Verarbeitung             
005110* vollstaendig, der Nachlauf laeuft aber in jedem Fall (er meldet         
005120* den Abbruch und schliesst die Datei).                                   
005130*****************************************************************         
005140 A100-STEUERUNG SECTION.                                                  
005150 A100-00.                                                                 
005160* UPSI-15 ist der Tandem-Schalter hinter ANZEIGE-VERSION (siehe           
005170* SPECIAL-NAMES); er wird vom Operator ueber die Lauf-Startkarte          
005180* gesetzt, nicht vom Programm selbst.                                     
005190     IF  SHOW-VERSION                                                     
005200         DISPLAY K-MODUL " - VERSION C.00.01"                             
005210         STOP RUN                                                         
005220     END-IF                                                               
005230                                                                          
005240     PERFORM B000-VORLAUF                                                 
005250                                                                          
005260     IF  NOT PRG-ABBRUCH                                                  
005270         PERFORM B100-VERARBEITUNG                                        
005280     END-IF                                                               
005290                                                                          
005300     PERFORM B090-ENDE                                                    
005310     STOP RUN                                                             
005320     .                                                                    
005330 A100-99.                                                                 
005340     EXIT.                                                                
005350                                                                          
005360*****************************************************************         
005370* Vorlauf: Schalter initialisieren, Startzeit holen, Datei                
005380* eroeffnen                                                               
005390*-----------------------------------------------------------------        
005400* CAL-SWITCHES (Copybook CALSWTC) wird hier zurueckgesetzt, nicht         
005410* in den drei aufgerufenen Modulen -- jedes Modul liest nur die           
005420* Schalter, die es selbst betrifft (FILE-STATUS, PRG-ABBRUCH), und        
005430* verlaesst sich darauf, dass CALDRV0O als Treiber sie vor dem            
005440* ersten CALL in einen definierten Ausgangszustand gebracht hat.          
005450* Die Anzeige von Datum/Uhrzeit des Laufbeginns dient ausschliess-        
005460* lich der Betriebsdokumentation (Operator-Log) und hat keinen            
005470* Einfluss auf den weiteren Programmablauf.                               
005480*****************************************************************         
005490 B000-VORLAUF SECTION.                                                    
005500 B000-00.                                                                 
005510* CAL-SWITCHES traegt u. a. PRG-ABBRUCH und FILE-STATUS; beide            
005520* muessen vor dem ersten Dateizugriff in einem definierten                
005530* Ausgangszustand sein, sonst wuerde ein Altwert aus einem                
005540* vorherigen Lauf (bei Wiederverwendung desselben Laufbereichs)           
005550* faelschlich als Abbruchsignal gelesen.                                  
005560     INITIALIZE CAL-SWITCHES                                              
005570     PERFORM U200-TIMESTAMP                                               
005580     DISPLAY K-MODUL " - LAUFBEGINN "                                     
005590             TAL-JHJJ "-" TAL-MM "-" TAL-TT                               
005600     PERFORM F100-OPEN-FILES                                              
005610     .                                                                    
005620 B000-99.                                                                 
005630     EXIT.                                                                
005640                                                                          
005650*****************************************************************         
005660* Ende: Datei schliessen, Kontrollsummen anzeigen                         
005670*-----------------------------------------------------------------        
005680* Die Datei wird unabhaengig vom Ausgang des Laufs geschlossen            
005690* (auch nach einem Abbruch in B000/B100), damit REPORT-OUT in             
005700* jedem Fall ordentlich mit End-of-File gekennzeichnet wird. Die          
005710* fuenf am Bildschirm angezeigten Kontrollsummen (CAL-CT-READ bis         
005720* CAL-CT-ANALYZED) sind dieselben Zahlen, die auch in Abschnitt 6         
005730* des gedruckten Berichts (C150-WRITE-CONTROL-TOTALS) erscheinen          
005740* -- die Bildschirmausgabe dient dem Operator als sofortige               
005750* Ruecksprache, ohne den Bericht selbst oeffnen zu muessen.               
005760*****************************************************************         
005770 B090-ENDE SECTION.                                                       
005780 B090-00.                                                                 
005790     PERFORM F900-CLOSE-FILES                                             
005800                                                                          
005810     IF  PRG-ABBRUCH                                                      
005820* Im Abbruchfall erscheint nur diese eine Zeile -- REPORT-OUT             
005830* wurde zwar geoeffnet (siehe F100-OPEN-FILES), enthaelt aber             
005840* keine Berichtszeilen, da B100-VERARBEITUNG uebersprungen wurde.         
005850         DISPLAY K-MODUL " - ABBRUCH, KEIN BERICHT ERSTELLT"              
005860     ELSE                                                                 
005870* Dieselben fuenf Zaehler wie in C150-WRITE-CONTROL-TOTALS,               
005880* diesmal fuer den Operator am Bildschirm statt fuer den                  
005890* gedruckten Bericht.                                                     
005900         MOVE CAL-CT-READ      TO D-CNT7                                  
005910         DISPLAY "RECORDS READ       : " D-CNT7                           
005920         MOVE CAL-CT-BAD-DATE  TO D-CNT7                                  
005930         DISPLAY "DROPPED BAD DATES  : " D-CNT7                           
005940         MOVE CAL-CT-BAD-DURATION TO D-CNT7                               
005950         DISPLAY "DROPPED BAD DURATION: " D-CNT7                          
005960         MOVE CAL-CT-FILTERED  TO D-CNT7                                  
005970         DISPLAY "EXCLUDED BY FILTERS: " D-CNT7                           
005980    * Letzte der fuenf Kontrollsummen -- entspricht der Anzahl            
005990* Termine, die tatsaechlich in CALMET0M und CALSUM0M eingeflossen         
006000* sind.                                                                   
006010     MOVE CAL-CT-ANALYZED  TO D-CNT7                                      
006020         DISPLAY "RECORDS ANALYZED   : " D-CNT7                           
006030     END-IF                                                               
006040     .                                                                    
006050 B090-99.                                                                 
006060     EXIT.                                                                
006070                                                                          
006080*****************************************************************         
006090* Verarbeitung: CALPAR0M, CALMET0M, CALSUM0M aufrufen, dann den           
006100* Pruefbericht schreiben                                                  
006110*-----------------------------------------------------------------        
006120* Die drei Module werden strikt nacheinander aufgerufen, niemals          
006130* parallel -- CALMET0M liest, was CALPAR0M in FILTERED-OUT und            
006140* CAL-SHARED-TABLES hinterlassen hat, und CALSUM0M liest wiederum,        
006150* was CALMET0M in CAL-SHARED-TABLES abgelegt hat.  Ein Abbruch in         
006160* einem der drei Module (LINK-xxx-RC NOT = ZERO) ueberspringt alle        
006170* nachfolgenden CALLs und auch den Berichtsdruck, damit kein              
006180* Bericht aus unvollstaendigen Kennzahlen entsteht.                       
006190*****************************************************************         
006200 B100-VERARBEITUNG SECTION.                                               
006210 B100-00.                                                                 
006220* Jeder der drei CALLs ist einzeln durch ein eigenes                      
006230* NOT PRG-ABBRUCH abgesichert, statt einer einzigen Pruefung am           
006240* Ende -- so ruft ein bereits abgebrochener Lauf kein weiteres            
006250* Modul mehr auf, auch nicht zwecks Bereinigung.                          
006260     PERFORM B110-CALL-PARSER                                             
006270     IF  NOT PRG-ABBRUCH                                                  
006280         PERFORM B120-CALL-METRICS                                        
006290     END-IF                                                               
006300     IF  NOT PRG-ABBRUCH                                                  
006310         PERFORM B130-CALL-SUMMARY                                        
006320     END-IF                                                               
006330                                                                          
006340* Die sechs Berichtsabschnitte werden nur gedruckt, wenn alle drei        
006350* Module fehlerfrei durchgelaufen sind.                                   
006360     IF  NOT PRG-ABBRUCH                                                  
006370         PERFORM C100-WRITE-KPI-SECTION                                   
006380         PERFORM C110-WRITE-WEEKDAY-SECTION                               
006390         PERFORM C120-WRITE-TOPSUBJ-SECTION                               
006400         PERFORM C130-WRITE-TOPORG-SECTION                                
006410         PERFORM C140-WRITE-LONGMTG-SECTION                               
006420         PERFORM C150-WRITE-CONTROL-TOTALS                                
006430     END-IF                                                               
006440     .                                                                    
006450 B100-99.                                                                 
006460     EXIT.                                                                
006470                                                                          
006480*****************************************************************         
006490* CALPAR0M aufrufen -- Standardwerte der Filteroptionen gemaess           
006500* Fachvorgabe (Exclude-All-Day Default EIN, keine Mindestdauer,           
006510* keine Stichwortliste)                                                   
006520*-----------------------------------------------------------------        
006530* CALDRV0O setzt hier bewusst die Standardwerte und besitzt selbst        
006540* keine eigene Parametereingabe (kein ACCEPT, keine Steuerkarte)          
006550* --                                                                      
006560* ein abweichender Lauf (z. B. mit Mindestdauer oder Stichwort-           
006570* liste) wuerde einen eigenen, angepassten Treiber oder eine              
006580* kuenftige Erweiterung dieser Sektion erfordern.                         
006590* LINK-PAR-KEYWORD-                                                       
006600* CNT bleibt auf ZERO, solange K-DEFAULT-KEYWORD-CNT dies vorgibt;        
006610* die zugehoerige LINK-PAR-KEYWORD-TBL wird dann von CALPAR0M gar         
006620* nicht ausgewertet.                                                      
006630*****************************************************************         
006640 B110-CALL-PARSER SECTION.                                                
006650 B110-00.                                                                 
006660* LINK-PAR-RC wird vor jedem CALL auf ZERO zurueckgesetzt, damit          
006670* ein ungueltig initialisierter Wert aus WORKING-STORAGE nicht            
006680* faelschlich als Erfolg oder Fehler des vorherigen Laufs gewertet        
006690* wird.                                                                   
006700     MOVE K-DEFAULT-EXCLUDE-ALLDAY TO LINK-PAR-EXCLUDE-ALLDAY             
006710     MOVE K-DEFAULT-MIN-DURATION   TO LINK-PAR-MIN-DURATION               
006720     MOVE K-DEFAULT-KEYWORD-CNT    TO LINK-PAR-KEYWORD-CNT                
006730     MOVE ZERO TO LINK-PAR-RC                                             
006740                                                                          
006750     CALL "CALPAR0M" USING LINK-PAR-REC                                   
006760                                                                          
006770* D-NUM6 dient hier nur als Anzeigefeld fuer den numerischen              
006780* Rueckgabecode -- der Code selbst wird von CALPAR0M gesetzt und          
006790* hier nicht weiter ausgewertet, nur gemeldet.                            
006800     IF  LINK-PAR-RC NOT = ZERO                                           
006810         MOVE LINK-PAR-RC TO D-NUM6                                       
006820         DISPLAY "CALDRV0O - CALPAR0M RC " D-NUM6                         
006830         SET PRG-ABBRUCH TO TRUE                                          
006840     END-IF                                                               
006850     .                                                                    
006860 B110-99.                                                                 
006870     EXIT.                                                                
006880                                                                          
006890*****************************************************************         
006900* CALMET0M aufrufen                                                       
006910*-----------------------------------------------------------------        
006920* Ohne eigene Uebergabeparameter -- CALMET0M liest FILTERED-OUT           
006930* selbststaendig und liefert nur den Rueckgabecode LINK-MET-RC.           
006940*****************************************************************         
006950 B120-CALL-METRICS SECTION.                                               
006960 B120-00.                                                                 
006970* Gleiches Rueckstellmuster wie in B110-CALL-PARSER.                      
006980     MOVE ZERO TO LINK-MET-RC                                             
006990                                                                          
007000     CALL "CALMET0M" USING LINK-MET-REC                                   
007010                                                                          
007020* Gleiche Meldungslogik wie in B110-CALL-PARSER, nur mit dem              
007030* Modulnamen CALMET0M statt CALPAR0M im DISPLAY-Text.                     
007040     IF  LINK-MET-RC NOT = ZERO                                           
007050         MOVE LINK-MET-RC TO D-NUM6                                       
007060         DISPLAY "CALDRV0O - CALMET0M RC " D-NUM6                         
007070         SET PRG-ABBRUCH TO TRUE                                          
007080     END-IF                                                               
007090     .                                                                    
007100 B120-99.                                                                 
007110     EXIT.                                                                
007120                                                                          
007130*****************************************************************         
007140* CALSUM0M aufrufen                                                       
007150*-----------------------------------------------------------------        
007160* Ebenfalls ohne eigene Uebergabeparameter -- CALSUM0M liest die          
007170* von CALMET0M gefuellten CAL-SHARED-TABLES und schreibt die              
007180* Kurzfassung SUMMARY-OUT selbststaendig.                                 
007190*****************************************************************         
007200 B130-CALL-SUMMARY SECTION.                                               
007210 B130-00.                                                                 
007220* Letzter der drei CALLs; ein hier gesetztes PRG-ABBRUCH                  
007230* ueberspringt nur noch den Berichtsdruck (B100-VERARBEITUNG),            
007240* nicht mehr irgendeinen weiteren CALL.                                   
007250     MOVE ZERO TO LINK-SUM-RC                                             
007260                                                                          
007270     CALL "CALSUM0M" USING LINK-SUM-REC                                   
007280                                                                          
007290* Gleiche Meldungslogik wie in B110/B120, nur mit dem Modulnamen          
007300* CALSUM0M.                                                               
007310     IF  LINK-SUM-RC NOT = ZERO                                           
007320         MOVE LINK-SUM-RC TO D-NUM6                                       
007330         DISPLAY "CALDRV0O - CALSUM0M RC " D-NUM6                         
007340         SET PRG-ABBRUCH TO TRUE                                          
007350     END-IF                                                               
007360     .                                                                    
007370 B130-99.                                                                 
007380     EXIT.                                                                
007390                                                                          
007400*****************************************************************         
007410* Abschnitt 1: Kennzahlen (KPI)                                           
007420*-----------------------------------------------------------------        
007430* Erster der sechs Berichtsabschnitte -- schreibt die vier in             
007440* D200-CALC-KPIS (CALMET0M) gebildeten Kennzahlen im Label/Wert-          
007450* Format ueber W-LINE-ALT.  C4-NUM dient hier nur als Zwischen-           
007460* feld, um CAL-KPI-AVG-DURATION (COMP) auf das Editierfeld D-DUR3         
007470* abzubilden, da COBOL keine direkte MOVE von COMP auf ein                
007480* Editierfeld mit Kommastellen-Unterdrueckung erlaubt, wenn die           
007490* Quelle nicht bereits das passende interne Format hat.                   
007500*****************************************************************         
007510 C100-WRITE-KPI-SECTION SECTION.                                          
007520 C100-00.                                                                 
007530* W-LINE-GENERIC wird vor jedem WRITE erneut auf SPACES gesetzt,          
007540* da REPORT-LINE sonst Reste der vorherigen Zeile (z. B. laengere         
007550* Ueberschrift) stehen lassen wuerde -- COBOL loescht beim WRITE          
007560* FROM keinen Puffer, sondern ueberschreibt nur die belegten              
007570* Bytes.                                                                  
007580     MOVE SPACES TO W-LINE-GENERIC                                        
007590     STRING "SECTION 1: KPI SUMMARY" DELIMITED BY SIZE                    
007600            INTO W-LINE-TEXT                                              
007610     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
007620     MOVE SPACES TO W-LINE-GENERIC                                        
007630     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
007640                                                                          
007650     MOVE CAL-KPI-TOTAL-HOURS TO D-HOURS6                                 
007660     MOVE CAL-KPI-AVG-DURATION TO C4-NUM                                  
007670     MOVE C4-NUM TO D-DUR3                                                
007680     MOVE CAL-KPI-TOTAL-MEETINGS TO D-CNT5                                
007690     MOVE CAL-KPI-RECURRING-PCT TO D-PCT3                                 
007700                                                                          
007710     MOVE SPACES TO W-LINE-ALT                                            
007720     MOVE "TOTAL HOURS"        TO W-LINE-LABEL                            
007730     MOVE D-HOURS6             TO W-LINE-VALUE                            
007740     WRITE REPORT-LINE FROM W-LINE-ALT                                    
007750                                                                          
007760     MOVE SPACES TO W-LINE-ALT                                            
007770     MOVE "TOTAL MEETINGS"     TO W-LINE-LABEL                            
007780     MOVE D-CNT5               TO W-LINE-VALUE                            
007790     WRITE REPORT-LINE FROM W-LINE-ALT                                    
007800                                                                          
007810     MOVE SPACES TO W-LINE-ALT                                            
007820     MOVE "AVG DURATION (MIN)" TO W-LINE-LABEL                            
007830     MOVE D-DUR3               TO W-LINE-VALUE                            
007840     WRITE REPORT-LINE FROM W-LINE-ALT                                    
007850                                                                          
007860     MOVE SPACES TO W-LINE-ALT                                            
007870     MOVE "RECURRING PCT"      TO W-LINE-LABEL                            
007880     MOVE D-PCT3               TO W-LINE-VALUE                            
007890     WRITE REPORT-LINE FROM W-LINE-ALT                                    
007900                                                                          
007910     MOVE SPACES TO W-LINE-GENERIC                                        
007920     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
007930     .                                                                    
007940 C100-99.                                                                 
007950     EXIT.                                                                
007960                                                                          
007970*****************************************************************         
007980* Abschnitt 2: Wochentagsverteilung (nur Tage mit Daten)                  
007990*-----------------------------------------------------------------        
008000* Druckt alle sieben Eintraege der CAL-WD-TABLE, aber nur, wenn           
008010* CAL-WD-COUNT(W-WD-IX) > ZERO ist -- ein Wochentag ohne Termine          
008020* im gepruefter Zeitraum erscheint also gar nicht in der Liste,           
008030* statt mit einer Nullzeile.  Die Detailzeile selbst entsteht in          
008040* der separaten Sektion C111-WD-DETAIL-LINE, die auch die                 
008050* Schleifenzaehlung (W-WD-IX) traegt.                                     
008060*****************************************************************         
008070 C110-WRITE-WEEKDAY-SECTION SECTION.                                      
008080 C110-00.                                                                 
008090     MOVE SPACES TO W-LINE-GENERIC                                        
008100     STRING "SECTION 2: WEEKDAY DISTRIBUTION" DELIMITED BY SIZE           
008110            INTO W-LINE-TEXT                                              
008120     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
008130     WRITE REPORT-LINE FROM W-WD-HEADING                                  
008140                                                                          
008150     MOVE 1 TO W-WD-IX                                                    
008160     PERFORM C111-WD-DETAIL-LINE THRU C111-99                             
008170             UNTIL W-WD-IX > 7                                            
008180                                                                          
008190     MOVE SPACES TO W-LINE-GENERIC                                        
008200     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
008210     .                                                                    
008220 C110-99.                                                                 
008230     EXIT.                                                                
008240                                                                          
008250 C111-WD-DETAIL-LINE SECTION.                                             
008260 C111-00.                                                                 
008270* W-WD-IX wird am Ende jedes Durchlaufs erhoeht, unabhaengig              
008280* davon,                                                                  
008290* ob fuer diesen Wochentag tatsaechlich eine Zeile geschrieben            
008300* wurde.                                                                  
008310     IF  CAL-WD-COUNT(W-WD-IX) > ZERO                                     
008320         MOVE SPACES TO W-WD-DETAIL                                       
008330         MOVE CAL-WD-NAME(W-WD-IX)  TO WD-NAME-OUT                        
008340         MOVE CAL-WD-HOURS(W-WD-IX) TO WD-HOURS-OUT                       
008350         MOVE CAL-WD-COUNT(W-WD-IX) TO WD-COUNT-OUT                       
008360         WRITE REPORT-LINE FROM W-WD-DETAIL                               
008370     END-IF                                                               
008380     ADD 1 TO W-WD-IX                                                     
008390     .                                                                    
008400 C111-99.                                                                 
008410     EXIT.                                                                
008420                                                                          
008430*****************************************************************         
008440* Abschnitt 3: Top-Besprechungen nach Gesamtzeit (max. 10)                
008450*-----------------------------------------------------------------        
008460* Die Schleife laeuft bis CAL-TOPSUBJ-COUNT (von CALMET0M bereits         
008470* auf hoechstens 10 begrenzt) und nicht bis zu einer festen Ober-         
008480* grenze 10 -- bei weniger als 10 unterschiedlichen Subjects im           
008490* Bestand erscheinen also entsprechend weniger Zeilen, ohne               
008500* Leerzeilen aufzufuellen.                                                
008510*****************************************************************         
008520 C120-WRITE-TOPSUBJ-SECTION SECTION.                                      
008530 C120-00.                                                                 
008540* "TOP MEETINGS BY TOTAL TIME" ist die Ueberschrift fuer die nach         
008550* Subject aggregierte Rangliste, nicht fuer einzelne Termine.             
008560     MOVE SPACES TO W-LINE-GENERIC                                        
008570     STRING "SECTION 3: TOP MEETINGS BY TOTAL TIME"                       
008580            DELIMITED BY SIZE INTO W-LINE-TEXT                            
008590     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
008600     WRITE REPORT-LINE FROM W-TS-HEADING                                  
008610                                                                          
008620     MOVE 1 TO W-TS-IX                                                    
008630     PERFORM C121-TS-DETAIL-LINE THRU C121-99                             
008640             UNTIL W-TS-IX > CAL-TOPSUBJ-COUNT                            
008650                                                                          
008660     MOVE SPACES TO W-LINE-GENERIC                                        
008670     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
008680     .                                                                    
008690 C120-99.                                                                 
008700     EXIT.                                                                
008710                                                                          
008720 C121-TS-DETAIL-LINE SECTION.                                             
008730 C121-00.                                                                 
008740* Eine Zeile je Subject, in der von CALMET0M gelieferten                  
008750* absteigen-                                                              
008760* den Reihenfolge nach Gesamtstunden; keine eigene Sortierung             
008770* hier.                                                                   
008780     MOVE SPACES TO W-TS-DETAIL                                           
008790     MOVE CAL-TOPSUBJ-SUBJECT(W-TS-IX) TO TS-SUBJECT-OUT                  
008800     MOVE CAL-TOPSUBJ-OCCURS(W-TS-IX)  TO TS-OCCURS-OUT                   
008810     MOVE CAL-TOPSUBJ-HOURS(W-TS-IX)   TO TS-HOURS-OUT                    
008820     MOVE CAL-TOPSUBJ-AVGDUR(W-TS-IX)  TO TS-AVGDUR-OUT                   
008830     WRITE REPORT-LINE FROM W-TS-DETAIL                                   
008840     ADD 1 TO W-TS-IX                                                     
008850     .                                                                    
008860 C121-99.                                                                 
008870     EXIT.                                                                
008880                                                                          
008890*****************************************************************         
008900* Abschnitt 4: Top-Organisatoren (max. 10, entfaellt wenn alle            
008910* Organisatoren leer sind)                                                
008920*-----------------------------------------------------------------        
008930* Einziger Berichtsabschnitt mit einem expliziten Leerfall-Hinweis        
008940* -- wenn kein Termin einen Organisator traegt (CAL-TOPORG-COUNT =        
008950* ZERO, z. B. bei einem Kalenderexport ohne Organisator-Spalte),          
008960* wird statt der Tabelle ein erklaerender Text gedruckt, damit der        
008970* Abschnitt nicht als leere Kopfzeile ohne jede Erlaeuterung im           
008980* Bericht steht.                                                          
008990*****************************************************************         
009000 C130-WRITE-TOPORG-SECTION SECTION.                                       
009010 C130-00.                                                                 
009020* Erst nach dem Schreiben der Ueberschrift wird geprueft, ob              
009030* ueberhaupt Organisator-Daten vorliegen -- so erscheint die              
009040* Abschnittsueberschrift in jedem Fall, auch im Leerfall.                 
009050     MOVE SPACES TO W-LINE-GENERIC                                        
009060     STRING "SECTION 4: TOP ORGANIZERS" DELIMITED BY SIZE                 
009070            INTO W-LINE-TEXT                                              
009080     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
009090                                                                          
009100     IF  CAL-TOPORG-COUNT = ZERO                                          
009110         MOVE SPACES TO W-LINE-GENERIC                                    
009120         STRING "(no data -- all organizers blank)"                       
009130                DELIMITED BY SIZE INTO W-LINE-TEXT                        
009140         WRITE REPORT-LINE FROM W-LINE-GENERIC                            
009150     ELSE                                                                 
009160         WRITE REPORT-LINE FROM W-TO-HEADING                              
009170         MOVE 1 TO W-TO-IX                                                
009180         PERFORM C131-TO-DETAIL-LINE THRU C131-99                         
009190                 UNTIL W-TO-IX > CAL-TOPORG-COUNT                         
009200     END-IF                                                               
009210                                                                          
009220     MOVE SPACES TO W-LINE-GENERIC                                        
009230     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
009240     .                                                                    
009250 C130-99.                                                                 
009260     EXIT.                                                                
009270                                                                          
009280 C131-TO-DETAIL-LINE SECTION.                                             
009290 C131-00.                                                                 
009300* Eine Zeile je Organisator; wird nur erreicht, wenn C130 zuvor           
009310* CAL-TOPORG-COUNT > ZERO festgestellt hat.                               
009320     MOVE SPACES TO W-TO-DETAIL                                           
009330     MOVE CAL-TOPORG-ORGANIZER(W-TO-IX) TO TO-ORGANIZER-OUT               
009340     MOVE CAL-TOPORG-MEETINGS(W-TO-IX)  TO TO-MEETINGS-OUT                
009350     MOVE CAL-TOPORG-HOURS(W-TO-IX)     TO TO-HOURS-OUT                   
009360     WRITE REPORT-LINE FROM W-TO-DETAIL                                   
009370     ADD 1 TO W-TO-IX                                                     
009380     .                                                                    
009390 C131-99.                                                                 
009400     EXIT.                                                                
009410                                                                          
009420*****************************************************************         
009430* Abschnitt 5: Lange Besprechungen (> 60 Minuten, max. 20)                
009440*-----------------------------------------------------------------        
009450* CAL-LONGMTG-COUNT kommt aus CALMET0M's C150-ACCUM-LONG-TBL              
009460* bereits absteigend nach Dauer sortiert (laengster Termin zuerst)        
009470* -- dieser Abschnitt druckt die Tabelle also in genau der                
009480* Reihenfolge, in der sie ankommt, ohne selbst zu sortieren.              
009490*****************************************************************         
009500 C140-WRITE-LONGMTG-SECTION SECTION.                                      
009510 C140-00.                                                                 
009520* Die Grenze "60 MIN" im Ueberschriftstext ist reiner Festtext --         
009530* sie muss von Hand mitgepflegt werden, falls sich die in                 
009540* CALMET0M fest verdrahtete Grenze fuer lange Besprechungen               
009550* jemals aendern sollte.                                                  
009560     MOVE SPACES TO W-LINE-GENERIC                                        
009570     STRING "SECTION 5: LONG MEETINGS (>60 MIN)"                          
009580            DELIMITED BY SIZE INTO W-LINE-TEXT                            
009590     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
009600     WRITE REPORT-LINE FROM W-LM-HEADING                                  
009610                                                                          
009620     MOVE 1 TO W-LM-IX                                                    
009630     PERFORM C141-LM-DETAIL-LINE THRU C141-99                             
009640             UNTIL W-LM-IX > CAL-LONGMTG-COUNT                            
009650                                                                          
009660     MOVE SPACES TO W-LINE-GENERIC                                        
009670     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
009680     .                                                                    
009690 C140-99.                                                                 
009700     EXIT.                                                                
009710                                                                          
009720 C141-LM-DETAIL-LINE SECTION.                                             
009730 C141-00.                                                                 
009740* LM-DATE-OUT ist 4-stellig (PIC 9(08) Gesamtbreite Datum), siehe         
009750* Jahr-2000-Vermerk B.00.00 in der Versionshistorie oben.                 
009760     MOVE SPACES TO W-LM-DETAIL                                           
009770     MOVE CAL-LONGMTG-SUBJECT(W-LM-IX)   TO LM-SUBJECT-OUT                
009780     MOVE CAL-LONGMTG-DURATION(W-LM-IX)  TO LM-DURATION-OUT               
009790     MOVE CAL-LONGMTG-DATE(W-LM-IX)      TO LM-DATE-OUT                   
009800     MOVE CAL-LONGMTG-ORGANIZER(W-LM-IX) TO LM-ORGANIZER-OUT              
009810     WRITE REPORT-LINE FROM W-LM-DETAIL                                   
009820     ADD 1 TO W-LM-IX                                                     
009830     .                                                                    
009840 C141-99.                                                                 
009850     EXIT.                                                                
009860                                                                          
009870*****************************************************************         
009880* Abschnitt 6: Kontrollsummen                                             
009890*-----------------------------------------------------------------        
009900* Letzter Berichtsabschnitt -- druckt dieselben fuenf Kontroll-           
009910* summen, die B090-ENDE bereits am Bildschirm angezeigt hat, damit        
009920* die Pruefsumme auch im abgelegten Bericht REPORT-OUT nachlesbar         
009930* bleibt.  Keine Tabellenschleife, nur fuenf feste Zeilen.                
009940*****************************************************************         
009950 C150-WRITE-CONTROL-TOTALS SECTION.                                       
009960 C150-00.                                                                 
009970* Letzter Abschnitt des Berichts -- es folgt keine weitere                
009980* Leerzeile oder Fusszeile danach; REPORT-OUT endet unmittelbar           
009990* nach der letzten Kontrollsumme.                                         
010000     MOVE SPACES TO W-LINE-GENERIC                                        
010010     STRING "SECTION 6: CONTROL TOTALS" DELIMITED BY SIZE                 
010020            INTO W-LINE-TEXT                                              
010030     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
010040     MOVE SPACES TO W-LINE-GENERIC                                        
010050     WRITE REPORT-LINE FROM W-LINE-GENERIC                                
010060                                                                          
010070     MOVE CAL-CT-READ TO D-CNT7                                           
010080     MOVE SPACES TO W-LINE-ALT                                            
010090     MOVE "RECORDS READ"        TO W-LINE-LABEL                           
010100     MOVE D-CNT7                TO W-LINE-VALUE                           
010110     WRITE REPORT-LINE FROM W-LINE-ALT                                    
010120                                                                          
010130* Reihenfolge der fuenf Zeilen entspricht exakt der Reihenfolge           
010140* der Bildschirmanzeige in B090-ENDE.                                     
010150     MOVE CAL-CT-BAD-DATE TO D-CNT7                                       
010160     MOVE SPACES TO W-LINE-ALT                                            
010170     MOVE "DROPPED BAD DATES"   TO W-LINE-LABEL                           
010180     MOVE D-CNT7                TO W-LINE-VALUE                           
010190     WRITE REPORT-LINE FROM W-LINE-ALT                                    
010200                                                                          
010210     MOVE CAL-CT-BAD-DURATION TO D-CNT7                                   
010220     MOVE SPACES TO W-LINE-ALT                                            
010230     MOVE "DROPPED BAD DURATION" TO W-LINE-LABEL                          
010240     MOVE D-CNT7                TO W-LINE-VALUE                           
010250     WRITE REPORT-LINE FROM W-LINE-ALT                                    
010260                                                                          
010270* W-LINE-LABEL-Text hier bewusst gekuerzt auf "FILTERS" statt             
010280* "FILTER CRITERIA", um innerhalb der 20-Byte-Feldbreite zu               
010290* bleiben.                                                                
010300     MOVE CAL-CT-FILTERED TO D-CNT7                                       
010310     MOVE SPACES TO W-LINE-ALT                                            
010320     MOVE "EXCLUDED BY FILTERS" TO W-LINE-LABEL                           
010330     MOVE D-CNT7                TO W-LINE-VALUE                           
010340     WRITE REPORT-LINE FROM W-LINE-ALT                                    
010350                                                                          
010360     MOVE CAL-CT-ANALYZED TO D-CNT7                                       
010370     MOVE SPACES TO W-LINE-ALT                                            
010380     MOVE "RECORDS ANALYZED"    TO W-LINE-LABEL                           
010390     MOVE D-CNT7                TO W-LINE-VALUE                           
010400     WRITE REPORT-LINE FROM W-LINE-ALT                                    
010410     .                                                                    
010420 C150-99.                                                                 
010430     EXIT.                                                                
010440                                                                          
010450*****************************************************************         
010460* Uhrzeit/Datum ueber TAL-Routine ermitteln                               
010470*-----------------------------------------------------------------        
010480* ENTER TAL "TIME" ist die systemeigene Tandem/HP-NonStop-Routine         
010490* fuer Datum und Uhrzeit (siehe auch ANODRV0O im Abrechnungswesen,        
010500* das dieselbe TAL-TIME-Struktur verwendet).  TAL-TIME liefert            
010510* COMP-Felder im 4-Byte-Systemformat; MOVE CORR auf TAL-TIME-D            
010520* richtet die gleichnamigen Unterfelder auf Zoned-Decimal fuer die        
010530* DISPLAY-Ausgabe aus.  Nur TAL-JHJJ/TAL-MM/TAL-TT (Datum) werden         
010540* in B000-VORLAUF tatsaechlich verwendet; Uhrzeit und Hundertstel-        
010550* sekunden (TAL-HH bis TAL-MS) stehen hier nur deshalb zur                
010560* Verfuegung, weil ENTER TAL "TIME" sie immer mitliefert.                 
010570*****************************************************************         
010580 U200-TIMESTAMP SECTION.                                                  
010590 U200-00.                                                                 
010600* Siehe Banner oben fuer den Grund, warum Uhrzeit-Unterfelder             
010610* (TAL-HH bis TAL-MS) mitgefuellt, aber nicht weiterverwendet             
010620* werden.                                                                 
010630     ENTER TAL "TIME" USING TAL-TIME                                      
010640     MOVE CORR TAL-TIME TO TAL-TIME-D                                     
010650     .                                                                    
010660 U200-99.                                                                 
010670     EXIT.                                                                
010680                                                                          
010690*****************************************************************         
010700* Layoutkonventionen des Pruefberichts                                    
010710*-----------------------------------------------------------------        
010720* Alle Detailzeilen der Abschnitte 2-5 folgen demselben Aufbau:           
010730* zwei bis fuenf Leerspalten, gefolgt vom breitesten Textfeld             
010740* (Subject oder Organizer), gefolgt von rechtsbuendigen Zahlen-           
010750* spalten (Z-Editierung, also fuehrende Nullen werden durch               
010760* Leerzeichen ersetzt), aufgefuellt mit FILLER bis zur vollen             
010770* Zeilenbreite von 131 Byte.  Diese 131 Byte sind historisch durch        
010780* die Bildschirmbreite der im Rechenzentrum eingesetzten                  
010790* Tandem-Terminals vorgegeben und werden seit A.00.00 unveraendert        
010800* beibehalten, obwohl REPORT-OUT selbst nur noch gedruckt, nicht          
010810* mehr am Bildschirm dargestellt wird.                                    
010820*****************************************************************         
010830                                                                          
010840*****************************************************************         
010850* Datei eroeffnen                                                         
010860*-----------------------------------------------------------------        
010870* REPORT-FILE (logischer Name REPORT-OUT) wird im Ausgabemodus            
010880* eroeffnet; ein OPEN-Fehler setzt PRG-ABBRUCH und verhindert so          
010890* jeden nachfolgenden CALL und jeden WRITE auf eine nicht                 
010900* geoeffnete Datei.                                                       
010910*****************************************************************         
010920 F100-OPEN-FILES SECTION.                                                 
010930 F100-00.                                                                 
010940     OPEN OUTPUT REPORT-FILE                                              
010950     IF  FILE-NOK                                                         
010960         DISPLAY "CALDRV0O - OPEN REPORT-OUT FEHLER "                     
010970                 FILE-STATUS                                              
010980         SET PRG-ABBRUCH TO TRUE                                          
010990     END-IF                                                               
011000     .                                                                    
011010 F100-99.                                                                 
011020     EXIT.                                                                
011030                                                                          
011040*****************************************************************         
011050* Datei schliessen                                                        
011060*-----------------------------------------------------------------        
011070* Wird auch nach einem Abbruch durchlaufen (siehe B090-ENDE),             
011080* damit                                                                   
011090* REPORT-OUT in jedem Fall sauber geschlossen wird, selbst wenn           
011100* sie                                                                     
011110* noch keine einzige Berichtszeile enthaelt.                              
011120*****************************************************************         
011130 F900-CLOSE-FILES SECTION.                                                
011140 F900-00.                                                                 
011150     CLOSE REPORT-FILE                                                    
011160     .                                                                    
011170 F900-99.                                                                 
011180     EXIT.                                                                
011190*****************************************************************         
011200* Glossar der in diesem Programm verwendeten Fachbegriffe                 
011210*-----------------------------------------------------------------        
011220* Kalender-Audit-Lauf  -- der komplette Durchlauf aus Einlesen/           
011230*                          Normalisieren/Filtern (CALPAR0M),              
011240*                          Kennzahlenbildung (CALMET0M) und               
011250*                          Kurzfassung (CALSUM0M), gefolgt von            
011260*                          diesem Treiberprogramm, das den Bericht        
011270*                          druckt.                                        
011280* Pruefbericht          -- die sechsteilige Ausgabedatei                  
011290*                          REPORT-OUT, die dieses Programm                
011300*                          schreibt.                                      
011310* Kontrollsummen        -- die fuenf Satzzaehler (gelesen,                
011320*                          verworfen wegen Datum, verworfen wegen         
011330*                          Dauer, durch Filter ausgeschlossen,            
011340*                          analysiert), die sowohl am Bildschirm          
011350*                          als auch im Bericht (Abschnitt 6)              
011360*                          erscheinen.                                    
011370* Abbruch               -- ein technischer Fehler (Datei-OPEN oder        
011380*                          CALL-Rueckgabecode ungleich Null), der         
011390*                          den restlichen Lauf ueberspringt.              
011400*****************************************************************         
011410                                                                          
011420*****************************************************************         
011430* Offene Punkte / moegliche Erweiterungen (nicht umgesetzt)               
011440*-----------------------------------------------------------------        
011450* - Steuerkarte oder ACCEPT fuer die Filteroptionen, damit ein            
011460* Lauf                                                                    
011470*   nicht mehr zwingend die Standardwerte aus K-DEFAULT-*                 
011480*   verwendet                                                             
011490*   (angeregt 2006 im Rahmen von SSFNEW-41, aber aus Zeitgruenden         
011500*   nicht umgesetzt).                                                     
011510* - Eigene Abschnittsunterdrueckung je Abschnitt (heute nur               
011520*   Abschnitt 4 unterdrueckt leere Daten automatisch, die anderen         
011530*   Abschnitte drucken auch bei CAL-WD-COUNT bzw. *-COUNT = ZERO          
011540*   zumindest die Ueberschrift).                                          
011550* - Restart ab einem bestimmten Abschnitt nach einem Abbruch              
011560*   innerhalb der Berichtserstellung selbst (heute nicht relevant,        
011570*   da ein Abbruch in B100-VERARBEITUNG nur in den drei CALLs             
011580*   auftreten kann, nicht innerhalb der C1xx-Sektionen).                  
011590*****************************************************************         
011600                                                                          
011610*****************************************************************         
011620* Abkuerzungsverzeichnis der Copybook-Praefixe                            
011630*-----------------------------------------------------------------        
011640* CAL-     Felder aus CALSWTC (Schalter) oder CALTBLC (gemeinsame         
011650*          Ergebnistabellen, EXTERNAL, nur lesend verwendet)              
011660* W-       lokale Arbeitsfelder dieses Programms (Druckzeilen,            
011670*          Schleifenzaehler)                                              
011680* K-       Konstanten dieses Programms (Modulname, Default-Werte          
011690*          der Filteroptionen)                                            
011700* D-       Editierfelder fuer die DISPLAY- und Berichtsausgabe            
011710* LINK-    Parameter der drei CALL-Aufrufe (je Modul ein eigener          
011720*          01-Bereich, passend zur jeweiligen LINKAGE SECTION)            
011730* TAL-     Felder der TAL-Systemzeitroutine (ENTER TAL "TIME")            
011740*****************************************************************         
011750                                                                          
011760*****************************************************************         
011770* Abnahmevermerk                                                          
011780*-----------------------------------------------------------------        
011790* Gegen das im Pflichtenheft zu SSFNEW-41 festgelegte Abschnitts-         
011800* schema und die fuenf Kontrollsummen abgenommen am 2006-05-22 im         
011810* Rahmen von SSFNEW-41 (jw).  Seither keine Aenderung an der              
011820* Abschnittslogik, nur an den mit CALPAR0M synchronisierten               
011825* Standardwerten.                                                         
011830*****************************************************************         
