000100*****************************************************************
000200* CALTBLC  --  gemeinsame Ergebnis-Tabellen Kalender-Audit
000300*              (von CALMET0M aufgebaut, von CALSUM0M und CALDRV0O
000400*              gelesen -- EXTERNAL wie SRC-LINES-BUFFER im Modul
000500*              SSFANO0M, daher hier analog zu handhaben)
000600*****************************************************************
000700*Aenderungen:
000800*A.00.00|1993-03-01| rkr | Neuerstellung
000900*A.00.01|1993-10-22| mbh | CAL-LONGMTG-TBL auf 20 Zeilen erweitert
001000*A.00.02|1998-11-30| kl  | Jahr-2000: Datumsfelder bereits 4-stel.
001100*A.00.03|2006-05-17| jw  | Muster-Block (CAL-PAT-...) ergaenzt
001200*                        | fuer SSFNEW-Folgeauftrag Kurzfassung
001300*****************************************************************
001400 01  CAL-SHARED-TABLES IS EXTERNAL.
001500     05  CAL-CONTROL-TOTALS.
001600         10  CAL-CT-READ              PIC 9(07) COMP.
001700         10  CAL-CT-BAD-DATE          PIC 9(07) COMP.
001800         10  CAL-CT-BAD-DURATION      PIC 9(07) COMP.
001900         10  CAL-CT-FILTERED          PIC 9(07) COMP.
002000         10  CAL-CT-ANALYZED          PIC 9(07) COMP.
002100         10  FILLER                   PIC X(02).
002200     05  CAL-KPI-BLOCK.
002300         10  CAL-KPI-TOTAL-HOURS      PIC S9(6)V9 COMP.
002400         10  CAL-KPI-TOTAL-MEETINGS   PIC 9(05) COMP.
002500         10  CAL-KPI-AVG-DURATION     PIC S9(4)V9 COMP.
002600         10  CAL-KPI-RECURRING-PCT    PIC S9(3)V9 COMP.
002700         10  FILLER                   PIC X(02).
002800     05  CAL-TOPSUBJ-COUNT            PIC 9(02) COMP.
002900     05  CAL-TOPSUBJ-TBL OCCURS 10 TIMES.
003000         10  CAL-TOPSUBJ-SUBJECT      PIC X(60).
003100         10  CAL-TOPSUBJ-OCCURS       PIC 9(04) COMP.
003200         10  CAL-TOPSUBJ-HOURS        PIC S9(4)V9 COMP.
003300         10  CAL-TOPSUBJ-AVGDUR       PIC 9(04) COMP.
003400         10  FILLER                   PIC X(01).
003500     05  CAL-TOPORG-COUNT             PIC 9(02) COMP.
003600     05  CAL-TOPORG-TBL OCCURS 10 TIMES.
003700         10  CAL-TOPORG-ORGANIZER     PIC X(40).
003800         10  CAL-TOPORG-MEETINGS      PIC 9(04) COMP.
003900         10  CAL-TOPORG-HOURS         PIC S9(4)V9 COMP.
004000         10  FILLER                   PIC X(01).
004100     05  CAL-LONGMTG-COUNT            PIC 9(02) COMP.
004200     05  CAL-LONGMTG-TBL OCCURS 20 TIMES.
004300         10  CAL-LONGMTG-SUBJECT      PIC X(60).
004400         10  CAL-LONGMTG-DURATION     PIC 9(04) COMP.
004500         10  CAL-LONGMTG-DATE         PIC 9(08) COMP.
004600         10  CAL-LONGMTG-ORGANIZER    PIC X(40).
004700         10  FILLER                   PIC X(01).
004800     05  CAL-WEEKDAY-TBL OCCURS 7 TIMES.
004900         10  CAL-WD-NAME              PIC X(09).
005000         10  CAL-WD-HOURS             PIC S9(4)V9 COMP.
005100         10  CAL-WD-COUNT             PIC 9(04) COMP.
005200         10  FILLER                   PIC X(01).
005300     05  CAL-PATTERN-BLOCK.
005400         10  CAL-PAT-HAS-DAILY        PIC X(01)    VALUE "N".
005500             88  CAL-PAT-DAILY-YES        VALUE "Y".
005600         10  CAL-PAT-HAS-BUSIEST      PIC X(01)    VALUE "N".
005700             88  CAL-PAT-BUSIEST-YES      VALUE "Y".
005800         10  CAL-PAT-BUSIEST-DAY      PIC X(09)    VALUE SPACES.
005900         10  CAL-PAT-BUSIEST-HOURS    PIC S9(4)V9 COMP VALUE ZERO.
006000         10  CAL-PAT-SHORT-CNT        PIC 9(05) COMP VALUE ZERO.
006100         10  CAL-PAT-MEDIUM-CNT       PIC 9(05) COMP VALUE ZERO.
006200         10  CAL-PAT-LONG-CNT         PIC 9(05) COMP VALUE ZERO.
006300         10  CAL-PAT-LONG-HOURS       PIC S9(4)V9 COMP VALUE ZERO.
006400         10  CAL-PAT-AVG-MTGS-DAY     PIC S9(3)V9 COMP VALUE ZERO.
006500         10  CAL-PAT-AVG-HOURS-DAY    PIC S9(3)V9 COMP VALUE ZERO.
006600         10  CAL-PAT-MAX-MTGS-DAY     PIC 9(04) COMP VALUE ZERO.
006700         10  CAL-PAT-HAS-COMMON-DUR   PIC X(01)    VALUE "N".
006800             88  CAL-PAT-COMMON-DUR-YES   VALUE "Y".
006900         10  CAL-PAT-COMMON-DUR       PIC 9(04) COMP VALUE ZERO.
007000         10  CAL-PAT-EARLY-CNT        PIC 9(05) COMP VALUE ZERO.
007100         10  CAL-PAT-LATE-CNT         PIC 9(05) COMP VALUE ZERO.
007200         10  FILLER                   PIC X(02).
007300     05  FILLER                       PIC X(04).
