000100?NOLMAP, SYMBOLS, INSPECT                                                 
000110?SAVE ALL                                                                 
000120?SAVEABEND                                                                
000130?LINES 66                                                                 
000140?CHECK 3                                                                  
000150                                                                          
000160 IDENTIFICATION DIVISION.                                                 
000170                                                                          
000180 PROGRAM-ID. CALMET0M.                                                    
000190                                                                          
000200 AUTHOR. R-KREMER.                                                        
000210                                                                          
000220 INSTALLATION. RECHENZENTRUM-KALENDERWESEN.                               
000230                                                                          
000240 DATE-WRITTEN. 1993-03-01.                                                
000250                                                                          
000260 DATE-COMPILED.                                                           
000270                                                                          
000280 SECURITY.   KEINE BESONDEREN SICHERHEITSAUFLAGEN.                        
000290                                                                          
000300*****************************************************************         
000310* Letzte Aenderung :: 2006-05-22                                          
000320* Letzte Version   :: C.00.02                                             
000330* Kurzbeschreibung :: Liest FILTERED-OUT und baut die Kennzahlen-         
000340*                     und Analysetabellen in CAL-SHARED-TABLES auf        
000350* Auftrag          :: SSFNEW-41                                           
000360*-----------------------------------------------------------------        
000370* Vers.   Datum     von   Kommentar                                       
000380*-----------------------------------------------------------------        
000390*A.00.00 1993-03-01  rkr   Neuerstellung                                  
000400*A.00.01 1993-11-05  mbh   Long-Meetings-Tabelle aufgenommen              
000410*                          (CAL-LONGMTG)                                  
000420*B.00.00 1998-12-02  kl    Jahr-2000: Datumsvergleiche bleiben            
000430*                          4-stellig, keine Breitenaenderung              
000440*C.00.00 2001-03-12  kl    Muster-Erkennung Busiest-Day ergaenzt          
000450*C.00.01 2004-06-09  jw    Duration-Band- und Recurring-Anteil            
000460*                          ergaenzt (CAL-103)                             
000470*C.00.02 2006-05-22  jw    Mindestdauer-Abgleich synchronisiert           
000480*                          mit CALPAR0M (SSFNEW-41)                       
000490*-----------------------------------------------------------------        
000500*                                                                         
000510* Programmbeschreibung                                                    
000520* ---------------------                                                   
000530* Liest FILTERED-OUT (normalisierte, gefilterte Kalenderereig-            
000540* nisse) in einem einzigen Durchlauf und fuehrt fuenf Gruppen             
000550* von Summentabellen: je Subject, je Organisator, je Wochentag,           
000560* je Kalendertag und ein Histogramm der auf 15 Minuten gerunde-           
000570* ten Dauer.  Am Laufende werden daraus die Top-10-Tabellen,              
000580* die Long-Meetings-Tabelle, die Kennzahlen (KPIs) und die                
000590* Muster (verkehrreichster Tag, Dauerbaender, haeufigste Dauer,           
000600* frueh/spaet) abgeleitet.  Alle Ergebnisse liegen in CAL-SHARED-         
000610* TABLES (Copybook CALTBLC) und werden von CALDRV0O gedruckt.             
000620*                                                                         
000630* Abnahme- und Pruefhinweise                                              
000640* --------------------------                                              
000650* 1. CALMET0M liest ausschliesslich FILTERED-OUT; eine Pruefung           
000660*    gegen den urspruenglichen Rohbestand (CAL-RAW-EVENTS) findet         
000670*    hier nicht mehr statt -- das ist bereits in CALPAR0M                 
000680*    erledigt.                                                            
000690* 2. Alle Tabellen sind einlauf-lokal: CALMET0M wird je Batchlauf         
000700*    genau einmal aufgerufen, eine Fortschreibung ueber mehrere           
000710*    Laeufe hinweg (z. B. Monatsakkumulation) ist nicht vorgesehen        
000720*    und muesste in CALDRV0O oder einem Folgeprogramm erfolgen.           
000730* 3. Bei technischen Dateifehlern (OPEN/READ) wird PRG-ABBRUCH            
000740*    gesetzt; CALMET0M schreibt dann keine Kennzahlen und meldet          
000750*    ueber LINK-RC = 9999 an CALDRV0O zurueck, das den Lauf dann          
000760*    ohne Zusammenfassungsbericht beendet.                                
000770* 4. Rundungen (Stunden aus Minuten, Dauerbaender auf 5 Minuten)          
000780*    erfolgen durchgaengig per ROUNDED-Klausel nach                       
000790*    kaufmaennischer                                                      
000800*    Rundung, nicht durch Abschneiden -- Pruefer, die exakte              
000810*    Minutenwerte erwarten, sollten dies beruecksichtigen.                
000820*                                                                         
000830*****************************************************************         
000840                                                                          
000850 ENVIRONMENT DIVISION.                                                    
000860 CONFIGURATION SECTION.                                                   
000870 SPECIAL-NAMES.                                                           
000880     SWITCH-15 IS ANZEIGE-VERSION                                         
000890         ON STATUS IS SHOW-VERSION                                        
000900     CLASS ALPHA IS                                                       
000910           "abcdefghijklmnopqrstuvwxyz"                                   
000920           "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                  
000930                                                                          
000940 INPUT-OUTPUT SECTION.                                                    
000950 FILE-CONTROL.                                                            
000960     SELECT FILTERED-FILE    ASSIGN TO "FILTERED-OUT"                     
000970                              ORGANIZATION IS LINE SEQUENTIAL             
000980                              FILE STATUS  IS FILE-STATUS.                
000990                                                                          
001000 DATA DIVISION.                                                           
001010 FILE SECTION.                                                            
001020                                                                          
001030*-----------------------------------------------------------------        
001040* FILTERED-FILE ist die einzige von CALMET0M gelesene Datei -- die        
001050* gefilterte, normalisierte Ausgabe von CALPAR0M (logischer Name          
001060* FILTERED-OUT in CALDRV0O, siehe SELECT-Klausel oben).  Der Satz-        
001070* aufbau kommt unveraendert aus CALNRMC, demselben Copybook, das          
001080* auch CALPAR0M beim Schreiben von FILTERED-OUT verwendet -- beide        
001090* Programme teilen sich also dieselbe Satzbeschreibung.                   
001100*-----------------------------------------------------------------        
001110 FD  FILTERED-FILE                                                        
001120     LABEL RECORD IS STANDARD.                                            
001130     COPY CALNRMC OF "=CALLIB".                                           
001140                                                                          
001150*****************************************************************         
001160* Historie der Tabellenerweiterungen in CALMET0M                          
001170*-----------------------------------------------------------------        
001180* Die Tabellenstruktur in diesem Programm ist ueber mehrere               
001190* Versionen                                                               
001200* gewachsen und nicht von Anfang an so entworfen worden; dieser           
001210* Block haelt fest, was in welcher Version dazugekommen ist, damit        
001220* kuenftige Erweiterungen wissen, wo sie ansetzen koennen.                
001230*                                                                         
001240* A.00.00 (1993): Gesamtzaehler, Subject- und Organisator-Tabelle,        
001250* Wochentags-Tabelle -- die urspruengliche, kleine                        
001260* Kennzahlenbasis.                                                        
001270* Top-10-Ranglisten gab es bereits, aber ohne die heutige Trennung        
001280* in D100/D110 und die Scan-Hilfssektionen D102/D112; die damalige        
001290* Fassung hat direkt in der Hauptsektion sortiert.                        
001300*                                                                         
001310* A.00.01 (1993): Long-Meetings-Tabelle (CAL-LONGMTG) aufgenommen,        
001320* mit der noch heute gueltigen 20-Zeilen-Grenze und dem Shift-            
001330* Einfuegeverfahren -- damals wegen der begrenzten Hauptspeicher-         
001340* kapazitaet der Produktionsumgebung bewusst als feste Obergrenze         
001350* gewaehlt, nicht als dynamisch wachsende Tabelle.                        
001360*                                                                         
001370* B.00.00 (1998): Jahr-2000-Umstellung -- alle Datumsvergleiche in        
001380* diesem Programm arbeiten bereits mit dem vierstelligen                  
001390* CAL-START-                                                              
001400* DATE aus CAL-NORM-REC, es war keine Breitenaenderung an einer           
001410* Tabelle hier noetig, nur eine Bestaetigung der bestehenden              
001420* Felder.                                                                 
001430*                                                                         
001440* C.00.00 (2001): Busiest-Day-Erkennung (D300/D301) ergaenzt --           
001450* die                                                                     
001460* Wochentags-Tabelle existierte schon vorher, wurde aber bis dahin        
001470* nur fuer den Report gedruckt, nicht fuer eine eigene                    
001480* Mustererkennung                                                         
001490* ausgewertet.                                                            
001500*                                                                         
001510* C.00.01 (2004): Dauerband- und Recurring-Anteil ergaenzt. Die           
001520* Dauerband-Tabelle (W-DURBAND-TABELLE) und die Frueh-/Spaet-             
001530* Zaehlung laufen seitdem in derselben Sektion C160 mit, um nicht         
001540* noch einen eigenen Durchlauf ueber den Bestand zu brauchen.             
001550*                                                                         
001560* C.00.02 (2006): Mindestdauer-Abgleich mit CALPAR0M                      
001570* synchronisiert                                                          
001580* (SSFNEW-41) -- betrifft nur die Filteroptionen in CALPAR0M              
001590* selbst,                                                                 
001600* CALMET0M liest ohnehin nur bereits gefilterte Saetze und war von        
001610* dieser Aenderung nicht direkt betroffen.                                
001620*****************************************************************         
001630                                                                          
001640 WORKING-STORAGE SECTION.                                                 
001650*-----------------------------------------------------------------        
001660* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
001670*-----------------------------------------------------------------        
001680 01          COMP-FELDER.                                                 
001690     05      C4-QUOT             PIC S9(04) COMP.                         
001700     05      C4-REST             PIC S9(04) COMP.                         
001710                                                                          
001720     05      C4-X.                                                        
001730      10                         PIC X VALUE LOW-VALUE.                   
001740      10     C4-X2                PIC X.                                  
001750     05      C4-NUM REDEFINES C4-X                                        
001760                                 PIC S9(04) COMP.                         
001770                                                                          
001780     05      C9-QUOT              PIC S9(09) COMP.                        
001790     05      C9-REST              PIC S9(09) COMP.                        
001800                                                                          
001810*-----------------------------------------------------------------        
001820* Display-Felder: Praefix D                                               
001830*-----------------------------------------------------------------        
001840 01          DISPLAY-FELDER.                                              
001850     05      D-NUM6              PIC -9(06).                              
001860                                                                          
001870*-----------------------------------------------------------------        
001880* Felder mit konstantem Inhalt: Praefix K                                 
001890*-----------------------------------------------------------------        
001900 01          KONSTANTE-FELDER.                                            
001910     05      K-MODUL              PIC X(08) VALUE "CALMET0M".             
001920     05      K-RECUR-KEYWORD-CNT  PIC 9(02) COMP VALUE 24.                
001930                                                                          
001940*-----------------------------------------------------------------        
001950* gemeinsame Schalter (File-Status, Programmstatus, Anzeiger)             
001960*-----------------------------------------------------------------        
001970     COPY CALSWTC OF "=CALLIB".                                           
001980                                                                          
001990*-----------------------------------------------------------------        
002000* gemeinsame Ergebnis-Tabellen (KPIs, Top-Tabellen, Muster)               
002010*-----------------------------------------------------------------        
002020     COPY CALTBLC OF "=CALLIB".                                           
002030                                                                          
002040*-----------------------------------------------------------------        
002050* Stichwort-Liste fuer Recurring-Erkennung, per REDEFINES aus             
002060* Literal-Tabelle geladen (24 Eintraege gemaess Fachvorgabe)              
002070*-----------------------------------------------------------------        
002080 01          RECUR-KEYWORD-DATEN.                                         
002090     05      FILLER               PIC X(15) VALUE "weekly".               
002100     05      FILLER               PIC X(15) VALUE "daily".                
002110     05      FILLER               PIC X(15) VALUE "standup".              
002120     05      FILLER               PIC X(15) VALUE "stand-up".             
002130     05      FILLER               PIC X(15) VALUE "stand up".             
002140     05      FILLER               PIC X(15) VALUE "sync".                 
002150     05      FILLER               PIC X(15) VALUE "1:1".                  
002160     05      FILLER               PIC X(15) VALUE "1-1".                  
002170     05      FILLER               PIC X(15) VALUE "one on one".           
002180     05      FILLER               PIC X(15) VALUE "recurring".            
002190     05      FILLER               PIC X(15) VALUE "monday".               
002200     05      FILLER               PIC X(15) VALUE "tuesday".              
002210     05      FILLER               PIC X(15) VALUE "wednesday".            
002220     05      FILLER               PIC X(15) VALUE "thursday".             
002230     05      FILLER               PIC X(15) VALUE "friday".               
002240     05      FILLER               PIC X(15) VALUE "team meeting".         
002250     05      FILLER               PIC X(15) VALUE "staff meeting".        
002260     05      FILLER               PIC X(15) VALUE "check-in".             
002270     05      FILLER               PIC X(15) VALUE "check in".             
002280     05      FILLER               PIC X(15) VALUE "retro".                
002290     05      FILLER               PIC X(15) VALUE "sprint".               
002300     05      FILLER               PIC X(15) VALUE "scrum".                
002310     05      FILLER               PIC X(15) VALUE "planning".             
002320     05      FILLER               PIC X(15) VALUE "review".               
002330 01          RECUR-KEYWORD-TBL REDEFINES RECUR-KEYWORD-DATEN.             
002340     05      RECUR-KEYWORD        PIC X(15) OCCURS 24 TIMES.              
002350                                                                          
002360*-----------------------------------------------------------------        
002370* Wochentagsnamen, Montag zuerst, per REDEFINES aus Literal-              
002380* Tabelle geladen (vgl. RECUR-KEYWORD-TBL oben)                           
002390*-----------------------------------------------------------------        
002400 01          WOCHENTAG-NAMEN-DATEN.                                       
002410     05      FILLER               PIC X(09) VALUE "Monday".               
002420     05      FILLER               PIC X(09) VALUE "Tuesday".              
002430     05      FILLER               PIC X(09) VALUE "Wednesday".            
002440     05      FILLER               PIC X(09) VALUE "Thursday".             
002450     05      FILLER               PIC X(09) VALUE "Friday".               
002460     05      FILLER               PIC X(09) VALUE "Saturday".             
002470     05      FILLER               PIC X(09) VALUE "Sunday".               
002480 01          WOCHENTAG-NAMEN-TBL REDEFINES WOCHENTAG-NAMEN-DATEN.         
002490     05      WOCHENTAG-NAME       PIC X(09) OCCURS 7 TIMES.               
002500                                                                          
002510*-----------------------------------------------------------------        
002520* Subject-Dedup-Tabelle (fuer Top-Meetings und Recurring-Anteil)          
002530*-----------------------------------------------------------------        
002540 01          W-SUBJ-TABELLE.                                              
002550     05      W-SUBJ-DEDUP-COUNT   PIC 9(04) COMP VALUE ZERO.              
002560     05      W-SUBJ-ENTRY OCCURS 1000 TIMES.                              
002570         10  W-SUBJ-TEXT          PIC X(60).                              
002580         10  W-SUBJ-COUNT         PIC 9(04) COMP.                         
002590         10  W-SUBJ-MINUTES       PIC S9(07) COMP.                        
002600         10  W-SUBJ-TAKEN         PIC X(01) VALUE "N".                    
002610             88 W-SUBJ-IS-TAKEN       VALUE "Y".                          
002620                                                                          
002630*-----------------------------------------------------------------        
002640* Organisator-Dedup-Tabelle (leere Organisatoren ausgeschlossen)          
002650*-----------------------------------------------------------------        
002660 01          W-ORG-TABELLE.                                               
002670     05      W-ORG-DEDUP-COUNT    PIC 9(03) COMP VALUE ZERO.              
002680     05      W-ORG-ENTRY OCCURS 500 TIMES.                                
002690         10  W-ORG-TEXT           PIC X(40).                              
002700         10  W-ORG-COUNT          PIC 9(04) COMP.                         
002710         10  W-ORG-MINUTES        PIC S9(07) COMP.                        
002720         10  W-ORG-TAKEN          PIC X(01) VALUE "N".                    
002730             88 W-ORG-IS-TAKEN        VALUE "Y".                          
002740                                                                          
002750*-----------------------------------------------------------------        
002760* Tages-Dedup-Tabelle (Daily-Load, dient nur der Mustererkennung)         
002770*-----------------------------------------------------------------        
002780 01          W-DAY-TABELLE.                                               
002790     05      W-DAY-DEDUP-COUNT    PIC 9(04) COMP VALUE ZERO.              
002800     05      W-DAY-ENTRY OCCURS 1000 TIMES.                               
002810         10  W-DAY-DATE           PIC 9(08) COMP.                         
002820         10  W-DAY-MINUTES        PIC S9(07) COMP.                        
002830         10  W-DAY-COUNT          PIC 9(04) COMP.                         
002840                                                                          
002850*-----------------------------------------------------------------        
002860* Dauer-Histogramm (auf 15 Minuten gerundete Werte, fuer die              
002870* haeufigste Dauer)                                                       
002880*-----------------------------------------------------------------        
002890 01          W-DURBAND-TABELLE.                                           
002900     05      W-DURBAND-COUNT      PIC 9(03) COMP VALUE ZERO.              
002910     05      W-DURBAND-ENTRY OCCURS 100 TIMES.                            
002920         10  W-DURBAND-VALUE      PIC 9(04) COMP.                         
002930         10  W-DURBAND-TALLY      PIC 9(05) COMP.                         
002940                                                                          
002950*-----------------------------------------------------------------        
002960* Minuten je Wochentag, roh, bis zur Umrechnung in Stunden                
002970* (korrespondiert mit CAL-WEEKDAY-TBL aus CALTBLC)                        
002980*-----------------------------------------------------------------        
002990 01          W-WD-MINUTEN-TABELLE.                                        
003000     05      W-WD-MINUTES         PIC S9(07) COMP OCCURS 7 TIMES.         
003010                                                                          
003020*-----------------------------------------------------------------        
003030* Arbeitsfelder fuer die Muster-Erkennung (vor Uebertrag in               
003040* CAL-PATTERN-BLOCK)                                                      
003050*-----------------------------------------------------------------        
003060 01          W-PATTERN-ARBEIT.                                            
003070     05      W-PAT-SHORT-CNT      PIC 9(05) COMP VALUE ZERO.              
003080     05      W-PAT-MEDIUM-CNT     PIC 9(05) COMP VALUE ZERO.              
003090     05      W-PAT-LONG-CNT       PIC 9(05) COMP VALUE ZERO.              
003100     05      W-PAT-LONG-MINUTES   PIC S9(09) COMP VALUE ZERO.             
003110     05      W-PAT-EARLY-CNT      PIC 9(05) COMP VALUE ZERO.              
003120     05      W-PAT-LATE-CNT       PIC 9(05) COMP VALUE ZERO.              
003130     05      W-MAX-CNT            PIC 9(05) COMP.                         
003140     05      W-DAY-HOURS-TMP      PIC S9(4)V9 COMP.                       
003150     05      W-DAYHOURS-SUM       PIC S9(7)V9 COMP.                       
003160                                                                          
003170*-----------------------------------------------------------------        
003180* Laufzaehler ueber den ganzen Filtered-Bestand                           
003190*-----------------------------------------------------------------        
003200 01          W-TOTALS-ARBEIT.                                             
003210     05      W-TOTAL-MINUTES      PIC S9(09) COMP VALUE ZERO.             
003220     05      W-TOTAL-COUNT        PIC 9(07) COMP VALUE ZERO.              
003230     05      W-RECURRING-MINUTES  PIC S9(09) COMP VALUE ZERO.             
003240                                                                          
003250*-----------------------------------------------------------------        
003260* sonstige Arbeitsfelder: Indizes, Suchhilfen, Tauschfelder               
003270*                                                                         
003280* W-IX/W-IX2 werden quer durch fast alle C1xx- und D1xx-Sektionen         
003290* wiederverwendet und nicht pro Sektion neu deklariert -- das             
003300* entspricht der in diesem Haus ueblichen Praxis, Indexfelder so          
003310* sparsam wie moeglich zu halten, solange keine zwei Sektionen            
003320* gleichzeitig (d. h. ohne dazwischenliegenden PERFORM-Abschluss)         
003330* denselben Index benoetigen.  W-BEST-IX/W-BEST-VAL gehoeren              
003340* zusammen und werden von den Top-10-Auswahlsektionen (D101/D111)         
003350* verwendet; ausserhalb dieser beiden Sektionen haben sie keine           
003360* definierte Bedeutung.                                                   
003370*-----------------------------------------------------------------        
003380 01          ARBEITSFELDER.                                               
003390     05      W-IX                 PIC S9(04) COMP.                        
003400     05      W-IX2                PIC S9(04) COMP.                        
003410     05      W-BEST-IX            PIC S9(04) COMP.                        
003420     05      W-BEST-VAL           PIC S9(09) COMP.                        
003430     05      W-DURBAND-ROUNDED    PIC 9(04) COMP.                         
003440     05      W-KEYWORD-IX         PIC S9(04) COMP.                        
003450     05      W-KEYWORD-LEN        PIC S9(04) COMP.                        
003460     05      W-MATCH-POS          PIC S9(04) COMP.                        
003470     05      W-HOUR               PIC 9(02) COMP.                         
003480     05      W-SUBJECT-UP         PIC X(60).                              
003490     05      W-KEYWORD-UP         PIC X(15).                              
003500     05      W-IS-RECURRING       PIC X(01).                              
003510         88  W-REC-IS-RECURRING       VALUE "Y".                          
003520     05      W-FOUND              PIC X(01).                              
003530         88  W-ENTRY-FOUND            VALUE "Y".                          
003540     05      W-DAY-TMP-DATE       PIC 9(08) COMP.                         
003550     05      W-DAY-TMP-MIN        PIC S9(07) COMP.                        
003560     05      W-DAY-TMP-CNT        PIC 9(04) COMP.                         
003570                                                                          
003580*****************************************************************         
003590* Fachliche Anmerkungen zur Kennzahlen- und Mustererkennung               
003600*-----------------------------------------------------------------        
003610* Die Tabellen in der WORKING-STORAGE SECTION sind bewusst in zwei        
003620* Gruppen getrennt: die in CALTBLC (Copybook, EXTERNAL, von               
003630* CALDRV0O                                                                
003640* und CALSUM0M weiterverwendet) und die hier lokalen                      
003650* W-...-TABELLE-                                                          
003660* Gruppen (Subject-, Organisator-, Tages- und Dauerband-Dedup),           
003670* die                                                                     
003680* ausserhalb dieses Programms keine Bedeutung haben und daher             
003690* nicht                                                                   
003700* mit nach aussen gegeben werden.                                         
003710*                                                                         
003720* Die Top-10-Subjects und die Recurring-Minuten teilen sich               
003730* dieselbe                                                                
003740* Subject-Dedup-Tabelle W-SUBJ-TABELLE -- FILTERED-OUT wird also          
003750* nur einmal gelesen, nicht einmal fuer die Rangliste und ein             
003760* zweites Mal fuer den Recurring-Anteil.  Ein Subject mit Anzahl          
003770* groesser/gleich 2 gilt immer als wiederkehrend (Regel a); ein           
003780* Subject mit genau einem Vorkommen gilt nur als wiederkehrend,           
003790* wenn sein Text eines der 24 Stichwoerter aus RECUR-KEYWORD-TBL          
003800* enthaelt (Regel b) -- beide Regeln schliessen sich gegenseitig          
003810* nicht aus, werden aber so berechnet, dass keine Minuten doppelt         
003820* gezaehlt werden koennen (D211-TEST-SUBJECT-RECURRING prueft             
003830* Regel a zuerst und wertet Regel b nur aus, wenn a nicht                 
003840* zutrifft).                                                              
003850*                                                                         
003860* Die Long-Meetings-Tabelle liegt in CALTBLC, nicht lokal -- sie          
003870* wird                                                                    
003880* waehrend des Durchlaufs laufend aktuell gehalten (Einfuegen per         
003890* Shift, siehe C150/C151), nicht erst am Laufende aus einer               
003900* Gesamttabelle ausgewaehlt, da eine vollstaendige Liste aller            
003910* Termine ueber 60 Minuten potenziell genauso gross werden koennte        
003920* wie der gesamte Bestand.                                                
003930*                                                                         
003940* Busiest-Day, Dauerbaender, haeufigste Dauer und Frueh-/Spaet-           
003950* Anteil (D300 bis D330) sind reine Mustererkennung und dienen            
003960* ausschliesslich der Zusammenfassung in CALSUM0M -- keines dieser        
003970* vier Ergebnisse wird im Audit-Report von CALDRV0O gedruckt.             
003980*                                                                         
003990* W-DAY-TABELLE (Tages-Dedup) speichert nur das Startdatum, nie           
004000* den                                                                     
004010* Wochentag -- der Wochentag eines Kalendertags ergibt sich immer         
004020* aus CAL-WEEKDAY-NUM des jeweiligen Satzes und muss hier nicht           
004030* zusaetzlich gefuehrt werden, da alle Saetze desselben Kalender-         
004040* tags zwingend denselben Wochentag tragen.                               
004050*****************************************************************         
004060                                                                          
004070 LINKAGE SECTION.                                                         
004080*-->    Uebergabe aus Hauptprogramm (CALDRV0O)                            
004090 01     LINK-REC.                                                         
004100*-----------------------------------------------------------------        
004110* LINK-RC ist der einzige Parameter, den CALMET0M an CALDRV0O             
004120* zurueckgibt; die eigentlichen Ergebnisse laufen ueber                   
004130* CAL-SHARED-                                                             
004140* TABLES (EXTERNAL, Copybook CALTBLC) und nicht ueber LINKAGE, da         
004150* diese Tabellen auch von CALSUM0M ohne eigenen CALL gelesen              
004160* werden muessen.                                                         
004170     05  LINK-RC                  PIC S9(04) COMP.                        
004180*       0    = OK, alle neun Herleitungs-Sektionen durchlaufen            
004190*       9999 = Programmabbruch (OPEN-Fehler auf FILTERED-FILE),           
004200*              CAL-SHARED-TABLES bleibt im INITIALIZE-Nullzustand         
004210*****************************************************************         
004220* Betriebsvoraussetzungen und Abgrenzung                                  
004230*-----------------------------------------------------------------        
004240* CALMET0M erwartet, dass FILTERED-OUT bereits vollstaendig und im        
004250* Satzbild CAL-NORM-REC (Copybook CALNRMC) von CALPAR0M                   
004260* geschrieben                                                             
004270* wurde -- dieses Programm liest die Datei genau einmal                   
004280* sequentiell                                                             
004290* und besitzt keine eigene Pruefung, ob die vorgelagerte Normali-         
004300* sierung tatsaechlich gelaufen ist.                                      
004310*                                                                         
004320* Alle Summentabellen liegen vollstaendig im Hauptspeicher (keine         
004330* Zwischendatei, kein SORT-Aufruf) -- die OCCURS-Grenzen (1000            
004340* Subjects, 500 Organisatoren, 1000 Kalendertage, 100 Dauerband-          
004350* Werte) sind grosszuegig bemessen, aber nicht unbegrenzt.  Ein           
004360* Bestand, der eine dieser Grenzen uebersteigt, wuerde zu einem           
004370* Laufzeitfehler fuehren; das ist fuer die hier angenommenen              
004380* Bestandsgroessen nicht vorgesehen und wird nicht gesondert              
004390* abgefangen.                                                             
004400*                                                                         
004410* CALMET0M selbst schreibt keine Ausgabedatei -- alle Ergebnisse          
004420* landen ausschliesslich in CAL-SHARED-TABLES (EXTERNAL), das von         
004430* CALDRV0O fuer den Audit-Report und von CALSUM0M fuer die                
004440* Zusammen-                                                               
004450* fassung gelesen wird.  Schlaegt das Oeffnen von FILTERED-OUT            
004460* fehl,                                                                   
004470* bricht das Programm sofort ab, ohne dass CAL-SHARED-TABLES ueber        
004480* den von INITIALIZE gesetzten Nullzustand hinauskommt.                   
004490*                                                                         
004500* Die Reihenfolge der neun Herleitungs-Sektionen in B090-ENDE ist         
004510* nicht beliebig: D100/D110 (Top-10-Ranglisten) und D120                  
004520* (Sortierung                                                             
004530* der Tages-Tabelle) muessen vor D300/D310 (Muster, die auf der           
004540* sortierten Tages-Tabelle und den Wochentags-Stunden aufbauen)           
004550* laufen.  D200 (KPIs) und D210 (Recurring) sind von dieser               
004560* Reihenfolge unabhaengig, stehen aber aus Gruenden der Lesbarkeit        
004570* zwischen den beiden Gruppen.                                            
004580*****************************************************************         
004590                                                                          
004600                                                                          
004610 PROCEDURE DIVISION USING LINK-REC.                                       
004620*****************************************************************         
004630* Steuerungs-Section                                                      
004640*****************************************************************         
004650*-----------------------------------------------------------------        
004660* A100-STEUERUNG -- oberste Kontroll-Sektion von CALMET0M.  Ruft          
004670* den Vorlauf, dann den satzweisen Verarbeitungszyklus und zuletzt        
004680* den Nachlauf auf; bricht bei einem Vorlauffehler sofort mit             
004690* LINK-RC = 9999 ab, ohne die Verarbeitung zu versuchen.                  
004700*-----------------------------------------------------------------        
004710 A100-STEUERUNG SECTION.                                                  
004720 A100-00.                                                                 
004730     PERFORM B000-VORLAUF                                                 
004740     IF  PRG-ABBRUCH                                                      
004750         MOVE 9999 TO LINK-RC                                             
004760         GO TO A100-99                                                    
004770     END-IF                                                               
004780                                                                          
004790     PERFORM B100-VERARBEITUNG                                            
004800                                                                          
004810     PERFORM B090-ENDE                                                    
004820                                                                          
004830     MOVE ZERO TO LINK-RC                                                 
004840     .                                                                    
004850 A100-99.                                                                 
004860     EXIT PROGRAM.                                                        
004870                                                                          
004880*****************************************************************         
004890* Vorlauf: Tabellen loeschen, Wochentagsnamen setzen, Datei               
004900* oeffnen                                                                 
004910*-----------------------------------------------------------------        
004920* INITIALIZE CAL-SHARED-TABLES loescht alle Tabellen und Kenn-            
004930* zahlen in CALTBLC auf einen Schlag -- ohne diesen Schritt wuerde        
004940* ein zweiter Lauf im selben Programmstart (kommt bei CALMET0M            
004950* nicht vor, ist aber Teil des allgemeinen Programmaufbaus) auf           
004960* Altwerten aus dem Vorlauf weiterrechnen.  Die Wochentagsnamen           
004970* muessen vor der ersten Verwendung in C210/D300 einmal gesetzt           
004980* sein, daher hier und nicht erst bei Bedarf.                             
004990*****************************************************************         
005000*-----------------------------------------------------------------        
005010* B000-VORLAUF -- setzt die komplette Tabellenstruktur CAL-SHARED-        
005020* TABLES (alle Zaehler, alle OCCURS-Tabellen) per INITIALIZE auf          
005030* ihren Ausgangszustand zurueck, baut die Wochentagsnamen-Tabelle         
005040* auf und eroeffnet die FILTERED-FILE.  Laeuft CALMET0M mehrfach          
005050* im selben Batchlauf (was es derzeit nicht tut), waere dieser            
005060* Reset zwingend noetig, um alte Werte aus einem Vorlauf nicht            
005070* mitzuschleppen.                                                         
005080*-----------------------------------------------------------------        
005090 B000-VORLAUF SECTION.                                                    
005100 B000-00.                                                                 
005110     INITIALIZE CAL-SHARED-TABLES                                         
005120     PERFORM C000-INIT-WEEKDAY-NAMES THRU C000-99                         
005130     PERFORM F100-OPEN-FILES                                              
005140     .                                                                    
005150 B000-99.                                                                 
005160     EXIT.                                                                
005170                                                                          
005180*****************************************************************         
005190* Wochentagsnamen der Tabelle CAL-WEEKDAY-TBL vorbelegen                  
005200*-----------------------------------------------------------------        
005210* Montag bis Sonntag als Klartext, damit CAL-PAT-BUSIEST-DAY in           
005220* D300-DETECT-BUSIEST-DAY und der Wochentags-Abschnitt in CALSUM0M        
005230* nicht mit einer blossen Zahl 1-7 arbeiten muessen.  Die                 
005240* Reihenfolge                                                             
005250* richtet sich nach CAL-WEEKDAY-NUM aus CALPAR0M (Montag = 1).            
005260*****************************************************************         
005270 C000-INIT-WEEKDAY-NAMES SECTION.                                         
005280 C000-00.                                                                 
005290     MOVE 1 TO W-IX                                                       
005300     PERFORM C001-INIT-WEEKDAY-NAME THRU C001-99                          
005310             UNTIL W-IX > 7                                               
005320     .                                                                    
005330 C000-99.                                                                 
005340     EXIT.                                                                
005350                                                                          
005360*-----------------------------------------------------------------        
005370* C001-INIT-WEEKDAY-NAME -- ein einzelner Tabelleneintrag; W-IX           
005380* laeuft hier von 1 bis 7 und wird am Ende jedes Durchlaufs               
005390* erhoeht.                                                                
005400*-----------------------------------------------------------------        
005410 C001-INIT-WEEKDAY-NAME SECTION.                                          
005420 C001-00.                                                                 
005430     MOVE WOCHENTAG-NAME(W-IX) TO CAL-WD-NAME(W-IX)                       
005440     ADD 1 TO W-IX                                                        
005450     .                                                                    
005460 C001-99.                                                                 
005470     EXIT.                                                                
005480                                                                          
005490*****************************************************************         
005500* Ende: Datei schliessen, Ranglisten und Kennzahlen ableiten              
005510*-----------------------------------------------------------------        
005520* Alle Herleitungen (Top-10-Ranglisten, Sortierung der Tages-             
005530* Tabelle, Kennzahlen, Recurring-Anteil, Muster) laufen erst hier,        
005540* am Ende des einzigen Lesedurchlaufs -- sie brauchen den voll-           
005550* staendigen Bestand der Dedup-Tabellen und koennen daher nicht           
005560* satzweise waehrend B120-VERARB-SATZ berechnet werden.  Bei einem        
005570* leeren FILTERED-OUT (W-TOTAL-COUNT = 0) unterbleiben alle neun          
005580* Herleitungen komplett -- CAL-SHARED-TABLES bleibt dann im durch         
005590* INITIALIZE gesetzten Nullzustand, was CALSUM0M als "keine               
005600* Termine" auswertet.                                                     
005610*****************************************************************         
005620 B090-ENDE SECTION.                                                       
005630 B090-00.                                                                 
005640     PERFORM F900-CLOSE-FILES                                             
005650                                                                          
005660* Die neun Ableitungs-Sektionen unten laufen bewusst in dieser            
005670* Reihenfolge: D120-SORT-DAILY-TBL muss vor D310/D330 stehen, da          
005680* diese auf der sortierten Tages-Tabelle aufbauen, und D200-CALC-         
005690* KPIS muss vor D210-CALC-RECURRING liegen, da D210 auf bereits           
005700* gefuellte KPI-Felder aufsetzt.  Bei leerem Eingabebestand               
005710* (W-TOTAL-COUNT = 0) werden alle neun uebersprungen, damit keine         
005720* Division durch Null (Durchschnittsdauer, Stundenumrechnung)             
005730* auftreten kann.                                                         
005740     IF  W-TOTAL-COUNT > ZERO                                             
005750         PERFORM D100-RANK-TOP-SUBJECTS    THRU D100-99                   
005760         PERFORM D110-RANK-TOP-ORGANIZERS  THRU D110-99                   
005770         PERFORM D120-SORT-DAILY-TBL       THRU D120-99                   
005780         PERFORM D200-CALC-KPIS            THRU D200-99                   
005790         PERFORM D210-CALC-RECURRING       THRU D210-99                   
005800         PERFORM D300-DETECT-BUSIEST-DAY   THRU D300-99                   
005810         PERFORM D310-DETECT-DURATION-BANDS THRU D310-99                  
005820         PERFORM D320-DETECT-MOST-COMMON-DURATION THRU D320-99            
005830         PERFORM D330-DETECT-EARLY-LATE    THRU D330-99                   
005840     END-IF                                                               
005850     .                                                                    
005860 B090-99.                                                                 
005870     EXIT.                                                                
005880                                                                          
005890*****************************************************************         
005900* Verarbeitung: je normalisierten Satz alle Summentabellen                
005910* fortschreiben                                                           
005920*****************************************************************         
005930*-----------------------------------------------------------------        
005940* B100-VERARBEITUNG -- klassische Lese-Verarbeitungs-Schleife: ein        
005950* Satz aus FILTERED-FILE lesen, verarbeiten, wiederholen, bis             
005960* FILE-EOF gesetzt ist.  Die eigentliche Kennzahlenbildung steckt         
005970* in B120-VERARB-SATZ und den darunterliegenden C1xx-Sektionen.           
005980*-----------------------------------------------------------------        
005990 B100-VERARBEITUNG SECTION.                                               
006000 B100-00.                                                                 
006010     PERFORM B110-LESE-SATZ THRU B110-99                                  
006020     PERFORM B120-VERARB-SATZ THRU B120-99                                
006030             UNTIL FILE-EOF                                               
006040     .                                                                    
006050 B100-99.                                                                 
006060     EXIT.                                                                
006070                                                                          
006080*****************************************************************         
006090* Naechsten normalisierten Satz lesen                                     
006100*****************************************************************         
006110*-----------------------------------------------------------------        
006120* B110-LESE-SATZ -- ein einzelner Lesezugriff auf FILTERED-FILE.          
006130* Setzt bei Dateiende den Schalter FILE-EOF, der die Hauptschleife        
006140* in B100-VERARBEITUNG beendet; es gibt keine Fehlerpruefung ueber        
006150* FILE-STATUS an dieser Stelle, da ein Lesefehler nach                    
006160* erfolgreichem                                                           
006170* OPEN in der Praxis nie beobachtet wurde.                                
006180*-----------------------------------------------------------------        
006190 B110-LESE-SATZ SECTION.                                                  
006200 B110-00.                                                                 
006210     READ FILTERED-FILE AT END SET FILE-EOF TO TRUE END-READ              
006220     .                                                                    
006230 B110-99.                                                                 
006240     EXIT.                                                                
006250                                                                          
006260*****************************************************************         
006270* Einen Satz in alle Summentabellen einrechnen                            
006280*-----------------------------------------------------------------        
006290* Jeder Satz aus FILTERED-OUT durchlaeuft alle sieben                     
006300* Akkumulations-                                                          
006310* Sektionen, unabhaengig voneinander -- keine davon haengt vom            
006320* Ergebnis einer anderen ab, die Reihenfolge ist also austauschbar        
006330* und nur aus historischen Gruenden so gewaehlt (Gesamtzaehler            
006340* zuerst, dann Subject/Organisator/Wochentag/Tag/Long-Meetings/           
006350* Dauerband in der Reihenfolge, in der sie im Laufe der Zeit              
006360* hinzugekommen sind, vgl. Aenderungshistorie oben).                      
006370*****************************************************************         
006380 B120-VERARB-SATZ SECTION.                                                
006390 B120-00.                                                                 
006400* Alle sieben C1xx-Sektionen laufen fuer jeden gelesenen Satz in          
006410* fester Reihenfolge durch -- sie sind voneinander unabhaengig            
006420* (keine Sektion liest, was eine andere gerade erst                       
006430* fortgeschrieben                                                         
006440* hat), die Reihenfolge hier ist also nur historisch gewachsen und        
006450* nicht fachlich vorgeschrieben.  Der naechste Satz wird erst ganz        
006460* am Ende gelesen, damit der EOF-Test in B100-VERARBEITUNG den            
006470* zuletzt gelesenen Satz korrekt abschliesst.                             
006480     PERFORM C100-ACCUM-TOTALS       THRU C100-99                         
006490     PERFORM C110-ACCUM-SUBJECT-TBL  THRU C110-99                         
006500     PERFORM C120-ACCUM-ORGANIZER-TBL THRU C120-99                        
006510     PERFORM C130-ACCUM-WEEKDAY-TBL  THRU C130-99                         
006520     PERFORM C140-ACCUM-DAILY-TBL    THRU C140-99                         
006530     PERFORM C150-ACCUM-LONG-TBL     THRU C150-99                         
006540     PERFORM C160-ACCUM-DURBAND-TBL  THRU C160-99                         
006550                                                                          
006560     PERFORM B110-LESE-SATZ THRU B110-99                                  
006570     .                                                                    
006580 B120-99.                                                                 
006590     EXIT.                                                                
006600                                                                          
006610*****************************************************************         
006620* Gesamtzaehler (Minuten, Satzanzahl) fortschreiben                       
006630*-----------------------------------------------------------------        
006640* Einfachste der sieben Akkumulations-Sektionen -- keine Suche,           
006650* keine Tabelle, nur zwei fortlaufende Summen, die D200-CALC-KPIS         
006660* am Laufende fuer Gesamtstunden und Durchschnittsdauer benutzt.          
006670*****************************************************************         
006680 C100-ACCUM-TOTALS SECTION.                                               
006690 C100-00.                                                                 
006700* Gesamtzaehler fuer die Kennzahlen (D200) und den Recurring-             
006710* Prozentsatz (D210) -- wird fuer jeden gelesenen Satz fortge-            
006720* schrieben, unabhaengig von allen anderen Tabellen.                      
006730     ADD 1 TO W-TOTAL-COUNT                                               
006740     ADD CAL-DURATION-MINUTES TO W-TOTAL-MINUTES                          
006750     .                                                                    
006760 C100-99.                                                                 
006770     EXIT.                                                                
006780                                                                          
006790*****************************************************************         
006800* Subject-Tabelle: Subject suchen oder neu anlegen, Anzahl und            
006810* Minuten fortschreiben                                                   
006820*-----------------------------------------------------------------        
006830* Dieselbe Dedup-Technik wird gleich viermal verwendet (Subject,          
006840* Organisator, Kalendertag, Dauerband): linear suchen ueber               
006850* C1x1-FIND-..., bei Fehlschlag einen neuen Eintrag am Ende               
006860* anlegen, danach immer in den (ggf. neuen) Eintrag fortschreiben.        
006870* Die Tabelle ist unbegrenzt (bis zur OCCURS-Grenze) -- es gibt           
006880* keine Kappung der Subject-Vielfalt, auch wenn nur die Top-10            
006890* am Ende gedruckt werden.                                                
006900*****************************************************************         
006910 C110-ACCUM-SUBJECT-TBL SECTION.                                          
006920 C110-00.                                                                 
006930* W-FOUND wird vor jeder Suche auf "N" zurueckgesetzt, da W-ENTRY-        
006940* FOUND (die 88-Ebene darauf) sonst noch den Treffer des letzten          
006950* Satzes anzeigen wuerde.                                                 
006960     MOVE "N" TO W-FOUND                                                  
006970     MOVE 1   TO W-IX                                                     
006980     PERFORM C111-FIND-SUBJECT THRU C111-99                               
006990             UNTIL W-IX > W-SUBJ-DEDUP-COUNT OR W-ENTRY-FOUND             
007000                                                                          
007010     IF  NOT W-ENTRY-FOUND                                                
007020         ADD 1 TO W-SUBJ-DEDUP-COUNT                                      
007030         MOVE CAL-SUBJECT-TEXT TO W-SUBJ-TEXT(W-SUBJ-DEDUP-COUNT)         
007040         MOVE ZERO TO W-SUBJ-COUNT(W-SUBJ-DEDUP-COUNT)                    
007050         MOVE ZERO TO W-SUBJ-MINUTES(W-SUBJ-DEDUP-COUNT)                  
007060         MOVE W-SUBJ-DEDUP-COUNT TO W-IX                                  
007070     END-IF                                                               
007080                                                                          
007090     ADD 1 TO W-SUBJ-COUNT(W-IX)                                          
007100     ADD CAL-DURATION-MINUTES TO W-SUBJ-MINUTES(W-IX)                     
007110     .                                                                    
007120 C110-99.                                                                 
007130     EXIT.                                                                
007140                                                                          
007150*****************************************************************         
007160* Subject in der Tabelle suchen (Schleifenzaehler W-IX wird hier          
007170* hochgezaehlt)                                                           
007180*-----------------------------------------------------------------        
007190* Lineare Suche, kein binaerer Sucher -- die Tabelle ist nicht            
007200* sortiert (Eintraege kommen in Lesereihenfolge), eine binaere            
007210* Suche waere hier also gar nicht anwendbar.  Bei grossen                 
007220* Bestaenden                                                              
007230* mit vielen unterschiedlichen Subjects kostet das Zeit, wurde            
007240* aber                                                                    
007250* nie als Engpass gemeldet.                                               
007260*****************************************************************         
007270 C111-FIND-SUBJECT SECTION.                                               
007280 C111-00.                                                                 
007290     IF  W-SUBJ-TEXT(W-IX) = CAL-SUBJECT-TEXT                             
007300         MOVE "Y" TO W-FOUND                                              
007310     ELSE                                                                 
007320         ADD 1 TO W-IX                                                    
007330     END-IF                                                               
007340     .                                                                    
007350 C111-99.                                                                 
007360     EXIT.                                                                
007370                                                                          
007380*****************************************************************         
007390* Organisator-Tabelle: leere Organisatoren bleiben aussen vor             
007400*****************************************************************         
007410*-----------------------------------------------------------------        
007420* C120-ACCUM-ORGANIZER-TBL -- Organisator-Dedup-Tabelle                   
007430* fortschreiben,                                                          
007440* analog zu C110-ACCUM-SUBJECT-TBL, jedoch mit vorausgehender             
007450* Pruefung                                                                
007460* auf einen leeren Organisator-Wert.                                      
007470*-----------------------------------------------------------------        
007480 C120-ACCUM-ORGANIZER-TBL SECTION.                                        
007490 C120-00.                                                                 
007500* Ein leerer Organisator (Rohsatz ohne Organizer-Angabe) wird in          
007510* der Organisator-Tabelle gar nicht erst gefuehrt -- die Top-10-          
007520* Organisatoren-Liste soll keinen Leereintrag enthalten.                  
007530     IF  CAL-ORGANIZER-TEXT = SPACES                                      
007540         GO TO C120-99                                                    
007550     END-IF                                                               
007560                                                                          
007570     MOVE "N" TO W-FOUND                                                  
007580     MOVE 1   TO W-IX                                                     
007590     PERFORM C121-FIND-ORGANIZER THRU C121-99                             
007600             UNTIL W-IX > W-ORG-DEDUP-COUNT OR W-ENTRY-FOUND              
007610                                                                          
007620     IF  NOT W-ENTRY-FOUND                                                
007630         ADD 1 TO W-ORG-DEDUP-COUNT                                       
007640         MOVE CAL-ORGANIZER-TEXT TO W-ORG-TEXT(W-ORG-DEDUP-COUNT)         
007650         MOVE ZERO TO W-ORG-COUNT(W-ORG-DEDUP-COUNT)                      
007660         MOVE ZERO TO W-ORG-MINUTES(W-ORG-DEDUP-COUNT)                    
007670         MOVE W-ORG-DEDUP-COUNT TO W-IX                                   
007680     END-IF                                                               
007690                                                                          
007700     ADD 1 TO W-ORG-COUNT(W-IX)                                           
007710     ADD CAL-DURATION-MINUTES TO W-ORG-MINUTES(W-IX)                      
007720     .                                                                    
007730 C120-99.                                                                 
007740     EXIT.                                                                
007750                                                                          
007760*****************************************************************         
007770* Organisator in der Tabelle suchen                                       
007780*-----------------------------------------------------------------        
007790* Baugleich zu C111-FIND-SUBJECT, nur auf W-ORG-TABELLE statt             
007800* W-SUBJ-TABELLE -- bewusst nicht als gemeinsame Sektion mit einem        
007810* Umschaltparameter gehalten, da die beiden Tabellen                      
007820* unterschiedliche                                                        
007830* Feldbreiten (CAL-ORGANIZER-TEXT 40, CAL-SUBJECT-TEXT 60) haben.         
007840*****************************************************************         
007850*-----------------------------------------------------------------        
007860* C121-FIND-ORGANIZER -- lineare Suche in der Organisator-Tabelle,        
007870* baugleich zu C111-FIND-SUBJECT.                                         
007880*-----------------------------------------------------------------        
007890 C121-FIND-ORGANIZER SECTION.                                             
007900 C121-00.                                                                 
007910     IF  W-ORG-TEXT(W-IX) = CAL-ORGANIZER-TEXT                            
007920         MOVE "Y" TO W-FOUND                                              
007930     ELSE                                                                 
007940         ADD 1 TO W-IX                                                    
007950     END-IF                                                               
007960     .                                                                    
007970 C121-99.                                                                 
007980     EXIT.                                                                
007990                                                                          
008000*****************************************************************         
008010* Wochentags-Tabelle fortschreiben (Minuten roh, Anzahl direkt            
008020* in CAL-WD-COUNT)                                                        
008030*****************************************************************         
008040*-----------------------------------------------------------------        
008050* C130-ACCUM-WEEKDAY-TBL -- Minuten und Anzahl je Wochentag (Index        
008060* 1-7, Montag bis Sonntag) fortschreiben.  Keine Suche                    
008070* erforderlich,                                                           
008080* da CAL-WEEKDAY-NUM direkt als Tabellenindex verwendet wird.             
008090*-----------------------------------------------------------------        
008100 C130-ACCUM-WEEKDAY-TBL SECTION.                                          
008110 C130-00.                                                                 
008120* CAL-WEEKDAY-NUM kommt bereits aus CALPAR0M (dort per Zeller-            
008130* Formel auf das Startdatum ermittelt) -- hier nur noch Minuten           
008140* und Anzahl je Index 1-7 fortschreiben, keine eigene Berechnung.         
008150     ADD CAL-DURATION-MINUTES TO W-WD-MINUTES(CAL-WEEKDAY-NUM)            
008160     ADD 1 TO CAL-WD-COUNT(CAL-WEEKDAY-NUM)                               
008170     .                                                                    
008180 C130-99.                                                                 
008190     EXIT.                                                                
008200                                                                          
008210*****************************************************************         
008220* Tages-Tabelle (Daily-Load): Kalendertag suchen oder anlegen             
008230*-----------------------------------------------------------------        
008240* Schluessel ist CAL-START-DATE, nicht Start- und Enddatum                
008250* gemeinsam                                                               
008260* -- ein Termin, der ueber Mitternacht hinaus geht, zaehlt also           
008270* vollstaendig gegen seinen Starttag, nicht anteilig auf beide            
008280* Tage                                                                    
008290* verteilt.  Diese Tabelle dient ausschliesslich der Muster-              
008300* erkennung (D310) und wird nicht gedruckt.                               
008310*****************************************************************         
008320 C140-ACCUM-DAILY-TBL SECTION.                                            
008330 C140-00.                                                                 
008340* Gleiches Rueckstell-Muster wie in C110-ACCUM-SUBJECT-TBL; die           
008350* Tages-Tabelle bleibt bis D120-SORT-DAILY-TBL unsortiert in              
008360* Lesereihenfolge.                                                        
008370     MOVE "N" TO W-FOUND                                                  
008380     MOVE 1   TO W-IX                                                     
008390     PERFORM C141-FIND-DAY THRU C141-99                                   
008400             UNTIL W-IX > W-DAY-DEDUP-COUNT OR W-ENTRY-FOUND              
008410                                                                          
008420     IF  NOT W-ENTRY-FOUND                                                
008430         ADD 1 TO W-DAY-DEDUP-COUNT                                       
008440         MOVE CAL-START-DATE TO W-DAY-DATE(W-DAY-DEDUP-COUNT)             
008450         MOVE ZERO            TO W-DAY-MINUTES(W-DAY-DEDUP-COUNT)         
008460         MOVE ZERO            TO W-DAY-COUNT(W-DAY-DEDUP-COUNT)           
008470         MOVE W-DAY-DEDUP-COUNT TO W-IX                                   
008480     END-IF                                                               
008490                                                                          
008500     ADD CAL-DURATION-MINUTES TO W-DAY-MINUTES(W-IX)                      
008510     ADD 1 TO W-DAY-COUNT(W-IX)                                           
008520     .                                                                    
008530 C140-99.                                                                 
008540     EXIT.                                                                
008550                                                                          
008560*****************************************************************         
008570* Kalendertag in der Tabelle suchen                                       
008580*-----------------------------------------------------------------        
008590* Gleiches Suchmuster wie C111/C121, diesmal mit einem reinen             
008600* COMP-Zahlenvergleich (CAL-START-DATE) statt einem Textvergleich         
008610* --                                                                      
008620* geringfuegig guenstiger, aber aus Konsistenzgruenden genauso            
008630* aufgebaut wie die beiden Text-Suchen.                                   
008640*****************************************************************         
008650 C141-FIND-DAY SECTION.                                                   
008660 C141-00.                                                                 
008670     IF  W-DAY-DATE(W-IX) = CAL-START-DATE                                
008680         MOVE "Y" TO W-FOUND                                              
008690     ELSE                                                                 
008700         ADD 1 TO W-IX                                                    
008710     END-IF                                                               
008720     .                                                                    
008730 C141-99.                                                                 
008740     EXIT.                                                                
008750                                                                          
008760*****************************************************************         
008770* Long-Meetings-Tabelle (> 60 Minuten), absteigend nach Dauer,            
008780* maximal 20 Zeilen -- Einfuegen per Shift, schwaechster Eintrag          
008790* faellt bei voller Tabelle heraus                                        
008800*-----------------------------------------------------------------        
008810* Solange die Tabelle noch nicht voll ist, wird einfach am Ende           
008820* angehaengt (W-IX = naechste freie Position).  Ist sie voll (20          
008830* Eintraege), kommt ein neuer Termin nur noch hinein, wenn er             
008840* laenger dauert als der bisher kuerzeste Eintrag an Position 20          
008850* --                                                                      
008860* in dem Fall faellt genau dieser Eintrag heraus, alle laengeren          
008870* Eintraege ruecken ueber C151-SHIFT-LONG-UP eine Position nach           
008880* oben, bis die richtige Einfuegeposition frei ist.                       
008890*****************************************************************         
008900*-----------------------------------------------------------------        
008910* C150-ACCUM-LONG-TBL -- Pflege der Top-20-Liste der laengsten            
008920* Termine (CAL-LONGMTG-TABLE).  Termine bis 60 Minuten werden gar         
008930* nicht erst betrachtet; ab 61 Minuten wird die Tabelle entweder          
008940* einfach erweitert (solange noch Platz ist) oder -- wenn sie voll        
008950* ist -- nur bei Ueberbietung des schwaechsten (letzten) Eintrags         
008960* per C151-SHIFT-LONG-UP neu einsortiert.                                 
008970*-----------------------------------------------------------------        
008980 C150-ACCUM-LONG-TBL SECTION.                                             
008990 C150-00.                                                                 
009000* Die Grenze von 60 Minuten ist bewusst fest verdrahtet und nicht         
009010* an CAL-MIN-DURATION (den Mindestdauer-Filter aus CALPAR0M)              
009020* gekoppelt -- "lange Termine" ist eine Auswertungskategorie, kein        
009030* Filterkriterium, und soll sich nicht mitaendern, wenn der               
009040* Mindestdauer-Parameter umgestellt wird.                                 
009050     IF  CAL-DURATION-MINUTES NOT > 60                                    
009060         GO TO C150-99                                                    
009070     END-IF                                                               
009080                                                                          
009090     IF  CAL-LONGMTG-COUNT < 20                                           
009100         ADD 1 TO CAL-LONGMTG-COUNT                                       
009110         MOVE CAL-LONGMTG-COUNT TO W-IX                                   
009120     ELSE                                                                 
009130         IF  CAL-DURATION-MINUTES NOT > CAL-LONGMTG-DURATION(20)          
009140             GO TO C150-99                                                
009150         END-IF                                                           
009160         MOVE 20 TO W-IX                                                  
009170     END-IF                                                               
009180                                                                          
009190     PERFORM C151-SHIFT-LONG-UP THRU C151-99                              
009200             UNTIL W-IX = 1                                               
009210                OR CAL-LONGMTG-DURATION(W-IX - 1)                         
009220                                        >= CAL-DURATION-MINUTES           
009230                                                                          
009240     MOVE CAL-SUBJECT-TEXT     TO CAL-LONGMTG-SUBJECT(W-IX)               
009250     MOVE CAL-DURATION-MINUTES TO CAL-LONGMTG-DURATION(W-IX)              
009260     MOVE CAL-START-DATE       TO CAL-LONGMTG-DATE(W-IX)                  
009270     MOVE CAL-ORGANIZER-TEXT   TO CAL-LONGMTG-ORGANIZER(W-IX)             
009280     .                                                                    
009290 C150-99.                                                                 
009300     EXIT.                                                                
009310                                                                          
009320*****************************************************************         
009330* Einen Long-Meetings-Eintrag um eine Position nach oben                  
009340* verschieben und den Einfuegezeiger zuruecksetzen                        
009350*****************************************************************         
009360*-----------------------------------------------------------------        
009370* C151-SHIFT-LONG-UP -- ein einzelner Verschiebeschritt beim              
009380* Einsortieren eines neuen Eintrags in die absteigend sortierte           
009390* Top-20-Tabelle der laengsten Termine.                                   
009400*-----------------------------------------------------------------        
009410 C151-SHIFT-LONG-UP SECTION.                                              
009420 C151-00.                                                                 
009430* Verschiebt Position W-IX-1 nach W-IX um ein Loch an der                 
009440* Einfuegestelle zu oeffnen; der Aufrufer (C150) zaehlt W-IX nach         
009450* jedem Schritt herunter, bis die richtige Stelle erreicht ist.           
009460     MOVE CAL-LONGMTG-SUBJECT(W-IX - 1)                                   
009470          TO CAL-LONGMTG-SUBJECT(W-IX)                                    
009480     MOVE CAL-LONGMTG-DURATION(W-IX - 1)                                  
009490          TO CAL-LONGMTG-DURATION(W-IX)                                   
009500     MOVE CAL-LONGMTG-DATE(W-IX - 1)                                      
009510          TO CAL-LONGMTG-DATE(W-IX)                                       
009520     MOVE CAL-LONGMTG-ORGANIZER(W-IX - 1)                                 
009530          TO CAL-LONGMTG-ORGANIZER(W-IX)                                  
009540     SUBTRACT 1 FROM W-IX                                                 
009550     .                                                                    
009560 C151-99.                                                                 
009570     EXIT.                                                                
009580                                                                          
009590*****************************************************************         
009600* Dauerbaender (kurz/mittel/lang), Frueh-/Spaet-Zaehler und               
009610* Dauer-Histogramm (fuer haeufigste Dauer) fortschreiben                  
009620*****************************************************************         
009630*-----------------------------------------------------------------        
009640* C160-ACCUM-DURBAND-TBL -- ordnet den Termin einem von drei              
009650* Dauerbaendern zu (kurz bis 30 Min., mittel bis 60 Min., lang            
009660* darueber) und schreibt zusaetzlich die feingranulare Dauer-             
009670* Tabelle fort, die D320-DETECT-MOST-COMMON-DURATION spaeter fuer         
009680* die haeufigste Einzeldauer auswertet.                                   
009690*-----------------------------------------------------------------        
009700 C160-ACCUM-DURBAND-TBL SECTION.                                          
009710 C160-00.                                                                 
009720     EVALUATE TRUE                                                        
009730        WHEN CAL-DURATION-MINUTES <= 30                                   
009740           ADD 1 TO W-PAT-SHORT-CNT                                       
009750        WHEN CAL-DURATION-MINUTES <= 60                                   
009760           ADD 1 TO W-PAT-MEDIUM-CNT                                      
009770* Die drei Baender (kurz/mittel/lang) sind Festwerte aus der              
009780* fachlichen Vorgabe und unabhaengig von CAL-MIN-DURATION; sie            
009790* wandern unveraendert seit C.00.01 durch das Programm.                   
009800        WHEN OTHER                                                        
009810           ADD 1 TO W-PAT-LONG-CNT                                        
009820           ADD CAL-DURATION-MINUTES TO W-PAT-LONG-MINUTES                 
009830     END-EVALUATE                                                         
009840                                                                          
009850     DIVIDE CAL-START-TIME BY 100 GIVING W-HOUR REMAINDER C4-REST         
009860     IF  W-HOUR < 9                                                       
009870         ADD 1 TO W-PAT-EARLY-CNT                                         
009880     END-IF                                                               
009890     IF  W-HOUR >= 17                                                     
009900         ADD 1 TO W-PAT-LATE-CNT                                          
009910     END-IF                                                               
009920                                                                          
009930     COMPUTE W-DURBAND-ROUNDED ROUNDED = CAL-DURATION-MINUTES / 15        
009940     COMPUTE W-DURBAND-ROUNDED = W-DURBAND-ROUNDED * 15                   
009950                                                                          
009960     MOVE "N" TO W-FOUND                                                  
009970     MOVE 1   TO W-IX                                                     
009980     PERFORM C161-FIND-DURBAND THRU C161-99                               
009990             UNTIL W-IX > W-DURBAND-COUNT OR W-ENTRY-FOUND                
010000                                                                          
010010     IF  NOT W-ENTRY-FOUND                                                
010020         ADD 1 TO W-DURBAND-COUNT                                         
010030         MOVE W-DURBAND-ROUNDED                                           
010040              TO W-DURBAND-VALUE(W-DURBAND-COUNT)                         
010050         MOVE ZERO TO W-DURBAND-TALLY(W-DURBAND-COUNT)                    
010060         MOVE W-DURBAND-COUNT TO W-IX                                     
010070     END-IF                                                               
010080                                                                          
010090     ADD 1 TO W-DURBAND-TALLY(W-IX)                                       
010100     .                                                                    
010110 C160-99.                                                                 
010120     EXIT.                                                                
010130                                                                          
010140*****************************************************************         
010150* Gerundeten Dauerwert im Histogramm suchen                               
010160*****************************************************************         
010170*-----------------------------------------------------------------        
010180* C161-FIND-DURBAND -- lineare Suche in der feingranularen Dauer-         
010190* Tabelle nach der auf volle 15 Minuten gerundeten Dauer.                 
010200*-----------------------------------------------------------------        
010210 C161-FIND-DURBAND SECTION.                                               
010220 C161-00.                                                                 
010230* W-DURBAND-ROUNDED wurde vom Aufrufer (C160) bereits auf volle           
010240* 15 Minuten gerundet, bevor diese Suche beginnt.                         
010250     IF  W-DURBAND-VALUE(W-IX) = W-DURBAND-ROUNDED                        
010260         MOVE "Y" TO W-FOUND                                              
010270     ELSE                                                                 
010280         ADD 1 TO W-IX                                                    
010290     END-IF                                                               
010300     .                                                                    
010310 C161-99.                                                                 
010320     EXIT.                                                                
010330                                                                          
010340*****************************************************************         
010350* Top-10 der Subjects nach Gesamtstunden absteigend auswaehlen            
010360*-----------------------------------------------------------------        
010370* Klassische Auswahl ohne vollstaendige Sortierung: es werden nur         
010380* so viele Durchlaeufe gemacht, wie Zeilen tatsaechlich gebraucht         
010390* werden (10, oder weniger, wenn es insgesamt weniger Subjects            
010400* gibt).  Jeder Durchlauf markiert den ausgewaehlten Eintrag ueber        
010410* W-SUBJ-TAKEN, damit er beim naechsten Durchlauf nicht erneut            
010420* gewinnen kann.                                                          
010430*****************************************************************         
010440*-----------------------------------------------------------------        
010450* D100-RANK-TOP-SUBJECTS -- baut CAL-TOPSUBJ-TABLE (Top-10 nach           
010460* Gesamtminuten) aus der Dedup-Tabelle W-SUBJ-TABLE auf.  Statt           
010470* die Dedup-Tabelle zu sortieren, wird zehnmal (oder bis die              
010480* Dedup-Tabelle erschoepft ist) der jeweils beste noch nicht              
010490* vergebene Eintrag gesucht -- eine einfache Auswahl-Methode, die         
010500* sich bei maximal 1000 Eintraegen und nur 10 gesuchten Plaetzen          
010510* nicht lohnt, durch einen echten Sortieralgorithmus zu ersetzen.         
010520*-----------------------------------------------------------------        
010530 D100-RANK-TOP-SUBJECTS SECTION.                                          
010540 D100-00.                                                                 
010550     MOVE ZERO TO CAL-TOPSUBJ-COUNT                                       
010560     PERFORM D101-PICK-BEST-SUBJECT THRU D101-99                          
010570             UNTIL CAL-TOPSUBJ-COUNT = 10                                 
010580                OR CAL-TOPSUBJ-COUNT = W-SUBJ-DEDUP-COUNT                 
010590     .                                                                    
010600 D100-99.                                                                 
010610     EXIT.                                                                
010620                                                                          
010630*****************************************************************         
010640* Noch nicht ausgewaehltes Subject mit den meisten Minuten suchen         
010650* und in CAL-TOPSUBJ-TBL uebernehmen                                      
010660*****************************************************************         
010670*-----------------------------------------------------------------        
010680* D101-PICK-BEST-SUBJECT -- ein Durchlauf der Auswahl: sucht per          
010690* D102-SCAN-SUBJECT den noch nicht vergebenen Eintrag mit den             
010700* meisten Minuten und traegt ihn als naechsten Platz in                   
010710* CAL-TOPSUBJ-TABLE ein.                                                  
010720*-----------------------------------------------------------------        
010730 D101-PICK-BEST-SUBJECT SECTION.                                          
010740 D101-00.                                                                 
010750     MOVE ZERO TO W-BEST-IX                                               
010760     MOVE -1   TO W-BEST-VAL                                              
010770     MOVE 1    TO W-IX                                                    
010780     PERFORM D102-SCAN-SUBJECT THRU D102-99                               
010790             UNTIL W-IX > W-SUBJ-DEDUP-COUNT                              
010800                                                                          
010810     IF  W-BEST-IX = ZERO                                                 
010820         GO TO D101-99                                                    
010830     END-IF                                                               
010840                                                                          
010850     ADD 1 TO CAL-TOPSUBJ-COUNT                                           
010860     MOVE W-SUBJ-TEXT(W-BEST-IX)                                          
010870          TO CAL-TOPSUBJ-SUBJECT(CAL-TOPSUBJ-COUNT)                       
010880     MOVE W-SUBJ-COUNT(W-BEST-IX)                                         
010890          TO CAL-TOPSUBJ-OCCURS(CAL-TOPSUBJ-COUNT)                        
010900     COMPUTE CAL-TOPSUBJ-HOURS(CAL-TOPSUBJ-COUNT) ROUNDED =               
010910             W-SUBJ-MINUTES(W-BEST-IX) / 60                               
010920     COMPUTE CAL-TOPSUBJ-AVGDUR(CAL-TOPSUBJ-COUNT) ROUNDED =              
010930             W-SUBJ-MINUTES(W-BEST-IX) / W-SUBJ-COUNT(W-BEST-IX)          
010940     MOVE "Y" TO W-SUBJ-TAKEN(W-BEST-IX)                                  
010950     .                                                                    
010960 D101-99.                                                                 
010970     EXIT.                                                                
010980                                                                          
010990*****************************************************************         
011000* Einen Subject-Eintrag gegen den bisher besten pruefen                   
011010*****************************************************************         
011020*-----------------------------------------------------------------        
011030* D102-SCAN-SUBJECT -- ein Vergleichsschritt innerhalb der                
011040* Auswahl-                                                                
011050* Suche; W-SUBJ-IS-TAKEN sperrt bereits vergebene Eintraege gegen         
011060* erneute Auswahl.                                                        
011070*-----------------------------------------------------------------        
011080 D102-SCAN-SUBJECT SECTION.                                               
011090 D102-00.                                                                 
011100     IF  NOT W-SUBJ-IS-TAKEN(W-IX)                                        
011110     AND W-SUBJ-MINUTES(W-IX) > W-BEST-VAL                                
011120         MOVE W-IX TO W-BEST-IX                                           
011130         MOVE W-SUBJ-MINUTES(W-IX) TO W-BEST-VAL                          
011140     END-IF                                                               
011150     ADD 1 TO W-IX                                                        
011160     .                                                                    
011170 D102-99.                                                                 
011180     EXIT.                                                                
011190                                                                          
011200*****************************************************************         
011210* Top-10 der Organisatoren nach Gesamtstunden absteigend                  
011220*****************************************************************         
011230*-----------------------------------------------------------------        
011240* D110-RANK-TOP-ORGANIZERS -- baugleich zu D100-RANK-TOP-SUBJECTS,        
011250* diesmal fuer CAL-TOPORG-TABLE aus der Organisator-Dedup-Tabelle.        
011260*-----------------------------------------------------------------        
011270 D110-RANK-TOP-ORGANIZERS SECTION.                                        
011280 D110-00.                                                                 
011290     MOVE ZERO TO CAL-TOPORG-COUNT                                        
011300     PERFORM D111-PICK-BEST-ORGANIZER THRU D111-99                        
011310             UNTIL CAL-TOPORG-COUNT = 10                                  
011320                OR CAL-TOPORG-COUNT = W-ORG-DEDUP-COUNT                   
011330     .                                                                    
011340 D110-99.                                                                 
011350     EXIT.                                                                
011360                                                                          
011370*****************************************************************         
011380* Noch nicht ausgewaehlten Organisator mit den meisten Minuten            
011390* suchen und in CAL-TOPORG-TBL uebernehmen                                
011400*****************************************************************         
011410*-----------------------------------------------------------------        
011420* D111-PICK-BEST-ORGANIZER -- ein Durchlauf der                           
011430* Organisator-Auswahl,                                                    
011440* baugleich zu D101-PICK-BEST-SUBJECT.                                    
011450*-----------------------------------------------------------------        
011460 D111-PICK-BEST-ORGANIZER SECTION.                                        
011470 D111-00.                                                                 
011480     MOVE ZERO TO W-BEST-IX                                               
011490     MOVE -1   TO W-BEST-VAL                                              
011500     MOVE 1    TO W-IX                                                    
011510     PERFORM D112-SCAN-ORGANIZER THRU D112-99                             
011520             UNTIL W-IX > W-ORG-DEDUP-COUNT                               
011530                                                                          
011540     IF  W-BEST-IX = ZERO                                                 
011550         GO TO D111-99                                                    
011560     END-IF                                                               
011570                                                                          
011580     ADD 1 TO CAL-TOPORG-COUNT                                            
011590     MOVE W-ORG-TEXT(W-BEST-IX)                                           
011600          TO CAL-TOPORG-ORGANIZER(CAL-TOPORG-COUNT)                       
011610     MOVE W-ORG-COUNT(W-BEST-IX)                                          
011620          TO CAL-TOPORG-MEETINGS(CAL-TOPORG-COUNT)                        
011630     COMPUTE CAL-TOPORG-HOURS(CAL-TOPORG-COUNT) ROUNDED =                 
011640             W-ORG-MINUTES(W-BEST-IX) / 60                                
011650     MOVE "Y" TO W-ORG-TAKEN(W-BEST-IX)                                   
011660     .                                                                    
011670 D111-99.                                                                 
011680     EXIT.                                                                
011690                                                                          
011700*****************************************************************         
011710* Einen Organisator-Eintrag gegen den bisher besten pruefen               
011720*****************************************************************         
011730*-----------------------------------------------------------------        
011740* D112-SCAN-ORGANIZER -- Vergleichsschritt, baugleich zu                  
011750* D102-SCAN-                                                              
011760* SUBJECT.                                                                
011770*-----------------------------------------------------------------        
011780 D112-SCAN-ORGANIZER SECTION.                                             
011790 D112-00.                                                                 
011800     IF  NOT W-ORG-IS-TAKEN(W-IX)                                         
011810     AND W-ORG-MINUTES(W-IX) > W-BEST-VAL                                 
011820         MOVE W-IX TO W-BEST-IX                                           
011830         MOVE W-ORG-MINUTES(W-IX) TO W-BEST-VAL                           
011840     END-IF                                                               
011850     ADD 1 TO W-IX                                                        
011860     .                                                                    
011870 D112-99.                                                                 
011880     EXIT.                                                                
011890                                                                          
011900*****************************************************************         
011910* Wochentags-Stunden aus den rohen Minuten ableiten und die               
011920* Tages-Tabelle aufsteigend nach Datum sortieren (Selection-Sort)         
011930*-----------------------------------------------------------------        
011940* Die Tages-Tabelle entsteht in C140-ACCUM-DAILY-TBL in der               
011950* Reihenfolge, in der die Kalendertage im Bestand zuerst auf-             
011960* tauchen -- fuer die Muster-Erkennung (D310) wird eine nach Datum        
011970* aufsteigend sortierte Tabelle gebraucht, daher hier ein klassi-         
011980* scher Selection-Sort (kein SORT-Verb, da die Tabelle bereits im         
011990* Hauptspeicher steht und kein eigener Sortierlauf noetig ist).           
012000*****************************************************************         
012010*-----------------------------------------------------------------        
012020* D120-SORT-DAILY-TBL -- zwei Aufgaben in einer Sektion: zunaechst        
012030* D121-FINALIZE-WEEKDAY-HOURS fuer alle sieben Wochentage (Minuten        
012040* in Stunden umrechnen), danach ein klassischer Selection-Sort der        
012050* Tages-Tabelle (W-DAY-DATE aufsteigend) ueber D122/D123/D124, da         
012060* hier keine SORT-Anweisung verwendet wird -- die Tabelle liegt           
012070* bereits vollstaendig im Hauptspeicher.                                  
012080*-----------------------------------------------------------------        
012090 D120-SORT-DAILY-TBL SECTION.                                             
012100 D120-00.                                                                 
012110     MOVE 1 TO W-IX                                                       
012120     PERFORM D121-FINALIZE-WEEKDAY-HOURS THRU D121-99                     
012130             UNTIL W-IX > 7                                               
012140                                                                          
012150     IF  W-DAY-DEDUP-COUNT > 1                                            
012160         MOVE 1 TO W-IX                                                   
012170         PERFORM D122-PLACE-MIN-DAY THRU D122-99                          
012180                 UNTIL W-IX >= W-DAY-DEDUP-COUNT                          
012190     END-IF                                                               
012200     .                                                                    
012210 D120-99.                                                                 
012220     EXIT.                                                                
012230                                                                          
012240*****************************************************************         
012250* Minuten je Wochentag in Stunden umrechnen (1 Dezimalstelle)             
012260*****************************************************************         
012270*-----------------------------------------------------------------        
012280* D121-FINALIZE-WEEKDAY-HOURS -- ein Wochentag: Minutensumme in           
012290* gerundete Stunden fuer CAL-WD-HOURS umrechnen.                          
012300*-----------------------------------------------------------------        
012310 D121-FINALIZE-WEEKDAY-HOURS SECTION.                                     
012320 D121-00.                                                                 
012330     COMPUTE CAL-WD-HOURS(W-IX) ROUNDED = W-WD-MINUTES(W-IX) / 60         
012340     ADD 1 TO W-IX                                                        
012350     .                                                                    
012360 D121-99.                                                                 
012370     EXIT.                                                                
012380                                                                          
012390*****************************************************************         
012400* Kleinsten Datumswert ab Position W-IX suchen und an die                 
012410* Position W-IX tauschen (klassischer Selection-Sort)                     
012420*****************************************************************         
012430*-----------------------------------------------------------------        
012440* D122-PLACE-MIN-DAY -- ein Durchlauf des Selection-Sort: findet          
012450* ab                                                                      
012460* Position W-IX den Eintrag mit dem kleinsten Datum und tauscht           
012470* ihn                                                                     
012480* (falls noetig) per D124-SWAP-DAY an Position W-IX.                      
012490*-----------------------------------------------------------------        
012500 D122-PLACE-MIN-DAY SECTION.                                              
012510 D122-00.                                                                 
012520     MOVE W-IX TO W-BEST-IX                                               
012530     MOVE W-IX TO W-IX2                                                   
012540     ADD  1    TO W-IX2                                                   
012550     PERFORM D123-SCAN-MIN-DAY THRU D123-99                               
012560             UNTIL W-IX2 > W-DAY-DEDUP-COUNT                              
012570                                                                          
012580     IF  W-BEST-IX NOT = W-IX                                             
012590         PERFORM D124-SWAP-DAY THRU D124-99                               
012600     END-IF                                                               
012610                                                                          
012620     ADD 1 TO W-IX                                                        
012630     .                                                                    
012640 D122-99.                                                                 
012650     EXIT.                                                                
012660                                                                          
012670*****************************************************************         
012680* Einen Tages-Eintrag gegen den bisher kleinsten Datumswert               
012690* pruefen                                                                 
012700*****************************************************************         
012710*-----------------------------------------------------------------        
012720* D123-SCAN-MIN-DAY -- ein Vergleichsschritt des Selection-Sort.          
012730*-----------------------------------------------------------------        
012740 D123-SCAN-MIN-DAY SECTION.                                               
012750 D123-00.                                                                 
012760     IF  W-DAY-DATE(W-IX2) < W-DAY-DATE(W-BEST-IX)                        
012770         MOVE W-IX2 TO W-BEST-IX                                          
012780     END-IF                                                               
012790     ADD 1 TO W-IX2                                                       
012800     .                                                                    
012810 D123-99.                                                                 
012820     EXIT.                                                                
012830                                                                          
012840*****************************************************************         
012850* Zwei Tages-Eintraege vertauschen (W-IX und W-BEST-IX)                   
012860*****************************************************************         
012870*-----------------------------------------------------------------        
012880* D124-SWAP-DAY -- vertauscht zwei Eintraege der Tages-Tabelle            
012890* (Datum, Minuten, Anzahl) ueber ein Zwischenfeld W-DAY-TMP-*.            
012900*-----------------------------------------------------------------        
012910 D124-SWAP-DAY SECTION.                                                   
012920 D124-00.                                                                 
012930     MOVE W-DAY-DATE(W-IX)     TO W-DAY-TMP-DATE                          
012940     MOVE W-DAY-MINUTES(W-IX)  TO W-DAY-TMP-MIN                           
012950     MOVE W-DAY-COUNT(W-IX)    TO W-DAY-TMP-CNT                           
012960                                                                          
012970     MOVE W-DAY-DATE(W-BEST-IX)    TO W-DAY-DATE(W-IX)                    
012980     MOVE W-DAY-MINUTES(W-BEST-IX) TO W-DAY-MINUTES(W-IX)                 
012990     MOVE W-DAY-COUNT(W-BEST-IX)   TO W-DAY-COUNT(W-IX)                   
013000                                                                          
013010     MOVE W-DAY-TMP-DATE TO W-DAY-DATE(W-BEST-IX)                         
013020     MOVE W-DAY-TMP-MIN  TO W-DAY-MINUTES(W-BEST-IX)                      
013030     MOVE W-DAY-TMP-CNT  TO W-DAY-COUNT(W-BEST-IX)                        
013040     .                                                                    
013050 D124-99.                                                                 
013060     EXIT.                                                                
013070                                                                          
013080*****************************************************************         
013090* Kennzahlen (KPIs): Gesamtstunden, Satzanzahl, Durchschnitts-            
013100* dauer                                                                   
013110*****************************************************************         
013120*-----------------------------------------------------------------        
013130* D200-CALC-KPIS -- schreibt die drei Kennzahlen (Gesamtzahl              
013140* Termine,                                                                
013150* Gesamtstunden, Durchschnittsdauer) aus den in C100-ACCUM-TOTALS         
013160* gefuehrten Summen in den CAL-KPI-BLOCK, der anschliessend per           
013170* CALTBLC an CALSUM0M weitergegeben wird.  W-TOTAL-COUNT ist hier         
013180* immer > 0, da CALMET0M bei leerer FILTERED-FILE gar nicht bis           
013190* D200 durchlaeuft (siehe A100-STEUERUNG).                                
013200*-----------------------------------------------------------------        
013210 D200-CALC-KPIS SECTION.                                                  
013220 D200-00.                                                                 
013230     MOVE W-TOTAL-COUNT TO CAL-KPI-TOTAL-MEETINGS                         
013240     COMPUTE CAL-KPI-TOTAL-HOURS ROUNDED = W-TOTAL-MINUTES / 60           
013250     COMPUTE CAL-KPI-AVG-DURATION ROUNDED =                               
013260             W-TOTAL-MINUTES / W-TOTAL-COUNT                              
013270     .                                                                    
013280 D200-99.                                                                 
013290     EXIT.                                                                
013300                                                                          
013310*****************************************************************         
013320* Recurring-Anteil: je Subject Regel (a) Mehrfachvorkommen oder           
013330* Regel (b) Stichwort im Subject -- jeder Satz zaehlt nur einmal          
013340*****************************************************************         
013350*-----------------------------------------------------------------        
013360* D210-CALC-RECURRING -- ermittelt den Minutenanteil                      
013370* wiederkehrender                                                         
013380* Termine an der Gesamtzeit.  Ein Subject gilt als wiederkehrend,         
013390* wenn es entweder mindestens zweimal vorkommt (Regel a) oder ein         
013400* Schluesselwort aus RECUR-KEYWORD-TABLE enthaelt (Regel b, siehe         
013410* D211-D213) -- die zweite Regel faengt Serientermine ab, die             
013420* trotz                                                                   
013430* unterschiedlicher Betreffzeilen (z. B. mit Datum im Text) als           
013440* wiederkehrend erkannt werden sollen.                                    
013450*-----------------------------------------------------------------        
013460 D210-CALC-RECURRING SECTION.                                             
013470 D210-00.                                                                 
013480* W-RECURRING-MINUTES zaehlt bewusst Minuten, nicht Terminanzahl,         
013490* da die Kennzahl "Anteil wiederkehrender Termine an der Gesamt-          
013500* zeit" in CALSUM0M als Prozentwert von CAL-KPI-TOTAL-HOURS               
013510* ausgegeben wird.                                                        
013520     MOVE ZERO TO W-RECURRING-MINUTES                                     
013530     MOVE 1    TO W-IX                                                    
013540     PERFORM D211-TEST-SUBJECT-RECURRING THRU D211-99                     
013550             UNTIL W-IX > W-SUBJ-DEDUP-COUNT                              
013560                                                                          
013570     IF  W-TOTAL-MINUTES > ZERO                                           
013580         COMPUTE CAL-KPI-RECURRING-PCT ROUNDED =                          
013590                 (W-RECURRING-MINUTES / W-TOTAL-MINUTES) * 100            
013600     ELSE                                                                 
013610         MOVE ZERO TO CAL-KPI-RECURRING-PCT                               
013620     END-IF                                                               
013630     .                                                                    
013640 D210-99.                                                                 
013650     EXIT.                                                                
013660                                                                          
013670*****************************************************************         
013680* Ein Subject auf Recurring pruefen und bei Treffer seine                 
013690* Minuten dem Recurring-Gesamtwert zuschlagen                             
013700*****************************************************************         
013710*-----------------------------------------------------------------        
013720* D211-TEST-SUBJECT-RECURRING -- prueft einen                             
013730* Dedup-Tabelleneintrag                                                   
013740* gegen beide Wiederkehr-Regeln und addiert bei Treffer dessen            
013750* Minutensumme auf W-RECURRING-MINUTES.                                   
013760*-----------------------------------------------------------------        
013770 D211-TEST-SUBJECT-RECURRING SECTION.                                     
013780 D211-00.                                                                 
013790     MOVE "N" TO W-IS-RECURRING                                           
013800                                                                          
013810     IF  W-SUBJ-COUNT(W-IX) >= 2                                          
013820         MOVE "Y" TO W-IS-RECURRING                                       
013830     ELSE                                                                 
013840         MOVE SPACES TO W-SUBJECT-UP                                      
013850         MOVE W-SUBJ-TEXT(W-IX) TO W-SUBJECT-UP                           
013860         INSPECT W-SUBJECT-UP                                             
013870                 CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  
013880                         TO "abcdefghijklmnopqrstuvwxyz"                  
013890         MOVE 1 TO W-KEYWORD-IX                                           
013900         PERFORM D212-TEST-KEYWORD THRU D212-99                           
013910                 UNTIL W-KEYWORD-IX > K-RECUR-KEYWORD-CNT                 
013920                    OR W-REC-IS-RECURRING                                 
013930     END-IF                                                               
013940                                                                          
013950     IF  W-REC-IS-RECURRING                                               
013960         ADD W-SUBJ-MINUTES(W-IX) TO W-RECURRING-MINUTES                  
013970     END-IF                                                               
013980                                                                          
013990     ADD 1 TO W-IX                                                        
014000     .                                                                    
014010 D211-99.                                                                 
014020     EXIT.                                                                
014030                                                                          
014040*****************************************************************         
014050* Ein Stichwort aus RECUR-KEYWORD-TBL gegen das Subject pruefen           
014060* (Randleerzeichen werden vor dem Vergleich abgeschnitten)                
014070*****************************************************************         
014080*-----------------------------------------------------------------        
014090* D212-TEST-KEYWORD -- prueft ein einzelnes Schluesselwort aus            
014100* RECUR-KEYWORD-TABLE gegen das (rechtsbuendig getrimmte) Subject;        
014110* D213-TRIM-KEYWORD ermittelt vorab die tatsaechliche Wortlaenge.         
014120*-----------------------------------------------------------------        
014130 D212-TEST-KEYWORD SECTION.                                               
014140 D212-00.                                                                 
014150     MOVE RECUR-KEYWORD(W-KEYWORD-IX) TO W-KEYWORD-UP                     
014160     MOVE 15 TO W-KEYWORD-LEN                                             
014170     PERFORM D213-TRIM-KEYWORD THRU D213-99                               
014180             UNTIL W-KEYWORD-LEN = 0                                      
014190                OR W-KEYWORD-UP(W-KEYWORD-LEN:1) NOT = SPACE              
014200                                                                          
014210     IF  W-KEYWORD-LEN > ZERO                                             
014220         MOVE ZERO TO W-MATCH-POS                                         
014230         INSPECT W-SUBJECT-UP TALLYING W-MATCH-POS                        
014240                 FOR ALL W-KEYWORD-UP(1:W-KEYWORD-LEN)                    
014250         IF  W-MATCH-POS > ZERO                                           
014260             MOVE "Y" TO W-IS-RECURRING                                   
014270         END-IF                                                           
014280     END-IF                                                               
014290                                                                          
014300     ADD 1 TO W-KEYWORD-IX                                                
014310     .                                                                    
014320 D212-99.                                                                 
014330     EXIT.                                                                
014340                                                                          
014350*****************************************************************         
014360* Stichwortlaenge um Randleerzeichen verkuerzen                           
014370*****************************************************************         
014380*-----------------------------------------------------------------        
014390* D213-TRIM-KEYWORD -- zaehlt W-KEYWORD-LEN von 15 herunter, bis          
014400* das rechte Ende des Schluesselworts kein Leerzeichen mehr ist.          
014410*-----------------------------------------------------------------        
014420 D213-TRIM-KEYWORD SECTION.                                               
014430 D213-00.                                                                 
014440     SUBTRACT 1 FROM W-KEYWORD-LEN                                        
014450     .                                                                    
014460 D213-99.                                                                 
014470     EXIT.                                                                
014480                                                                          
014490*****************************************************************         
014500* Verkehrsreichsten Wochentag (hoechste Gesamtstunden) ermitteln          
014510*****************************************************************         
014520*-----------------------------------------------------------------        
014530* D300-DETECT-BUSIEST-DAY -- ermittelt, welcher der sieben                
014540* Wochentage (nach CAL-WD-HOURS aus D121) die meiste Zeit traegt.         
014550*-----------------------------------------------------------------        
014560 D300-DETECT-BUSIEST-DAY SECTION.                                         
014570 D300-00.                                                                 
014580     MOVE 1 TO W-IX                                                       
014590     PERFORM D301-SCAN-BUSIEST-DAY THRU D301-99                           
014600             UNTIL W-IX > 7                                               
014610                                                                          
014620* CAL-PAT-BUSIEST-YES bleibt auf FALSE, falls ueberhaupt keine            
014630* Stunden gebucht wurden (theoretisch nur bei leerem Bestand              
014640* moeglich, der aber B090-ENDE gar nicht erst erreicht).                  
014650     IF  CAL-PAT-BUSIEST-HOURS > ZERO                                     
014660         SET CAL-PAT-BUSIEST-YES TO TRUE                                  
014670     END-IF                                                               
014680     .                                                                    
014690 D300-99.                                                                 
014700     EXIT.                                                                
014710                                                                          
014720*****************************************************************         
014730* Einen Wochentag gegen den bisher verkehrsreichsten pruefen              
014740* (Montag zuerst, daher gewinnt bei Gleichstand der fruehere Tag)         
014750*****************************************************************         
014760*-----------------------------------------------------------------        
014770* D301-SCAN-BUSIEST-DAY -- ein Vergleichsschritt der Wochentags-          
014780* Suche.                                                                  
014790*-----------------------------------------------------------------        
014800 D301-SCAN-BUSIEST-DAY SECTION.                                           
014810 D301-00.                                                                 
014820     IF  CAL-WD-HOURS(W-IX) > CAL-PAT-BUSIEST-HOURS                       
014830         MOVE CAL-WD-HOURS(W-IX) TO CAL-PAT-BUSIEST-HOURS                 
014840         MOVE CAL-WD-NAME(W-IX)  TO CAL-PAT-BUSIEST-DAY                   
014850     END-IF                                                               
014860     ADD 1 TO W-IX                                                        
014870     .                                                                    
014880 D301-99.                                                                 
014890     EXIT.                                                                
014900                                                                          
014910*****************************************************************         
014920* Dauerbaender uebertragen, Durchschnitts- und Maximalwerte je            
014930* Kalendertag ermitteln                                                   
014940*****************************************************************         
014950*-----------------------------------------------------------------        
014960* D310-DETECT-DURATION-BANDS -- uebertraegt die drei in C160              
014970* mitgezaehlten Dauerbaender (kurz/mittel/lang) in CAL-PAT-BLOCK          
014980* und ermittelt zusaetzlich ueber D311-SCAN-DAILY-STATS, an wie           
014990* vielen Tagen und mit wie vielen Stunden im Schnitt gearbeitet           
015000* wurde.                                                                  
015010*-----------------------------------------------------------------        
015020 D310-DETECT-DURATION-BANDS SECTION.                                      
015030 D310-00.                                                                 
015040     MOVE W-PAT-SHORT-CNT  TO CAL-PAT-SHORT-CNT                           
015050     MOVE W-PAT-MEDIUM-CNT TO CAL-PAT-MEDIUM-CNT                          
015060     MOVE W-PAT-LONG-CNT   TO CAL-PAT-LONG-CNT                            
015070                                                                          
015080     IF  W-PAT-LONG-CNT > ZERO                                            
015090         COMPUTE CAL-PAT-LONG-HOURS ROUNDED =                             
015100                 W-PAT-LONG-MINUTES / 60                                  
015110     END-IF                                                               
015120                                                                          
015130     COMPUTE CAL-PAT-AVG-MTGS-DAY ROUNDED =                               
015140             W-TOTAL-COUNT / W-DAY-DEDUP-COUNT                            
015150                                                                          
015160     MOVE ZERO TO W-MAX-CNT                                               
015170     MOVE ZERO TO W-DAYHOURS-SUM                                          
015180     MOVE 1    TO W-IX                                                    
015190     PERFORM D311-SCAN-DAILY-STATS THRU D311-99                           
015200             UNTIL W-IX > W-DAY-DEDUP-COUNT                               
015210                                                                          
015220     COMPUTE CAL-PAT-AVG-HOURS-DAY ROUNDED =                              
015230             W-DAYHOURS-SUM / W-DAY-DEDUP-COUNT                           
015240     MOVE W-MAX-CNT TO CAL-PAT-MAX-MTGS-DAY                               
015250                                                                          
015260     SET CAL-PAT-DAILY-YES TO TRUE                                        
015270     .                                                                    
015280 D310-99.                                                                 
015290     EXIT.                                                                
015300                                                                          
015310*****************************************************************         
015320* Einen Kalendertag in die Tagesstunden-Summe einrechnen und              
015330* den hoechsten Tages-Satzzaehler festhalten                              
015340*****************************************************************         
015350*-----------------------------------------------------------------        
015360* D311-SCAN-DAILY-STATS -- ein Tag der (bereits sortierten) Tages-        
015370* Tabelle: Stunden aufsummieren und den Tag mit den meisten               
015380* Terminen                                                                
015390* (W-MAX-CNT) festhalten.                                                 
015400*-----------------------------------------------------------------        
015410 D311-SCAN-DAILY-STATS SECTION.                                           
015420 D311-00.                                                                 
015430     COMPUTE W-DAY-HOURS-TMP ROUNDED = W-DAY-MINUTES(W-IX) / 60           
015440     ADD W-DAY-HOURS-TMP TO W-DAYHOURS-SUM                                
015450     IF  W-DAY-COUNT(W-IX) > W-MAX-CNT                                    
015460         MOVE W-DAY-COUNT(W-IX) TO W-MAX-CNT                              
015470     END-IF                                                               
015480     ADD 1 TO W-IX                                                        
015490     .                                                                    
015500 D311-99.                                                                 
015510     EXIT.                                                                
015520                                                                          
015530*****************************************************************         
015540* Haeufigste gerundete Dauer ermitteln (bei Gleichstand gewinnt           
015550* der kleinere Wert)                                                      
015560*****************************************************************         
015570*-----------------------------------------------------------------        
015580* D320-DETECT-MOST-COMMON-DURATION -- sucht in der feingranularen         
015590* Dauer-Tabelle (C160/C161) den am haeufigsten vorkommenden,              
015600* auf 15 Minuten gerundeten Dauerwert.                                    
015610*-----------------------------------------------------------------        
015620 D320-DETECT-MOST-COMMON-DURATION SECTION.                                
015630 D320-00.                                                                 
015640* W-BEST-IX bleibt Null, wenn W-DURBAND-COUNT Null ist (kein              
015650* einziger Termin) -- D321-SCAN-DURBAND wird dann gar nicht erst          
015660* durchlaufen.                                                            
015670     MOVE ZERO TO W-BEST-IX                                               
015680     MOVE ZERO TO W-MAX-CNT                                               
015690     MOVE 1    TO W-IX                                                    
015700     PERFORM D321-SCAN-DURBAND THRU D321-99                               
015710             UNTIL W-IX > W-DURBAND-COUNT                                 
015720                                                                          
015730     IF  W-BEST-IX > ZERO                                                 
015740         MOVE W-DURBAND-VALUE(W-BEST-IX) TO CAL-PAT-COMMON-DUR            
015750         SET CAL-PAT-COMMON-DUR-YES TO TRUE                               
015760     END-IF                                                               
015770     .                                                                    
015780 D320-99.                                                                 
015790     EXIT.                                                                
015800                                                                          
015810*****************************************************************         
015820* Einen Histogramm-Eintrag gegen den bisher haeufigsten pruefen           
015830*****************************************************************         
015840*-----------------------------------------------------------------        
015850* D321-SCAN-DURBAND -- ein Vergleichsschritt der                          
015860* Haeufigkeitssuche.                                                      
015870*-----------------------------------------------------------------        
015880 D321-SCAN-DURBAND SECTION.                                               
015890 D321-00.                                                                 
015900     IF  W-DURBAND-TALLY(W-IX) > W-MAX-CNT                                
015910         MOVE W-DURBAND-TALLY(W-IX) TO W-MAX-CNT                          
015920         MOVE W-IX TO W-BEST-IX                                           
015930     ELSE                                                                 
015940         IF  W-DURBAND-TALLY(W-IX) = W-MAX-CNT                            
015950         AND W-DURBAND-VALUE(W-IX) < W-DURBAND-VALUE(W-BEST-IX)           
015960             MOVE W-IX TO W-BEST-IX                                       
015970         END-IF                                                           
015980     END-IF                                                               
015990     ADD 1 TO W-IX                                                        
016000     .                                                                    
016010 D321-99.                                                                 
016020     EXIT.                                                                
016030                                                                          
016040*****************************************************************         
016050* Frueh-/Spaet-Zaehler uebertragen                                        
016060*****************************************************************         
016070*-----------------------------------------------------------------        
016080* D330-DETECT-EARLY-LATE -- uebertraegt die in C160-ACCUM-                
016090* DURBAND-TBL bereits je Satz gezaehlten Fruehtermine (vor 9 Uhr)         
016100* und Spaettermine (ab 17 Uhr) in den CAL-PAT-BLOCK; eine eigene          
016110* Zaehlung findet in dieser Sektion nicht mehr statt.                     
016120*-----------------------------------------------------------------        
016130 D330-DETECT-EARLY-LATE SECTION.                                          
016140 D330-00.                                                                 
016150* W-PAT-EARLY-CNT/W-PAT-LATE-CNT wurden bereits je Satz in                
016160* C160-ACCUM-DURBAND-TBL hochgezaehlt (vor 9 Uhr bzw. ab 17 Uhr           
016170* Startzeit); diese Sektion uebertraegt die beiden Zaehler nur            
016180* noch in den Ausgabeblock CAL-PAT-BLOCK.                                 
016190     MOVE W-PAT-EARLY-CNT TO CAL-PAT-EARLY-CNT                            
016200     MOVE W-PAT-LATE-CNT  TO CAL-PAT-LATE-CNT                             
016210     .                                                                    
016220 D330-99.                                                                 
016230     EXIT.                                                                
016240                                                                          
016250*****************************************************************         
016260* Datei eroeffnen                                                         
016270*****************************************************************         
016280*-----------------------------------------------------------------        
016290* F100-OPEN-FILES -- eroeffnet die FILTERED-FILE im Eingabemodus;         
016300* bei Fehler wird PRG-ABBRUCH gesetzt und A100-STEUERUNG bricht           
016310* die weitere Verarbeitung sofort ab.                                     
016320*-----------------------------------------------------------------        
016330 F100-OPEN-FILES SECTION.                                                 
016340 F100-00.                                                                 
016350* FILE-NOK ist eine 88-Ebene auf FILTERED-FILE-STATUS; "00" und           
016360* "97" (Tandem-spezifischer Erfolgscode) gelten als gueltiges             
016370* OPEN, alles andere wird hier als Fehler gewertet.                       
016380     OPEN INPUT FILTERED-FILE                                             
016390     IF  FILE-NOK                                                         
016400         DISPLAY "CALMET0M - OPEN FILTERED-FILE FEHLER "                  
016410                 FILE-STATUS                                              
016420         SET PRG-ABBRUCH TO TRUE                                          
016430     END-IF                                                               
016440     .                                                                    
016450 F100-99.                                                                 
016460     EXIT.                                                                
016470                                                                          
016480*****************************************************************         
016490* Datei schliessen                                                        
016500*****************************************************************         
016510*-----------------------------------------------------------------        
016520* F900-CLOSE-FILES -- schliesst die FILTERED-FILE; wird auch beim         
016530* vorzeitigen Abbruch mangels Eingabesaetzen durchlaufen.                 
016540*-----------------------------------------------------------------        
016550 F900-CLOSE-FILES SECTION.                                                
016560 F900-00.                                                                 
016570* Kein Fehlerabgleich nach dem CLOSE -- ein fehlschlagendes CLOSE         
016580* auf einer nur lesend geoeffneten Datei wurde in diesem Verfahren        
016590* nie als pruefungsrelevant eingestuft.                                   
016600     CLOSE FILTERED-FILE                                                  
016610     .                                                                    
016620 F900-99.                                                                 
016630     EXIT.                                                                
016640                                                                          
016650*****************************************************************         
016660* Wartungshinweis (Stand C.00.02)                                         
016670*-----------------------------------------------------------------        
016680* Wer an diesem Programm weiterarbeitet, sollte zuerst die                
016690* "Fachliche Anmerkungen"- und "Betriebsvoraussetzungen"-Bloecke          
016700* vor der LINKAGE SECTION und vor der PROCEDURE DIVISION lesen --         
016710* sie fassen zusammen, welche Reihenfolgen zwingend sind und              
016720* welche Tabellen-Obergrenzen nicht gesondert abgefangen werden.          
016730* Neue Kennzahlen sollten nach Moeglichkeit als eigene D2xx/D3xx-         
016740* Sektion angehaengt werden, analog zum bisherigen Muster, und            
016750* nicht in eine bestehende Sektion hineingemischt werden, damit           
016760* die Historie in CALTBLC nachvollziehbar bleibt.                         
016770*****************************************************************         
016780*                                                                         
016790* Bekannte Abweichung: Der Trennwert zwischen "frueh" und "normal"        
016800* (9 Uhr) stammt aus der urspruenglichen A.00.00-Fassung und wurde        
016810* bei der spaeteren Harmonisierung der Mindestdauer mit CALPAR0M          
016820* (C.00.02) bewusst nicht angefasst, da er in keinem Zusammenhang         
016830* mit der Mindestdauerpruefung steht.                                     
016840*****************************************************************         
016850                                                                          
016860*****************************************************************         
016870* Testdaten-Hinweis                                                       
016880*-----------------------------------------------------------------        
016890* Die Pruefbeispiele zu diesem Programm (siehe Testverzeichnis des        
016900* Kalenderwesens) decken jede der neun Herleitungs-Sektionen in           
016910* B090-ENDE mit mindestens einem Datensatz ab, einschliesslich            
016920* eines Grenzfalls fuer die Top-20-Long-Meetings-Tabelle (genau           
016930* 20 Eintraege, danach ein 21. laengerer Termin) und eines                
016940* Grenzfalls fuer die Dauerband-Tabelle mit mehreren exakt                
016950* gleichhaeufigen Dauerwerten.                                            
016960*****************************************************************         
016970                                                                          
016980*****************************************************************         
016990* Abgrenzung zu CALSUM0M                                                  
017000*-----------------------------------------------------------------        
017010* CALMET0M bildet nur die Rohkennzahlen und Muster;                       
017020* Formulierungen,                                                         
017030* Schwellenwerte fuer die Beobachtungstexte (z. B. "ungewoehnlich         
017040* viele kurze Termine") und der eigentliche Berichtstext entstehen        
017050* erst in CALSUM0M.  Aenderungen an der Wortwahl der Zusammen-            
017060* fassung gehoeren daher dort hin, nicht in dieses Programm.              
017070*****************************************************************         
017080                                                                          
017090*****************************************************************         
017100* Abnahmevermerk                                                          
017110*-----------------------------------------------------------------        
017120* Gegen das Pruefbeispiel PB-CAL-2006-05 (siehe Testverzeichnis)          
017130* am 2006-05-22 abgenommen; keine offenen Punkte aus dieser               
017140* Abnahme.                                                                
017150*****************************************************************         
017160                                                                          
017170*****************************************************************         
017180* Glossar der in diesem Programm verwendeten Fachbegriffe                 
017190*-----------------------------------------------------------------        
017200* Dedup-Tabelle    -- Tabelle, die jeden Subject-/Organisator-/           
017210*                      Kalendertagwert genau einmal fuehrt, mit           
017220*                      begleitenden Summenfeldern je Eintrag.             
017230* Top-10-Tabelle   -- aus einer Dedup-Tabelle abgeleitete, nach           
017240*                      Minuten absteigend sortierte Rangliste mit         
017250*                      hoechstens 10 Eintraegen.                          
017260* Long-Meetings    -- die laengsten 20 Einzeltermine, unabhaengig         
017270*                      von Subject oder Organisator.                      
017280* Dauerband        -- eine von drei Kategorien (kurz/mittel/lang),        
017290*                      in die jeder Termin nach seiner Dauer              
017300*                      faellt.                                            
017310* Haeufigste Dauer -- der auf 15 Minuten gerundete Dauerwert, der         
017320*                      in der feingranularen Tabelle am oeftesten         
017330*                      vorkommt.                                          
017340* wiederkehrend    -- ein Subject, das entweder mehrfach vorkommt         
017350*                      oder ein Schluesselwort aus der Liste              
017360*                      RECUR-KEYWORD-TABLE enthaelt.                      
017370* Muster           -- Sammelbegriff fuer die in                           
017380* D300/D310/D320/D330                                                     
017390*                      ermittelten, nicht tabellarischen Befunde.         
017400*****************************************************************         
017410                                                                          
017420*****************************************************************         
017430* Abkuerzungsverzeichnis der Copybook-Praefixe                            
017440*-----------------------------------------------------------------        
017450* CAL-     Felder aus CALNRMC (Eingabesatz) oder CALTBLC                  
017460*          (gemeinsame Ergebnistabellen, EXTERNAL)                        
017470* W-       lokale Arbeitsfelder dieses Programms                          
017480* K-       Konstanten dieses Programms                                    
017490* D-       Editierfelder fuer DISPLAY-Ausgaben (hier nur bei              
017500*          Fehlermeldungen verwendet)                                     
017510* LINK-    Parameter der PROCEDURE DIVISION USING                         
017520*****************************************************************         
017530                                                                          
017540*****************************************************************         
017550* Abschlussbemerkung                                                      
017560*-----------------------------------------------------------------        
017570* Dieses Programm wurde seit A.00.00 nie vollstaendig neu                 
017580* geschrieben, nur erweitert -- wer grundlegende Aenderungen an           
017590* der                                                                     
017600* Tabellenstruktur plant, sollte zuerst die Versionshistorie am           
017610* Kopf der WORKING-STORAGE SECTION und die Abgrenzungshinweise vor        
017620* der LINKAGE SECTION lesen, um nicht unbeabsichtigt eine der             
017630* bestehenden Abhaengigkeiten zwischen den Herleitungs-Sektionen          
017640* zu verletzen.                                                           
017650*****************************************************************         
